000100*_________________________________________________________________________
000200* PLGENERAL.CBL
000300* General-purpose screen and page-control paragraphs shared by every
000400* program in the cafe batch suite.  Copied at the bottom of the calling
000500* program - CLEAR-SCREEN/JUMP-LINE talk to the terminal, CONFIRM-...
000600* paragraphs work against W-VALID-ANSWER/MSG-CONFIRMATION/DUMMY, which
000700* the calling program is expected to have declared for itself.
000800*
000900* 03/14/94 RVL  Original paragraphs (lifted off the old AP screen set).
001000* 08/02/96 RVL  ASK-USER-IF-WANT-TO-COMPLETE split out of
001100*               CONFIRM-IF-WANT-TO-QUIT so a "SAVE Y/N" prompt can
001200*               reuse the same Y/N loop without the quit wording.
001300*_________________________________________________________________________
001400 
001500 CLEAR-SCREEN.
001600 
001700     DISPLAY " " LINE 1 ERASE.
001800*_________________________________________________________________________
001900 
002000 JUMP-LINE.
002100 
002200     DISPLAY " ".
002300*_________________________________________________________________________
002400 
002500 CONFIRM-IF-WANT-TO-QUIT.
002600 
002700     MOVE "N" TO W-VALID-ANSWER.
002800 
002900* force first pass
003000     PERFORM ASK-QUIT-ANSWER.
003100     PERFORM ASK-QUIT-ANSWER UNTIL VALID-ANSWER.
003200*_________________________________________________________________________
003300 
003400 ASK-QUIT-ANSWER.
003500 
003600     DISPLAY "DO YOU WANT TO QUIT ? <Y/N>"
003700     ACCEPT W-VALID-ANSWER
003800     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003900 
004000     IF NOT VALID-ANSWER
004100        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
004200        ACCEPT DUMMY.
004300*_________________________________________________________________________
004400 
004500 ASK-USER-IF-WANT-TO-COMPLETE.
004600 
004700     MOVE "N" TO W-VALID-ANSWER.
004800 
004900* force first pass
005000     PERFORM ASK-COMPLETE-ANSWER.
005100     PERFORM ASK-COMPLETE-ANSWER UNTIL VALID-ANSWER.
005200*_________________________________________________________________________
005300 
005400 ASK-COMPLETE-ANSWER.
005500 
005600     DISPLAY MSG-CONFIRMATION
005700     ACCEPT W-VALID-ANSWER
005800     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005900 
006000     IF NOT VALID-ANSWER
006100        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
006200        ACCEPT DUMMY.
006300*_________________________________________________________________________
006400 
006500 FINALIZE-PAGE.
006600 
006700     MOVE ZERO TO W-PRINTED-LINES.
006800*_________________________________________________________________________
006900 
007000 PRINT-HEADINGS.
007100 
007200     ADD 1 TO PAGE-NUMBER.
007300     MOVE SPACES TO PRINTER-RECORD.
007400     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
007500     MOVE TITLE TO PRINTER-RECORD.
007600     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
007700     MOVE HEADING-1 TO PRINTER-RECORD.
007800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
007900     MOVE HEADING-2 TO PRINTER-RECORD.
008000     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
008100     MOVE 6 TO W-PRINTED-LINES.
008200*_________________________________________________________________________
