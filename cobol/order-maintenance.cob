000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 03/14/94 RVL  Original program - ADD/CHANGE/INQUIRY/CANCEL only, no
001200*               discount vouchers yet.
001300* 06/30/95 RVL  Line price now frozen at ring-up instead of settlement
001400*               (ticket AP-0290) - see ADD-NEW-ORDER-DETAIL.CBL and
001500*               FDODTL.CBL change logs.
001600* 02/18/97 RVL  SETTLE option added along with the new discount voucher
001700*               master (ticket AP-0511).
001800* 09/02/97 RVL  ORDER-PAID-DATE now stamped off the system clock at
001900*               settlement via PLDATE.CBL's new GET-TODAY-CCYYMMDD
002000*               instead of prompting the clerk for it (ticket AP-0512).
002100* 03/09/98 RVL  Voucher MIN-ORDER-AMT check wired into SETTLE (ticket
002200*               AP-0701) - see PL-VALIDATE-AND-CALCULATE-VOUCHER.CBL
002300*               change log.
002400* 06/11/98 RVL  Table-availability check added on ADD - a table already
002500*               carrying a PENDING order can no longer be picked for a
002600*               new one (ticket AP-0900).  ORDER-FILE and
002700*               ORDER-DETAIL-FILE have no ISAM driver on this box
002800*               either, so both now load into a table at OPEN time and
002900*               get rewritten in full at CLOSE, same as
003000*               PL-LOOK-FOR-PRODUCT-RECORD.CBL's rewrite this month.
003100* 01/11/99 KTM  Y2K - ORDER-CREATED-DATE/ORDER-PAID-DATE widened to
003200*               CCYYMMDD (ticket AP-1041).  Both are system-stamped by
003300*               GET-TODAY-CCYYMMDD, not operator-keyed, so no screen
003400*               change was needed here.
003500*_________________________________________________________________________
003600 ENVIRONMENT DIVISION.
003670    CONFIGURATION SECTION.
003680       SPECIAL-NAMES.
003690           C01 IS TOP-OF-FORM.
003700    INPUT-OUTPUT SECTION.
003800    FILE-CONTROL.
003900 
004000       COPY "SLORDER.CBL".
004100       COPY "SLODTL.CBL".
004200       COPY "SLPROD.CBL".
004300       COPY "SLVCHR.CBL".
004400       COPY "SLCTRL.CBL".
004500 
004600 DATA DIVISION.
004700    FILE SECTION.
004800 
004900       COPY "FDORDER.CBL".
005000       COPY "FDODTL.CBL".
005100       COPY "FDPROD.CBL".
005200       COPY "FDVCHR.CBL".
005300       COPY "FDCTRL.CBL".
005400 
005500    WORKING-STORAGE SECTION.
005600 
005700       COPY "wscase01.cbl".
005800       COPY "wsdate.cbl".
005900       COPY "WSPRODTB.CBL".
006000       COPY "WSODTLTB.CBL".
006100       COPY "WSVCHRTB.CBL".
006200 
006300       01 W-OPTION                         PIC 9.
006400          88 VALID-OPTION                  VALUE 1 THROUGH 5.
006500 
006600       01 W-END-OF-FILE                    PIC X.
006700          88 END-OF-FILE                   VALUE "Y".
006800 
006900       01 W-VALID-ANSWER                   PIC X.
007000          88 VALID-ANSWER                  VALUE "Y", "N".
007100          88 QUIT-IS-CONFIRMED             VALUE "Y".
007200          88 SAVING-IS-CONFIRMED           VALUE "Y".
007300 
007400       01 ENTRY-ORDER-ID                   PIC 9(09).
007500       01 ENTRY-TABLE-ID                   PIC 9(09).
007600       01 ENTRY-DETAIL-ID                  PIC 9(09).
007700 
007800       01 ENTRY-RECORD-FIELD               PIC 9.
007900          88 VALID-FIELD                   VALUE 1, 2.
008000 
008100       01 W-ORDER-TYPE-CHOICE               PIC 9.
008200          88 VALID-ORDER-TYPE-CHOICE        VALUE 1 THROUGH 3.
008300 
008400       01 W-NEW-PAYMENT-METHOD             PIC X(20).
008500          88 VALID-PAYMENT-METHOD          VALUE "CASH                ",
008600                                                  "TRANSFER            ",
008700                                                  "CARD                ".
008800 
008900       01 W-VOUCHER-CODE-ENTERED           PIC X(20).
009000 
009100       01 W-VOUCHER-CODE-WAS-ENTERED       PIC X.
009200          88 VOUCHER-CODE-WAS-ENTERED      VALUE "Y".
009300 
009400       01 W-VOUCHER-CHECK-DATE             PIC 9(08).
009500 
009600       01 W-VOUCHER-VALID-FOR-ORDER        PIC X.
009700          88 VOUCHER-VALID-FOR-ORDER       VALUE "Y".
009800 
009900       01 W-VOUCHER-REJECT-REASON          PIC X(40).
010000       01 W-VOUCHER-COMPUTED-DISCOUNT      PIC S9(09)V99 COMP-3.
010100 
010200       01 W-FOUND-ORDER-RECORD             PIC X.
010300          88 FOUND-ORDER-RECORD            VALUE "Y".
010400 
010500       01 W-TABLE-AVAILABLE                PIC X.
010600          88 TABLE-AVAILABLE-FOR-ORDER     VALUE "Y".
010700 
010800       01 W-FOUND-TABLE-CONFLICT           PIC X.
010900          88 FOUND-TABLE-CONFLICT          VALUE "Y".
011000 
011100       01 W-FOUND-DETAIL-RECORD            PIC X.
011200          88 FOUND-DETAIL-RECORD           VALUE "Y".
011300 
011400       01 W-LOOK-FOR-ORDER-ID              PIC 9(09).
011500       01 W-ORDER-TABLE-COUNT              PIC 9(05) COMP.
011600       01 W-ORDER-SEARCH-IX                PIC 9(05) COMP.
011700       01 W-FOUND-ORDER-IX                 PIC 9(05) COMP.
011800       01 W-FOUND-DETAIL-IX                PIC 9(05) COMP.
011900 
012000       01 ORDER-TABLE.
012100          05 ORDER-TABLE-ENTRY OCCURS 2000 TIMES
012200                                INDEXED BY ORDER-TABLE-IX.
012300             10 ORDER-ID                   PIC 9(09).
012400             10 ORDER-TABLE-ID             PIC 9(09).
012500             10 ORDER-USER-ID              PIC 9(09).
012600             10 ORDER-TYPE                 PIC X(20).
012700             10 ORDER-STATUS               PIC X(20).
012800             10 ORDER-SUB-TOTAL            PIC S9(09)V99 COMP-3.
012900             10 ORDER-DISCOUNT-AMT         PIC S9(09)V99 COMP-3.
013000             10 ORDER-TOTAL-AMT            PIC S9(09)V99 COMP-3.
013100             10 ORDER-PAYMENT-METHOD       PIC X(20).
013200             10 ORDER-CREATED-DATE         PIC 9(08).
013300             10 ORDER-PAID-DATE            PIC 9(08).
013350          05 FILLER                        PIC X(01).
013400 
013500       77 MSG-CONFIRMATION                 PIC X(45).
013600       77 DUMMY                            PIC X.
013700       77 W-ORDER-COUNTER                  PIC 9(09) COMP.
013800       77 W-DETAIL-COUNTER                 PIC 9(09) COMP.
013900*_________________________________________________________________________
014000 
014100 PROCEDURE DIVISION.
014200 
014300    PERFORM LOAD-PRODUCT-TABLE.
014400    PERFORM LOAD-VOUCHER-TABLE.
014500    PERFORM LOAD-ORDER-TABLE.
014600    PERFORM LOAD-ORDER-DETAIL-TABLE.
014700    PERFORM OPEN-CONTROL-COUNTERS.
014800 
014900* force first pass
015000    PERFORM GET-MENU-OPTION.
015100    PERFORM GET-MENU-OPTION UNTIL
015200                                W-OPTION EQUAL ZERO
015300                             OR VALID-OPTION.
015400 
015500    PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
015600 
015700    PERFORM REWRITE-ORDER-FILE-FROM-TABLE.
015800    PERFORM REWRITE-ORDER-DETAIL-FILE-FROM-TABLE.
015900    PERFORM REWRITE-VOUCHER-FILE-FROM-TABLE.
016000    PERFORM CLOSE-CONTROL-COUNTERS.
016100 
016200    EXIT PROGRAM.
016300 
016400    STOP RUN.
016500*_________________________________________________________________________
016600 
016700 GET-MENU-OPTION.
016800 
016900         PERFORM CLEAR-SCREEN.
017000         DISPLAY "                      ORDER MAINTENANCE PROGRAM".
017100         DISPLAY " "
017200       DISPLAY "                            ----------------------------".
017300       DISPLAY "                            | 1 - INQUIRY ORDER        |".
017400       DISPLAY "                            | 2 - ADD ORDER            |".
017500       DISPLAY "                            | 3 - CHANGE ORDER LINES   |".
017600       DISPLAY "                            | 4 - SETTLE ORDER         |".
017700       DISPLAY "                            | 5 - CANCEL ORDER         |".
017800       DISPLAY "                            |                          |".
017900       DISPLAY "                            | 0 - EXIT                 |".
018000       DISPLAY "                            ----------------------------".
018100         DISPLAY " "
018200        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:".
018300         PERFORM JUMP-LINE 8 TIMES.
018400         ACCEPT W-OPTION.
018500 
018600         IF W-OPTION EQUAL ZERO
018700            DISPLAY "PROGRAM TERMINATED !"
018800         ELSE
018900            IF NOT VALID-OPTION
019000               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
019100               ACCEPT DUMMY.
019200*_________________________________________________________________________
019300 
019400 DO-OPTIONS.
019500 
019600    PERFORM CLEAR-SCREEN.
019700 
019800    IF W-OPTION = 1
019900       PERFORM INQUIRY-MODULE.
020000 
020100    IF W-OPTION = 2
020200       PERFORM ADD-MODULE.
020300 
020400    IF W-OPTION = 3
020500       PERFORM CHANGE-MODULE.
020600 
020700    IF W-OPTION = 4
020800       PERFORM SETTLE-MODULE.
020900 
021000    IF W-OPTION = 5
021100       PERFORM CANCEL-MODULE.
021200 
021300* force first pass
021400    PERFORM GET-MENU-OPTION.
021500    PERFORM GET-MENU-OPTION UNTIL
021600                                W-OPTION EQUAL ZERO
021700                             OR VALID-OPTION.
021800*_________________________________________________________________________
021900 
022000 GET-EXISTANT-ORDER-FROM-USER.
022100 
022200* force first pass
022300        PERFORM GET-ORDER-ID-TO-SEARCH.
022400        PERFORM GET-ORDER-ID-TO-SEARCH UNTIL
022500                                          ENTRY-ORDER-ID EQUAL ZEROS
022600                                       OR FOUND-ORDER-RECORD.
022700*_________________________________________________________________________
022800 
022900 GET-ORDER-ID-TO-SEARCH.
023000 
023100      DISPLAY "INFORM THE ORDER ID (<ENTER> FOR MENU)".
023200      ACCEPT ENTRY-ORDER-ID.
023300 
023400      IF ENTRY-ORDER-ID NOT EQUAL ZEROS
023500         MOVE ENTRY-ORDER-ID TO W-LOOK-FOR-ORDER-ID
023600         PERFORM LOOK-FOR-ORDER-RECORD
023700         PERFORM JUMP-LINE
023800         IF NOT FOUND-ORDER-RECORD
023900            DISPLAY "ORDER NOT FOUND ! <ENTER> TO CONTINUE"
024000            ACCEPT DUMMY
024100         ELSE
024200            DISPLAY "------- RECORD FOUND ! ----------".
024300*_________________________________________________________________________
024400 
024500 DISPLAY-ORDER-RECORD.
024600 
024700      PERFORM JUMP-LINE.
024800     DISPLAY "----------------------------------------------------------".
024900      DISPLAY "ORDER ID..........: " ORDER-ID.
025000      DISPLAY "TABLE ID..........: " ORDER-TABLE-ID.
025100      DISPLAY "USER ID...........: " ORDER-USER-ID.
025200      DISPLAY "TYPE..............: " ORDER-TYPE.
025300      DISPLAY "STATUS............: " ORDER-STATUS.
025400      DISPLAY "SUB-TOTAL.........: " ORDER-SUB-TOTAL.
025500      DISPLAY "DISCOUNT AMOUNT...: " ORDER-DISCOUNT-AMT.
025600      DISPLAY "TOTAL AMOUNT......: " ORDER-TOTAL-AMT.
025700      DISPLAY "PAYMENT METHOD....: " ORDER-PAYMENT-METHOD.
025800      DISPLAY "CREATED DATE......: " ORDER-CREATED-DATE.
025900      DISPLAY "PAID DATE.........: " ORDER-PAID-DATE.
026000     DISPLAY "----------------------------------------------------------".
026100      PERFORM JUMP-LINE.
026200*_________________________________________________________________________
026300 
026400 DISPLAY-ORDER-DETAIL-LINES.
026500 
026600      DISPLAY "LINE ITEMS:".
026700      MOVE 1 TO W-DETAIL-SEARCH-IX.
026800      PERFORM DISPLAY-ONE-DETAIL-LINE
026900          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
027000      PERFORM JUMP-LINE.
027100*_________________________________________________________________________
027200 
027300 DISPLAY-ONE-DETAIL-LINE.
027400 
027500      IF DETAIL-ORDER-ID (W-DETAIL-SEARCH-IX) EQUAL ORDER-ID
027600         DISPLAY "  LINE " DETAIL-ID (W-DETAIL-SEARCH-IX)
027700                 " PRODUCT " DETAIL-PRODUCT-ID (W-DETAIL-SEARCH-IX)
027800                 " QTY " DETAIL-QUANTITY (W-DETAIL-SEARCH-IX)
027900                 " PRICE " DETAIL-PRICE-AT-ORDER (W-DETAIL-SEARCH-IX).
028000 
028100      ADD 1 TO W-DETAIL-SEARCH-IX.
028200*_________________________________________________________________________
028300 
028400 INQUIRY-MODULE.
028500 
028600        PERFORM GET-EXISTANT-ORDER-FROM-USER.
028700        PERFORM GET-REC-SHOW-GET-ANOTHER-ID UNTIL
028800                                          ENTRY-ORDER-ID EQUAL ZEROS.
028900*_________________________________________________________________________
029000 
029100 GET-REC-SHOW-GET-ANOTHER-ID.
029200 
029300      PERFORM DISPLAY-ORDER-RECORD.
029400      PERFORM DISPLAY-ORDER-DETAIL-LINES.
029500      DISPLAY "<ENTER> TO CONTINUE".
029600      ACCEPT DUMMY.
029700 
029800      PERFORM GET-EXISTANT-ORDER-FROM-USER.
029900*_________________________________________________________________________
030000 
030100 ADD-MODULE.
030200 
030300      MOVE "N" TO W-VALID-ANSWER.
030400      PERFORM GET-NEW-ORDER-TYPE.
030500      PERFORM GET-NEW-ORDER-TYPE
030600                      UNTIL VALID-ORDER-TYPE-CHOICE
030700                         OR QUIT-IS-CONFIRMED.
030800 
030900      IF NOT QUIT-IS-CONFIRMED
031000            AND ORDER-IS-AT-TABLE
031100         MOVE "N" TO W-VALID-ANSWER
031200         PERFORM GET-NEW-ORDER-TABLE-ID
031300         PERFORM GET-NEW-ORDER-TABLE-ID
031400                         UNTIL TABLE-AVAILABLE-FOR-ORDER
031500                            OR QUIT-IS-CONFIRMED.
031600 
031700      IF NOT QUIT-IS-CONFIRMED
031800         PERFORM GET-NEW-ORDER-USER-ID
031900         PERFORM BUILD-NEW-ORDER-HEADER
032000         PERFORM RING-UP-ORDER-LINES
032100         PERFORM SAVE-NEW-ORDER
032200         DISPLAY "----- ORDER ADDED! -----"
032300         PERFORM DISPLAY-ORDER-RECORD
032400         PERFORM JUMP-LINE 3 TIMES.
032500*_________________________________________________________________________
032600 
032700 GET-NEW-ORDER-TYPE.
032800 
032900      DISPLAY "ORDER TYPE - 1 AT TABLE, 2 TAKE AWAY, 3 DELIVERY".
033000      DISPLAY "(0 TO CANCEL): ".
033100      ACCEPT W-ORDER-TYPE-CHOICE.
033200 
033300      IF W-ORDER-TYPE-CHOICE EQUAL ZERO
033400         MOVE "Y" TO W-VALID-ANSWER
033500      ELSE
033600         IF NOT VALID-ORDER-TYPE-CHOICE
033700            DISPLAY "INVALID CHOICE ! <ENTER> TO CONTINUE"
033800            ACCEPT DUMMY
033900         ELSE
034000            IF W-ORDER-TYPE-CHOICE = 1
034100               MOVE "AT_TABLE            " TO ORDER-TYPE
034200            ELSE
034300               MOVE ZEROS TO ORDER-TABLE-ID
034400               IF W-ORDER-TYPE-CHOICE = 2
034500                  MOVE "TAKE_AWAY           " TO ORDER-TYPE
034600               ELSE
034700                  MOVE "DELIVERY            " TO ORDER-TYPE.
034800*_________________________________________________________________________
034900 
035000 GET-NEW-ORDER-TABLE-ID.
035100 
035200      MOVE "N" TO W-VALID-ANSWER.
035300      DISPLAY "TABLE ID FOR THIS ORDER (<ENTER> TO CANCEL): ".
035400      ACCEPT ENTRY-TABLE-ID.
035500 
035600      IF ENTRY-TABLE-ID EQUAL ZEROS
035700         MOVE "Y" TO W-VALID-ANSWER
035800      ELSE
035900         MOVE ENTRY-TABLE-ID TO ORDER-TABLE-ID
036000         PERFORM CHECK-TABLE-AVAILABLE
036100         IF NOT TABLE-AVAILABLE-FOR-ORDER
036200    DISPLAY "*** TABLE HAS A PENDING ORDER ! *** <ENTER> TO CONTINUE"
036300            ACCEPT DUMMY.
036400*_________________________________________________________________________
036500 
036600 CHECK-TABLE-AVAILABLE.
036700 
036800      MOVE "Y" TO W-TABLE-AVAILABLE.
036900      MOVE "N" TO W-FOUND-TABLE-CONFLICT.
037000      MOVE 1 TO W-ORDER-SEARCH-IX.
037100 
037200      PERFORM SCAN-FOR-TABLE-CONFLICT
037300          UNTIL FOUND-TABLE-CONFLICT
037400             OR W-ORDER-SEARCH-IX GREATER THAN W-ORDER-TABLE-COUNT.
037500 
037600      IF FOUND-TABLE-CONFLICT
037700         MOVE "N" TO W-TABLE-AVAILABLE.
037800*_________________________________________________________________________
037900 
038000 SCAN-FOR-TABLE-CONFLICT.
038100 
038200      IF ORDER-TABLE-ID (W-ORDER-SEARCH-IX) EQUAL ORDER-TABLE-ID
038300            AND ORDER-STATUS (W-ORDER-SEARCH-IX) EQUAL
038400                                              "PENDING             "
038500         MOVE "Y" TO W-FOUND-TABLE-CONFLICT
038600      ELSE
038700         ADD 1 TO W-ORDER-SEARCH-IX.
038800*_________________________________________________________________________
038900 
039000 GET-NEW-ORDER-USER-ID.
039100 
039200      DISPLAY "STAFF USER ID RINGING UP THIS ORDER: ".
039300      ACCEPT ORDER-USER-ID.
039400*_________________________________________________________________________
039500 
039600 BUILD-NEW-ORDER-HEADER.
039700 
039800      ADD 1 TO W-ORDER-COUNTER.
039900      MOVE W-ORDER-COUNTER TO ORDER-ID.
040000      MOVE "PENDING             " TO ORDER-STATUS.
040100      MOVE ZERO TO ORDER-SUB-TOTAL.
040200      MOVE ZERO TO ORDER-DISCOUNT-AMT.
040300      MOVE ZERO TO ORDER-TOTAL-AMT.
040400      MOVE SPACES TO ORDER-PAYMENT-METHOD.
040500      MOVE ZEROS TO ORDER-PAID-DATE.
040600 
040700      PERFORM GET-TODAY-CCYYMMDD.
040800      MOVE GDTV-TODAY TO ORDER-CREATED-DATE.
040900*_________________________________________________________________________
041000 
041100 RING-UP-ORDER-LINES.
041200 
041300      MOVE "N" TO W-VALID-ANSWER.
041400* force first pass
041500      PERFORM RING-UP-ONE-LINE.
041600      PERFORM RING-UP-ONE-LINE UNTIL QUIT-IS-CONFIRMED.
041700*_________________________________________________________________________
041800 
041900 RING-UP-ONE-LINE.
042000 
042100      ADD 1 TO W-DETAIL-COUNTER.
042200      MOVE ORDER-ID TO DETAIL-ORDER-ID.
042300      MOVE W-DETAIL-COUNTER TO DETAIL-ID.
042400      MOVE "N" TO W-VALID-ANSWER.
042500 
042600      PERFORM ADD-NEW-ORDER-DETAIL.
042700 
042800      IF QUIT-IS-CONFIRMED
042900         SUBTRACT 1 FROM W-DETAIL-COUNTER.
043000*_________________________________________________________________________
043100 
043200 SAVE-NEW-ORDER.
043300 
043400      PERFORM RECOMPUTE-ORDER-TOTALS.
043500      ADD 1 TO W-ORDER-TABLE-COUNT.
043600      MOVE ORDER-RECORD TO ORDER-TABLE-ENTRY (W-ORDER-TABLE-COUNT).
043700*_________________________________________________________________________
043800 
043900 RECOMPUTE-ORDER-TOTALS.
044000 
044100      MOVE ZERO TO ORDER-SUB-TOTAL.
044200      MOVE 1 TO W-DETAIL-SEARCH-IX.
044300 
044400      PERFORM ADD-ONE-DETAIL-LINE-TO-SUBTOTAL
044500          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
044600 
044700      COMPUTE ORDER-TOTAL-AMT = ORDER-SUB-TOTAL - ORDER-DISCOUNT-AMT.
044800*_________________________________________________________________________
044900 
045000 ADD-ONE-DETAIL-LINE-TO-SUBTOTAL.
045100 
045200      IF DETAIL-ORDER-ID (W-DETAIL-SEARCH-IX) EQUAL ORDER-ID
045300         COMPUTE ORDER-SUB-TOTAL = ORDER-SUB-TOTAL +
045400                 (DETAIL-PRICE-AT-ORDER (W-DETAIL-SEARCH-IX) *
045500                  DETAIL-QUANTITY (W-DETAIL-SEARCH-IX)).
045600 
045700      ADD 1 TO W-DETAIL-SEARCH-IX.
045800*_________________________________________________________________________
045900 
046000 CHANGE-MODULE.
046100 
046200      PERFORM GET-EXISTANT-ORDER-FROM-USER.
046300      PERFORM GET-RECORD-AND-CHANGE UNTIL
046400                                       ENTRY-ORDER-ID EQUAL ZEROS.
046500*_________________________________________________________________________
046600 
046700 GET-RECORD-AND-CHANGE.
046800 
046900        PERFORM DISPLAY-ORDER-RECORD.
047000        PERFORM DISPLAY-ORDER-DETAIL-LINES.
047100 
047200        IF NOT ORDER-STATUS-PENDING
047300    DISPLAY "*** ORDER NOT PENDING - LINES LOCKED ! <ENTER> TO CONTINUE"
047400           ACCEPT DUMMY
047500        ELSE
047600           PERFORM CHANGE-ORDER-LINES-MENU
047700           PERFORM UPDATE-ORDER-TABLE-ENTRY.
047800 
047900        PERFORM GET-EXISTANT-ORDER-FROM-USER.
048000*_________________________________________________________________________
048100 
048200 CHANGE-ORDER-LINES-MENU.
048300 
048400* force first pass
048500      PERFORM GET-CHANGE-LINE-OPTION.
048600      PERFORM DO-CHANGE-LINE-OPTION UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
048700*_________________________________________________________________________
048800 
048900 GET-CHANGE-LINE-OPTION.
049000 
049100      DISPLAY "1-ADD A LINE  2-REMOVE A LINE  0-DONE: ".
049200      ACCEPT ENTRY-RECORD-FIELD.
049300 
049400      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
049500         IF NOT VALID-FIELD
049600            DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
049700            ACCEPT DUMMY.
049800*_________________________________________________________________________
049900 
050000 DO-CHANGE-LINE-OPTION.
050100 
050200      IF ENTRY-RECORD-FIELD = 1
050300         PERFORM RING-UP-ONE-LINE
050400         PERFORM RECOMPUTE-ORDER-TOTALS.
050500 
050600      IF ENTRY-RECORD-FIELD = 2
050700         PERFORM REMOVE-ONE-ORDER-LINE
050800         PERFORM RECOMPUTE-ORDER-TOTALS.
050900 
051000      PERFORM DISPLAY-ORDER-RECORD.
051100      PERFORM DISPLAY-ORDER-DETAIL-LINES.
051200      PERFORM GET-CHANGE-LINE-OPTION.
051300*_________________________________________________________________________
051400 
051500 REMOVE-ONE-ORDER-LINE.
051600 
051700      DISPLAY "DETAIL ID OF LINE TO REMOVE (<ENTER> TO CANCEL): ".
051800      ACCEPT ENTRY-DETAIL-ID.
051900 
052000      IF ENTRY-DETAIL-ID NOT EQUAL ZEROS
052100         PERFORM FIND-DETAIL-LINE-FOR-REMOVAL
052200         IF NOT FOUND-DETAIL-RECORD
052300      DISPLAY "*** LINE NOT FOUND ON THIS ORDER ! *** <ENTER> TO CONTINUE"
052400            ACCEPT DUMMY
052500         ELSE
052600            PERFORM DELETE-DETAIL-LINE-FROM-TABLE.
052700*_________________________________________________________________________
052800 
052900 FIND-DETAIL-LINE-FOR-REMOVAL.
053000 
053100      MOVE "N" TO W-FOUND-DETAIL-RECORD.
053200      MOVE 1 TO W-DETAIL-SEARCH-IX.
053300 
053400      PERFORM SCAN-FOR-DETAIL-TO-REMOVE
053500          UNTIL FOUND-DETAIL-RECORD
053600             OR W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
053700*_________________________________________________________________________
053800 
053900 SCAN-FOR-DETAIL-TO-REMOVE.
054000 
054100      IF DETAIL-ORDER-ID (W-DETAIL-SEARCH-IX) EQUAL ORDER-ID
054200            AND DETAIL-ID (W-DETAIL-SEARCH-IX) EQUAL ENTRY-DETAIL-ID
054300         MOVE W-DETAIL-SEARCH-IX TO W-FOUND-DETAIL-IX
054400         MOVE "Y" TO W-FOUND-DETAIL-RECORD
054500      ELSE
054600         ADD 1 TO W-DETAIL-SEARCH-IX.
054700*_________________________________________________________________________
054800 
054900 DELETE-DETAIL-LINE-FROM-TABLE.
055000 
055100      MOVE W-FOUND-DETAIL-IX TO W-DETAIL-SEARCH-IX.
055200 
055300      PERFORM SHIFT-DETAIL-TABLE-ENTRIES-DOWN
055400          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT - 1.
055500 
055600      SUBTRACT 1 FROM W-DETAIL-TABLE-COUNT.
055700*_________________________________________________________________________
055800 
055900 SHIFT-DETAIL-TABLE-ENTRIES-DOWN.
056000 
056100      MOVE ORDER-DETAIL-TABLE-ENTRY (W-DETAIL-SEARCH-IX + 1)
056200                         TO ORDER-DETAIL-TABLE-ENTRY (W-DETAIL-SEARCH-IX).
056300 
056400      ADD 1 TO W-DETAIL-SEARCH-IX.
056500*_________________________________________________________________________
056600 
056700 SETTLE-MODULE.
056800 
056900      PERFORM GET-EXISTANT-ORDER-FROM-USER.
057000      PERFORM GET-ORDER-AND-SETTLE UNTIL ENTRY-ORDER-ID EQUAL ZEROS.
057100*_________________________________________________________________________
057200 
057300 GET-ORDER-AND-SETTLE.
057400 
057500      PERFORM DISPLAY-ORDER-RECORD.
057600 
057700      IF NOT ORDER-STATUS-PENDING
057800    DISPLAY "*** ORDER NOT PENDING - CANNOT SETTLE ! <ENTER> TO CONTINUE"
057900         ACCEPT DUMMY
058000      ELSE
058100         PERFORM SETTLE-ONE-ORDER.
058200 
058300      PERFORM GET-EXISTANT-ORDER-FROM-USER.
058400*_________________________________________________________________________
058500 
058600 SETTLE-ONE-ORDER.
058700 
058800      MOVE "N" TO W-VOUCHER-CODE-WAS-ENTERED.
058900      MOVE SPACES TO W-VOUCHER-CODE-ENTERED.
059000      MOVE ZERO TO ORDER-DISCOUNT-AMT.
059100 
059200      DISPLAY "VOUCHER CODE (<ENTER> FOR NONE): ".
059300      ACCEPT W-VOUCHER-CODE-ENTERED.
059400 
059500      IF W-VOUCHER-CODE-ENTERED NOT EQUAL SPACES
059600         INSPECT W-VOUCHER-CODE-ENTERED
059700                         CONVERTING LOWER-ALPHA TO UPPER-ALPHA
059800         PERFORM APPLY-VOUCHER-TO-ORDER.
059900 
060000      PERFORM RECOMPUTE-ORDER-TOTALS.
060100 
060200      MOVE "N" TO W-VALID-ANSWER.
060300      PERFORM GET-NEW-PAYMENT-METHOD.
060400      PERFORM GET-NEW-PAYMENT-METHOD
060500                      UNTIL VALID-PAYMENT-METHOD
060600                         OR QUIT-IS-CONFIRMED.
060700 
060800      IF NOT QUIT-IS-CONFIRMED
060900         PERFORM GET-TODAY-CCYYMMDD
061000         MOVE GDTV-TODAY TO ORDER-PAID-DATE
061100         MOVE "PAID                " TO ORDER-STATUS
061200         PERFORM UPDATE-ORDER-TABLE-ENTRY
061300         IF VOUCHER-CODE-WAS-ENTERED
061400            PERFORM BUMP-VOUCHER-TIMES-USED
061500         DISPLAY "----- ORDER SETTLED ! -----"
061600         PERFORM DISPLAY-ORDER-RECORD.
061700*_________________________________________________________________________
061800 
061900 APPLY-VOUCHER-TO-ORDER.
062000 
062100      MOVE W-VOUCHER-CODE-ENTERED TO W-LOOK-FOR-VOUCHER-CODE.
062200      PERFORM LOOK-FOR-VOUCHER-RECORD.
062300 
062400      IF NOT FOUND-VOUCHER-RECORD
062500         DISPLAY "*** VOUCHER CODE NOT FOUND ! *** <ENTER> TO CONTINUE"
062600         ACCEPT DUMMY
062700      ELSE
062800         PERFORM GET-TODAY-CCYYMMDD
062900         MOVE GDTV-TODAY TO W-VOUCHER-CHECK-DATE
063000         PERFORM VALIDATE-VOUCHER-FOR-ORDER
063100         IF NOT VOUCHER-VALID-FOR-ORDER
063200         DISPLAY "*** " W-VOUCHER-REJECT-REASON " *** <ENTER> TO CONTINUE"
063300            ACCEPT DUMMY
063400         ELSE
063500            PERFORM COMPUTE-VOUCHER-DISCOUNT
063600            MOVE W-VOUCHER-COMPUTED-DISCOUNT TO ORDER-DISCOUNT-AMT
063700            MOVE "Y" TO W-VOUCHER-CODE-WAS-ENTERED.
063800*_________________________________________________________________________
063900 
064000 GET-NEW-PAYMENT-METHOD.
064100 
064200      MOVE "N" TO W-VALID-ANSWER.
064300      MOVE SPACES TO W-NEW-PAYMENT-METHOD.
064400      DISPLAY "PAYMENT METHOD (CASH/TRANSFER/CARD), <ENTER> TO CANCEL: ".
064500      ACCEPT W-NEW-PAYMENT-METHOD.
064600 
064700      IF W-NEW-PAYMENT-METHOD EQUAL SPACES
064800         PERFORM CONFIRM-IF-WANT-TO-QUIT
064900      ELSE
065000         INSPECT W-NEW-PAYMENT-METHOD
065100                         CONVERTING LOWER-ALPHA TO UPPER-ALPHA
065200         IF NOT VALID-PAYMENT-METHOD
065300    DISPLAY "*** PAY METHOD: CASH, TRANSFER OR CARD ! <ENTER> TO CONTINUE"
065400            ACCEPT DUMMY
065500         ELSE
065600            MOVE W-NEW-PAYMENT-METHOD TO ORDER-PAYMENT-METHOD.
065700*_________________________________________________________________________
065800 
065900 BUMP-VOUCHER-TIMES-USED.
066000 
066100      ADD 1 TO VOUCHER-TIMES-USED.
066200      PERFORM UPDATE-VOUCHER-TABLE-ENTRY.
066300*_________________________________________________________________________
066400 
066500 CANCEL-MODULE.
066600 
066700      PERFORM GET-EXISTANT-ORDER-FROM-USER.
066800      PERFORM GET-ORDER-AND-CANCEL UNTIL ENTRY-ORDER-ID EQUAL ZEROS.
066900*_________________________________________________________________________
067000 
067100 GET-ORDER-AND-CANCEL.
067200 
067300      PERFORM DISPLAY-ORDER-RECORD.
067400 
067500      IF NOT ORDER-STATUS-PENDING
067600    DISPLAY "*** ORDER NOT PENDING - CANNOT CANCEL ! <ENTER> TO CONTINUE"
067700         ACCEPT DUMMY
067800      ELSE
067900       MOVE "DO YOU WANT TO CANCEL THIS ORDER ? <Y/N>" TO MSG-CONFIRMATION
068000         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
068100         IF SAVING-IS-CONFIRMED
068200            MOVE "CANCELLED           " TO ORDER-STATUS
068300            PERFORM UPDATE-ORDER-TABLE-ENTRY
068400            DISPLAY "----- ORDER CANCELLED ! -----"
068500            PERFORM DISPLAY-ORDER-RECORD.
068600 
068700      PERFORM GET-EXISTANT-ORDER-FROM-USER.
068800*_________________________________________________________________________
068900 
069000 LOAD-ORDER-TABLE.
069100 
069200      MOVE 0 TO W-ORDER-TABLE-COUNT.
069300      MOVE "N" TO W-END-OF-FILE.
069400 
069500      OPEN INPUT ORDER-FILE.
069600 
069700* force first pass
069800      PERFORM READ-ORDER-NEXT-RECORD.
069900      PERFORM LOAD-ONE-ORDER-TABLE-ENTRY UNTIL END-OF-FILE.
070000 
070100      CLOSE ORDER-FILE.
070200*_________________________________________________________________________
070300 
070400 LOAD-ONE-ORDER-TABLE-ENTRY.
070500 
070600      ADD 1 TO W-ORDER-TABLE-COUNT.
070700      MOVE ORDER-RECORD TO ORDER-TABLE-ENTRY (W-ORDER-TABLE-COUNT).
070800 
070900      PERFORM READ-ORDER-NEXT-RECORD.
071000*_________________________________________________________________________
071100 
071200 READ-ORDER-NEXT-RECORD.
071300 
071400      READ ORDER-FILE
071500         AT END
071600            MOVE "Y" TO W-END-OF-FILE.
071700*_________________________________________________________________________
071800 
071900 LOOK-FOR-ORDER-RECORD.
072000 
072100      MOVE "N" TO W-FOUND-ORDER-RECORD.
072200      MOVE 1 TO W-ORDER-SEARCH-IX.
072300 
072400      PERFORM SCAN-ONE-ORDER-TABLE-ENTRY
072500          UNTIL FOUND-ORDER-RECORD
072600             OR W-ORDER-SEARCH-IX GREATER THAN W-ORDER-TABLE-COUNT.
072700*_________________________________________________________________________
072800 
072900 SCAN-ONE-ORDER-TABLE-ENTRY.
073000 
073100      IF ORDER-ID (W-ORDER-SEARCH-IX) EQUAL W-LOOK-FOR-ORDER-ID
073200         MOVE ORDER-TABLE-ENTRY (W-ORDER-SEARCH-IX) TO ORDER-RECORD
073300         MOVE W-ORDER-SEARCH-IX TO W-FOUND-ORDER-IX
073400         MOVE "Y" TO W-FOUND-ORDER-RECORD
073500      ELSE
073600         ADD 1 TO W-ORDER-SEARCH-IX.
073700*_________________________________________________________________________
073800 
073900 UPDATE-ORDER-TABLE-ENTRY.
074000 
074100      MOVE ORDER-RECORD TO ORDER-TABLE-ENTRY (W-FOUND-ORDER-IX).
074200*_________________________________________________________________________
074300 
074400 REWRITE-ORDER-FILE-FROM-TABLE.
074500 
074600      OPEN OUTPUT ORDER-FILE.
074700 
074800      MOVE 1 TO W-ORDER-SEARCH-IX.
074900      PERFORM WRITE-ONE-ORDER-FILE-RECORD
075000          UNTIL W-ORDER-SEARCH-IX GREATER THAN W-ORDER-TABLE-COUNT.
075100 
075200      CLOSE ORDER-FILE.
075300*_________________________________________________________________________
075400 
075500 WRITE-ONE-ORDER-FILE-RECORD.
075600 
075700      MOVE ORDER-TABLE-ENTRY (W-ORDER-SEARCH-IX) TO ORDER-RECORD.
075800      WRITE ORDER-RECORD.
075900      ADD 1 TO W-ORDER-SEARCH-IX.
076000*_________________________________________________________________________
076100 
076200 LOAD-ORDER-DETAIL-TABLE.
076300 
076400      MOVE 0 TO W-DETAIL-TABLE-COUNT.
076500      MOVE "N" TO W-END-OF-FILE.
076600 
076700      OPEN INPUT ORDER-DETAIL-FILE.
076800 
076900* force first pass
077000      PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
077100      PERFORM LOAD-ONE-ORDER-DETAIL-TABLE-ENTRY UNTIL END-OF-FILE.
077200 
077300      CLOSE ORDER-DETAIL-FILE.
077400*_________________________________________________________________________
077500 
077600 LOAD-ONE-ORDER-DETAIL-TABLE-ENTRY.
077700 
077800      ADD 1 TO W-DETAIL-TABLE-COUNT.
077900      MOVE ORDER-DETAIL-RECORD TO
078000                        ORDER-DETAIL-TABLE-ENTRY (W-DETAIL-TABLE-COUNT).
078100 
078200      PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
078300*_________________________________________________________________________
078400 
078500 READ-ORDER-DETAIL-NEXT-RECORD.
078600 
078700      READ ORDER-DETAIL-FILE
078800         AT END
078900            MOVE "Y" TO W-END-OF-FILE.
079000*_________________________________________________________________________
079100 
079200 REWRITE-ORDER-DETAIL-FILE-FROM-TABLE.
079300 
079400      OPEN OUTPUT ORDER-DETAIL-FILE.
079500 
079600      MOVE 1 TO W-DETAIL-SEARCH-IX.
079700      PERFORM WRITE-ONE-ORDER-DETAIL-FILE-RECORD
079800          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
079900 
080000      CLOSE ORDER-DETAIL-FILE.
080100*_________________________________________________________________________
080200 
080300 WRITE-ONE-ORDER-DETAIL-FILE-RECORD.
080400 
080500      MOVE ORDER-DETAIL-TABLE-ENTRY (W-DETAIL-SEARCH-IX) TO
080600                                                    ORDER-DETAIL-RECORD.
080700      WRITE ORDER-DETAIL-RECORD.
080800      ADD 1 TO W-DETAIL-SEARCH-IX.
080900*_________________________________________________________________________
081000 
081100 OPEN-CONTROL-COUNTERS.
081200 
081300      OPEN I-O CAFE-CONTROL-FILE.
081400      READ CAFE-CONTROL-FILE.
081500 
081600      MOVE CTRL-LAST-ORDER-ID TO W-ORDER-COUNTER.
081700      MOVE CTRL-LAST-DETAIL-ID TO W-DETAIL-COUNTER.
081800*_________________________________________________________________________
081900 
082000 CLOSE-CONTROL-COUNTERS.
082100 
082200      MOVE W-ORDER-COUNTER TO CTRL-LAST-ORDER-ID.
082300      MOVE W-DETAIL-COUNTER TO CTRL-LAST-DETAIL-ID.
082400 
082500      REWRITE CAFE-CONTROL-RECORD.
082600 
082700      CLOSE CAFE-CONTROL-FILE.
082800*_________________________________________________________________________
082900 
083000 COPY "PLGENERAL.CBL".
083100 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
083200 COPY "PL-LOOK-FOR-VOUCHER-RECORD.CBL".
083300 COPY "PL-VALIDATE-AND-CALCULATE-VOUCHER.CBL".
083400 COPY "ADD-NEW-ORDER-DETAIL.CBL".
083500 COPY "PLDATE.CBL".
083600*_________________________________________________________________________
