000100*--------------------------------------------------------------
000200* FDPODT.CBL
000300* Record layout for the purchase order line-item file - one
000400* record per ingredient ordered on a purchase order.
000500*
000600* 04/09/94 RVL  Original layout.
000700*--------------------------------------------------------------
000800       FD  PURCHASE-ORDER-DETAIL-FILE
000900           LABEL RECORDS ARE STANDARD.
001000 
001100       01  PURCHASE-ORDER-DETAIL-RECORD.
001200           05  POD-PO-ID                   PIC 9(09).
001300           05  POD-INGREDIENT-ID           PIC 9(09).
001400           05  POD-QUANTITY                PIC S9(07)V999 COMP-3.
001500           05  POD-UNIT-PRICE              PIC S9(07)V99 COMP-3.
001600           05  FILLER                      PIC X(20).
