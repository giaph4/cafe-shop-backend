000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-expense-report.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/10/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/10/98 RVL  Original program, modeled on deductibles-report's SORT
001200*               and control-break shape (ticket AP-0774), but with a
001300*               second control break nested inside the date break for
001400*               EXPENSE-CATEGORY, and a day cursor walked with the new
001500*               ADD-ONE-DAY-TO-GDTV-DATE paragraph so a day with no
001600*               posted expenses still gets its subtotal line printed.
001700*_________________________________________________________________________
001800 ENVIRONMENT DIVISION.
001870    CONFIGURATION SECTION.
001880       SPECIAL-NAMES.
001890           C01 IS TOP-OF-FORM.
001900    INPUT-OUTPUT SECTION.
002000    FILE-CONTROL.
002100 
002200       COPY "SLEXPN.CBL".
002300 
002400       SELECT PRINTER-FILE
002500              ASSIGN TO EXPNPRN
002600              ORGANIZATION IS LINE SEQUENTIAL.
002700 
002800       SELECT WORK-FILE
002900              ASSIGN TO "work-file"
003000              ORGANIZATION IS SEQUENTIAL.
003100 
003200       SELECT SORT-FILE
003300              ASSIGN TO "sort-file.tmp".
003400 
003500 DATA DIVISION.
003600    FILE SECTION.
003700 
003800       COPY "FDEXPN.CBL".
003900 
004000       FD PRINTER-FILE
004100          LABEL RECORDS ARE OMITTED.
004200       01 PRINTER-RECORD          PIC X(80).
004300 
004400       FD WORK-FILE
004500          LABEL RECORDS ARE STANDARD.
004600       01 WORK-RECORD.
004700           05 WORK-ID                PIC 9(09).
004800           05 WORK-USER-ID           PIC 9(09).
004900           05 WORK-CATEGORY          PIC X(50).
005000           05 WORK-AMOUNT            PIC S9(09)V99 COMP-3.
005100           05 WORK-DATE              PIC 9(08).
005200           05 FILLER                 PIC X(15).
005300 
005400       SD SORT-FILE.
005500       01 SORT-RECORD.
005600           05 SORT-ID                PIC 9(09).
005700           05 SORT-USER-ID           PIC 9(09).
005800           05 SORT-CATEGORY          PIC X(50).
005900           05 SORT-AMOUNT            PIC S9(09)V99 COMP-3.
006000           05 SORT-DATE              PIC 9(08).
006100           05 FILLER                 PIC X(15).
006200 
006300    WORKING-STORAGE SECTION.
006400 
006500       COPY "wsdate.cbl".
006600 
006700       01 TITLE.
006800          05 FILLER               PIC X(25) VALUE SPACES.
006900     05 FILLER               PIC X(30) VALUE "CORNER CAFE EXPENSE REPORT".
007000          05 FILLER               PIC X(17) VALUE SPACES.
007100          05 FILLER               PIC X(04) VALUE "PAG:".
007200          05 PAGE-NUMBER          PIC 9(03) VALUE 0.
007300 
007400       01 HEADING-1.
007500          05 FILLER               PIC X(12) VALUE "DATE".
007600          05 FILLER               PIC X(52) VALUE "CATEGORY".
007700          05 FILLER               PIC X(16) VALUE "AMOUNT".
007800 
007900       01 HEADING-2.
008000          05 FILLER               PIC X(12) VALUE "==========".
008100    05 FILLER               PIC X(27) VALUE "===========================".
008200          05 FILLER               PIC X(16) VALUE "=============".
008300 
008400       01 DETAIL-1.
008500          05 D-CAT-DATE             PIC 9(08).
008600          05 FILLER                 PIC X(04) VALUE SPACES.
008700          05 D-CAT-NAME             PIC X(50).
008800          05 D-CAT-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
008900 
009000       01 SUBTOTAL-LINE.
009100          05 FILLER                 PIC X(12) VALUE "SUBTOTAL FOR".
009200          05 FILLER                 PIC X(01) VALUE SPACES.
009300          05 D-SUB-DATE             PIC 9(08).
009400          05 FILLER                 PIC X(41) VALUE SPACES.
009500          05 D-SUB-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
009600 
009700       01 GRAND-TOTAL-LINE.
009800          05 FILLER                 PIC X(12) VALUE "GRAND TOTAL:".
009900          05 FILLER                 PIC X(54) VALUE SPACES.
010000          05 D-GRAND-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.
010100 
010200       01 W-END-OF-FILE           PIC X.
010300          88 END-OF-FILE          VALUE "Y".
010400 
010500       01 W-PRINTED-LINES         PIC 99 COMP.
010600          88 PAGE-FULL            VALUE 30 THROUGH 99.
010700 
010800       01 W-START-DATE            PIC 9(08).
010900       01 W-END-DATE              PIC 9(08).
011000       01 W-CURRENT-DAY           PIC 9(08).
011100 
011200       77 W-DAY-SUBTOTAL          PIC S9(09)V99 COMP-3.
011300       77 W-GRAND-TOTAL           PIC S9(09)V99 COMP-3.
011400       77 DUMMY                   PIC X.
011500*_________________________________________________________________________
011600 
011700 PROCEDURE DIVISION.
011800 
011900      PERFORM GET-REPORT-DATE-RANGE.
012000 
012100      SORT SORT-FILE
012200         ON ASCENDING KEY SORT-DATE
012300         ON ASCENDING KEY SORT-CATEGORY
012400         USING EXPENSE-FILE
012500         GIVING WORK-FILE.
012600 
012700      OPEN INPUT WORK-FILE.
012800      OPEN OUTPUT PRINTER-FILE.
012900 
013000      MOVE 0 TO PAGE-NUMBER.
013100      MOVE "N" TO W-END-OF-FILE.
013200      MOVE 0 TO W-GRAND-TOTAL.
013300      MOVE W-START-DATE TO W-CURRENT-DAY.
013400 
013500      PERFORM PRINT-HEADINGS.
013600 
013700* force first pass
013800      PERFORM READ-WORK-NEXT-RECORD.
013900      PERFORM READ-WORK-NEXT-RECORD
014000          UNTIL END-OF-FILE
014100             OR WORK-DATE NOT LESS THAN W-START-DATE.
014200 
014300      PERFORM PRINT-ONE-DAY-GROUP
014400          UNTIL W-CURRENT-DAY GREATER THAN W-END-DATE.
014500 
014600      MOVE SPACES TO PRINTER-RECORD.
014700      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
014800      MOVE W-GRAND-TOTAL TO D-GRAND-TOTAL.
014900      MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
015000      WRITE PRINTER-RECORD.
015100 
015200      PERFORM FINALIZE-PAGE.
015300 
015400      CLOSE WORK-FILE.
015500      CLOSE PRINTER-FILE.
015600 
015700      EXIT PROGRAM.
015800 
015900      STOP RUN.
016000*_________________________________________________________________________
016100 
016200 GET-REPORT-DATE-RANGE.
016300 
016400      MOVE "START DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
016500      MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
016600      MOVE 2079 TO GDTV-LAST-YEAR-VALID.
016700      MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
016800 
016900      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
017000      MOVE GDTV-DATE TO W-START-DATE.
017100 
017200      MOVE "END DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
017300      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
017400      MOVE GDTV-DATE TO W-END-DATE.
017500*_________________________________________________________________________
017600 
017700 PRINT-ONE-DAY-GROUP.
017800 
017900      MOVE 0 TO W-DAY-SUBTOTAL.
018000 
018100      PERFORM PRINT-ONE-CATEGORY-LINE
018200          UNTIL END-OF-FILE
018300             OR WORK-DATE NOT EQUAL W-CURRENT-DAY.
018400 
018500      MOVE W-CURRENT-DAY TO D-SUB-DATE.
018600      MOVE W-DAY-SUBTOTAL TO D-SUB-AMOUNT.
018700      MOVE SUBTOTAL-LINE TO PRINTER-RECORD.
018800      WRITE PRINTER-RECORD BEFORE ADVANCING 2.
018900      ADD 2 TO W-PRINTED-LINES.
019000 
019100      ADD W-DAY-SUBTOTAL TO W-GRAND-TOTAL.
019200 
019300      MOVE W-CURRENT-DAY TO GDTV-DATE.
019400      PERFORM ADD-ONE-DAY-TO-GDTV-DATE.
019500      MOVE GDTV-DATE TO W-CURRENT-DAY.
019600*_________________________________________________________________________
019700 
019800 PRINT-ONE-CATEGORY-LINE.
019900 
020000      IF PAGE-FULL
020100         PERFORM FINALIZE-PAGE
020200         PERFORM PRINT-HEADINGS.
020300 
020400      MOVE WORK-DATE     TO D-CAT-DATE.
020500      MOVE WORK-CATEGORY TO D-CAT-NAME.
020600      MOVE WORK-AMOUNT   TO D-CAT-AMOUNT.
020700      ADD WORK-AMOUNT    TO W-DAY-SUBTOTAL.
020800 
020900      MOVE DETAIL-1 TO PRINTER-RECORD.
021000      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
021100      ADD 1 TO W-PRINTED-LINES.
021200 
021300      PERFORM READ-WORK-NEXT-RECORD.
021400*_________________________________________________________________________
021500 
021600 COPY "PLGENERAL.CBL".
021700 COPY "PLDATE.CBL".
021800 COPY "PLSORT.CBL".
021900*_________________________________________________________________________
