000100*--------------------------------------------------------------
000200* FDPORD.CBL
000300* Record layout for the purchase order header file (orders we
000400* place with a supplier for ingredients, not customer orders -
000500* see FDORDER.CBL for those).
000600*
000700* 04/09/94 RVL  Original layout.
000800* 01/11/99 KTM  Y2K - PO-ORDER-DATE/PO-EXPECTED-DATE widened to
000900*               CCYYMMDD, was YYMMDD.  Ticket AP-1041.
001000*--------------------------------------------------------------
001100       FD  PURCHASE-ORDER-FILE
001200           LABEL RECORDS ARE STANDARD.
001300 
001400       01  PURCHASE-ORDER-RECORD.
001500           05  PO-ID                       PIC 9(09).
001600           05  PO-SUPPLIER-ID              PIC 9(09).
001700           05  PO-USER-ID                  PIC 9(09).
001800           05  PO-STATUS                   PIC X(20).
001900               88  PO-STATUS-PENDING       VALUE "PENDING             ".
002000               88  PO-STATUS-COMPLETED     VALUE "COMPLETED           ".
002100               88  PO-STATUS-CANCELLED     VALUE "CANCELLED           ".
002200           05  PO-TOTAL-AMOUNT             PIC S9(09)V99 COMP-3.
002300           05  PO-ORDER-DATE               PIC 9(08).
002400           05  PO-ORDER-DATE-R REDEFINES
002500               PO-ORDER-DATE.
002600               10  PO-ORDER-CCYY           PIC 9(04).
002700               10  PO-ORDER-MM             PIC 9(02).
002800               10  PO-ORDER-DD             PIC 9(02).
002900           05  PO-EXPECTED-DATE            PIC 9(08).
003000           05  FILLER                      PIC X(15).
