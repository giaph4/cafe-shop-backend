000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-reports-menu.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/10/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/10/98 RVL  Original program - a plain dispatch menu, same shape
001200*               as cafe-batch-system's top menu, so management doesn't
001300*               have to memorize five separate program names at the
001400*               operator console (ticket AP-0774).
001500*_________________________________________________________________________
001600 ENVIRONMENT DIVISION.
001610    CONFIGURATION SECTION.
001620       SPECIAL-NAMES.
001630           C01 IS TOP-OF-FORM.
001700 DATA DIVISION.
001800 
001900    WORKING-STORAGE SECTION.
002000 
002100      01 W-REPORTS-MENU-OPTION       PIC 9.
002200          88 VALID-REPORTS-MENU-OPTION VALUE 0 THROUGH 5.
002300 
002400      77 DUMMY                      PIC X.
002500*_________________________________________________________________________
002600 
002700 PROCEDURE DIVISION.
002800 
002900* force first pass
003000    PERFORM GET-MENU-OPTION.
003100    PERFORM GET-MENU-OPTION UNTIL
003200                                W-REPORTS-MENU-OPTION EQUAL ZERO
003300                             OR VALID-REPORTS-MENU-OPTION.
003400 
003500    PERFORM DO-OPTIONS UNTIL
003600                                W-REPORTS-MENU-OPTION EQUAL ZERO.
003700 
003800    EXIT PROGRAM.
003900 
004000    STOP RUN.
004100*_________________________________________________________________________
004200 
004300 GET-MENU-OPTION.
004400 
004500          PERFORM CLEAR-SCREEN.
004600          DISPLAY "                            CORNER CAFE - REPORTS".
004700          DISPLAY " "
004800    DISPLAY "                       ------------------------------------".
004900    DISPLAY "                       | 1 - REVENUE REPORT               |".
005000    DISPLAY "                       | 2 - PROFIT REPORT                |".
005100    DISPLAY "                       | 3 - BEST SELLERS REPORT          |".
005200    DISPLAY "                       | 4 - EXPENSE REPORT               |".
005300    DISPLAY "                       | 5 - INVENTORY / LOW STOCK REPORT |".
005400    DISPLAY "                       | 0 - RETURN TO MAIN MENU          |".
005500    DISPLAY "                       ------------------------------------".
005600          DISPLAY " "
005700      DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
005800          PERFORM JUMP-LINE 9 TIMES.
005900          ACCEPT W-REPORTS-MENU-OPTION.
006000 
006100         IF W-REPORTS-MENU-OPTION EQUAL ZERO
006200            DISPLAY "RETURNING TO MAIN MENU !"
006300         ELSE
006400            IF NOT VALID-REPORTS-MENU-OPTION
006500               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
006600               ACCEPT DUMMY.
006700*_________________________________________________________________________
006800 
006900 DO-OPTIONS.
007000 
007100    PERFORM CLEAR-SCREEN.
007200 
007300    IF W-REPORTS-MENU-OPTION = 1
007400       CALL "cafe-revenue-report".
007500 
007600    IF W-REPORTS-MENU-OPTION = 2
007700       CALL "cafe-profit-report".
007800 
007900    IF W-REPORTS-MENU-OPTION = 3
008000       CALL "cafe-bestsellers-report".
008100 
008200    IF W-REPORTS-MENU-OPTION = 4
008300       CALL "cafe-expense-report".
008400 
008500    IF W-REPORTS-MENU-OPTION = 5
008600       CALL "print-ingredient-listing".
008700 
008800* force first pass
008900    PERFORM GET-MENU-OPTION.
009000    PERFORM GET-MENU-OPTION UNTIL
009100                                W-REPORTS-MENU-OPTION EQUAL ZERO
009200                             OR VALID-REPORTS-MENU-OPTION.
009300*_________________________________________________________________________
009400 
009500 COPY "PLMENU.CBL".
009600*_________________________________________________________________________
