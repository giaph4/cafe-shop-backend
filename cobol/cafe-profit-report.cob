000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-profit-report.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/09/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/09/98 RVL  Original program - three running totals only, no per-
001200*               order detail, so no SORT or control break is needed
001300*               (ticket AP-0774).  Revenue comes off ORDER-FILE
001400*               headers, cost of goods off ORDER-DETAIL-FILE lines
001500*               priced against PRODUCT-COST.
001600* 11/12/98 RVL  Lines whose product carries no cost (PRODUCT-HAS-COST
001700*               = "N") are now skipped rather than costed at zero
001800*               silently folded in - the office wanted a count of how
001900*               many lines were skipped printed at the bottom so a
002000*               missing PRODUCT-COST gets noticed (ticket AP-0940).
002100*_________________________________________________________________________
002200 ENVIRONMENT DIVISION.
002270    CONFIGURATION SECTION.
002280       SPECIAL-NAMES.
002290           C01 IS TOP-OF-FORM.
002300    INPUT-OUTPUT SECTION.
002400    FILE-CONTROL.
002500 
002600       COPY "SLORDER.CBL".
002700       COPY "SLODTL.CBL".
002800       COPY "SLPROD.CBL".
002900 
003000       SELECT PRINTER-FILE
003100              ASSIGN TO PROFPRN
003200              ORGANIZATION IS LINE SEQUENTIAL.
003300 
003400 DATA DIVISION.
003500    FILE SECTION.
003600 
003700       COPY "FDORDER.CBL".
003800       COPY "FDODTL.CBL".
003900       COPY "FDPROD.CBL".
004000 
004100       FD PRINTER-FILE
004200          LABEL RECORDS ARE OMITTED.
004300       01 PRINTER-RECORD          PIC X(80).
004400 
004500    WORKING-STORAGE SECTION.
004600 
004700       COPY "wsdate.cbl".
004800       COPY "WSPRODTB.CBL".
004900 
005000       01 TITLE.
005100          05 FILLER               PIC X(26) VALUE SPACES.
005200      05 FILLER               PIC X(28) VALUE "CORNER CAFE PROFIT REPORT".
005300          05 FILLER               PIC X(22) VALUE SPACES.
005400          05 FILLER               PIC X(04) VALUE "PAG:".
005500          05 PAGE-NUMBER          PIC 9(03) VALUE 0.
005600 
005700       01 TOTAL-LINE.
005800          05 D-TOTAL-DESCRIPTION  PIC X(20).
005900          05 FILLER               PIC X(04) VALUE SPACES.
006000          05 D-TOTAL-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
006100 
006200       01 SKIPPED-LINE.
006300          05 FILLER               PIC X(45) VALUE
006400             "ORDER LINES SKIPPED - NO PRODUCT COST FOUND:".
006500          05 D-SKIPPED-COUNT      PIC ZZZZ9.
006600 
006700       01 W-END-OF-FILE           PIC X.
006800          88 END-OF-FILE          VALUE "Y".
006900 
007000       01 W-FOUND-PRODUCT-RECORD  PIC X.
007100          88 FOUND-PRODUCT-RECORD VALUE "Y".
007200 
007300       01 W-START-DATE            PIC 9(08).
007400       01 W-END-DATE              PIC 9(08).
007500 
007600       01 W-LOOK-FOR-PRODUCT-ID   PIC 9(09).
007700       01 W-DETAIL-COUNT-SKIPPED  PIC 9(05) COMP.
007800 
007900*  ORDER-DETAIL-FILE carries no PAID status or paid date of its own,
008000*  so ORDER-FILE is loaded once into this small lookup table rather
008100*  than re-read for every distinct order-id on the detail file.
008200       01 W-LOOK-FOR-QUALIFY-ORDER-ID PIC 9(09).
008300       01 W-FOUND-QUALIFY-IX      PIC 9(05) COMP.
008400       01 W-QUALIFY-SEARCH-IX     PIC 9(05) COMP.
008500       01 W-QUALIFY-TABLE-COUNT   PIC 9(05) COMP.
008600 
008700       01 W-QUALIFY-TABLE.
008800          05 W-QUALIFY-ENTRY OCCURS 5000 TIMES.
008900             10 W-QUALIFY-ORDER-ID     PIC 9(09).
009000             10 W-QUALIFY-IS-PAID      PIC X.
009100                88 QUALIFY-IS-PAID     VALUE "Y".
009200             10 W-QUALIFY-PAID-DATE    PIC 9(08).
009250          05 FILLER                        PIC X(01).
009300 
009400       77 W-TOTAL-REVENUE         PIC S9(09)V99 COMP-3.
009500       77 W-TOTAL-COGS            PIC S9(09)V99 COMP-3.
009600       77 W-TOTAL-PROFIT          PIC S9(09)V99 COMP-3.
009700       77 W-LINE-COST             PIC S9(09)V99 COMP-3.
009800       77 DUMMY                   PIC X.
009900*_________________________________________________________________________
010000 
010100 PROCEDURE DIVISION.
010200 
010300      PERFORM GET-REPORT-DATE-RANGE.
010400      PERFORM LOAD-PRODUCT-TABLE.
010500 
010600      MOVE 0 TO W-TOTAL-REVENUE.
010700      MOVE 0 TO W-TOTAL-COGS.
010800      MOVE 0 TO W-DETAIL-COUNT-SKIPPED.
010900 
011000      PERFORM LOAD-QUALIFY-TABLE.
011100      PERFORM ACCUMULATE-COGS.
011200 
011300      COMPUTE W-TOTAL-PROFIT = W-TOTAL-REVENUE - W-TOTAL-COGS.
011400 
011500      OPEN OUTPUT PRINTER-FILE.
011600      MOVE 0 TO PAGE-NUMBER.
011700      PERFORM PRINT-HEADINGS.
011800 
011900      MOVE "TOTAL REVENUE"    TO D-TOTAL-DESCRIPTION.
012000      MOVE W-TOTAL-REVENUE    TO D-TOTAL-AMOUNT.
012100      MOVE TOTAL-LINE TO PRINTER-RECORD.
012200      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
012300 
012400      MOVE "TOTAL COST OF GOODS" TO D-TOTAL-DESCRIPTION.
012500      MOVE W-TOTAL-COGS          TO D-TOTAL-AMOUNT.
012600      MOVE TOTAL-LINE TO PRINTER-RECORD.
012700      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
012800 
012900      MOVE "TOTAL PROFIT"    TO D-TOTAL-DESCRIPTION.
013000      MOVE W-TOTAL-PROFIT    TO D-TOTAL-AMOUNT.
013100      MOVE TOTAL-LINE TO PRINTER-RECORD.
013200      WRITE PRINTER-RECORD BEFORE ADVANCING 2.
013300 
013400      MOVE W-DETAIL-COUNT-SKIPPED TO D-SKIPPED-COUNT.
013500      MOVE SKIPPED-LINE TO PRINTER-RECORD.
013600      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
013700 
013800      PERFORM FINALIZE-PAGE.
013900 
014000      CLOSE PRINTER-FILE.
014100 
014200      EXIT PROGRAM.
014300 
014400      STOP RUN.
014500*_________________________________________________________________________
014600 
014700 GET-REPORT-DATE-RANGE.
014800 
014900      MOVE "START DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
015000      MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
015100      MOVE 2079 TO GDTV-LAST-YEAR-VALID.
015200      MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
015300 
015400      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
015500      MOVE GDTV-DATE TO W-START-DATE.
015600 
015700      MOVE "END DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
015800      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
015900      MOVE GDTV-DATE TO W-END-DATE.
016000*_________________________________________________________________________
016100 
016200 LOAD-QUALIFY-TABLE.
016300 
016400      MOVE 0 TO W-QUALIFY-TABLE-COUNT.
016500      MOVE "N" TO W-END-OF-FILE.
016600 
016700      OPEN INPUT ORDER-FILE.
016800 
016900* force first pass
017000      PERFORM READ-ORDER-NEXT-RECORD.
017100      PERFORM LOAD-ONE-QUALIFY-TABLE-ENTRY UNTIL END-OF-FILE.
017200 
017300      CLOSE ORDER-FILE.
017400*_________________________________________________________________________
017500 
017600 LOAD-ONE-QUALIFY-TABLE-ENTRY.
017700 
017800      ADD 1 TO W-QUALIFY-TABLE-COUNT.
017900      MOVE ORDER-ID TO W-QUALIFY-ORDER-ID (W-QUALIFY-TABLE-COUNT).
018000      MOVE ORDER-PAID-DATE TO W-QUALIFY-PAID-DATE (W-QUALIFY-TABLE-COUNT).
018100 
018200      IF ORDER-STATUS-PAID
018300         AND ORDER-PAID-DATE NOT LESS THAN W-START-DATE
018400         AND ORDER-PAID-DATE NOT GREATER THAN W-END-DATE
018500         ADD ORDER-TOTAL-AMT TO W-TOTAL-REVENUE
018600         MOVE "Y" TO W-QUALIFY-IS-PAID (W-QUALIFY-TABLE-COUNT)
018700      ELSE
018800         MOVE "N" TO W-QUALIFY-IS-PAID (W-QUALIFY-TABLE-COUNT).
018900 
019000      PERFORM READ-ORDER-NEXT-RECORD.
019100*_________________________________________________________________________
019200 
019300 READ-ORDER-NEXT-RECORD.
019400 
019500      READ ORDER-FILE
019600         AT END
019700            MOVE "Y" TO W-END-OF-FILE.
019800*_________________________________________________________________________
019900 
020000 ACCUMULATE-COGS.
020100 
020200      MOVE "N" TO W-END-OF-FILE.
020300 
020400      OPEN INPUT ORDER-DETAIL-FILE.
020500 
020600* force first pass
020700      PERFORM READ-DETAIL-NEXT-RECORD.
020800      PERFORM ACCUMULATE-ONE-DETAIL-COGS UNTIL END-OF-FILE.
020900 
021000      CLOSE ORDER-DETAIL-FILE.
021100*_________________________________________________________________________
021200 
021300 ACCUMULATE-ONE-DETAIL-COGS.
021400 
021500      MOVE DETAIL-ORDER-ID TO W-LOOK-FOR-QUALIFY-ORDER-ID.
021600      PERFORM FIND-QUALIFY-TABLE-ENTRY.
021700 
021800      IF W-FOUND-QUALIFY-IX GREATER THAN ZERO
021900         AND QUALIFY-IS-PAID (W-FOUND-QUALIFY-IX)
022000         MOVE DETAIL-PRODUCT-ID TO W-LOOK-FOR-PRODUCT-ID
022100         PERFORM LOOK-FOR-PRODUCT-RECORD
022200         IF FOUND-PRODUCT-RECORD AND PRODUCT-HAS-COST-YES
022300            COMPUTE W-LINE-COST = PRODUCT-COST * DETAIL-QUANTITY
022400            ADD W-LINE-COST TO W-TOTAL-COGS
022500         ELSE
022600            ADD 1 TO W-DETAIL-COUNT-SKIPPED.
022700 
022800      PERFORM READ-DETAIL-NEXT-RECORD.
022900*_________________________________________________________________________
023000 
023100 FIND-QUALIFY-TABLE-ENTRY.
023200 
023300      MOVE 0 TO W-FOUND-QUALIFY-IX.
023400      MOVE 1 TO W-QUALIFY-SEARCH-IX.
023500 
023600      PERFORM SCAN-ONE-QUALIFY-TABLE-ENTRY
023700          UNTIL W-FOUND-QUALIFY-IX GREATER THAN ZERO
023800             OR W-QUALIFY-SEARCH-IX GREATER THAN W-QUALIFY-TABLE-COUNT.
023900*_________________________________________________________________________
024000 
024100 SCAN-ONE-QUALIFY-TABLE-ENTRY.
024200 
024300      IF W-QUALIFY-ORDER-ID (W-QUALIFY-SEARCH-IX)
024400                                         EQUAL W-LOOK-FOR-QUALIFY-ORDER-ID
024500         MOVE W-QUALIFY-SEARCH-IX TO W-FOUND-QUALIFY-IX
024600      ELSE
024700         ADD 1 TO W-QUALIFY-SEARCH-IX.
024800*_________________________________________________________________________
024900 
025000 READ-DETAIL-NEXT-RECORD.
025100 
025200      READ ORDER-DETAIL-FILE
025300         AT END
025400            MOVE "Y" TO W-END-OF-FILE.
025500*_________________________________________________________________________
025600 
025700 COPY "PLGENERAL.CBL".
025800 COPY "PLDATE.CBL".
025900 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
026000*_________________________________________________________________________
