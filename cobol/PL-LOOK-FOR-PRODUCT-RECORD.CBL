000100*_________________________________________________________________________
000200* PL-LOOK-FOR-PRODUCT-RECORD.CBL
000300* Sequential stand-in for the AP shop's old keyed vendor lookup.  The
000400* product file is not indexed under this release (no ISAM), so the
000500* whole file is loaded once into PRODUCT-TABLE and this paragraph
000600* walks the table instead of doing a keyed READ.  Caller sets
000700* W-LOOK-FOR-PRODUCT-ID and MOVEs "Y" TO W-FOUND-PRODUCT-RECORD before
000800* calling; PRODUCT-RECORD comes back filled in when found.
000900*
001000* 03/14/94 RVL  Original paragraph (keyed READ against PRODUCT-FILE).
001100* 06/11/98 RVL  Rewritten as a table search - the counter's PC no
001200*               longer supports the ISAM driver this ran against
001300*               (ticket AP-0910).
001400*_________________________________________________________________________
001500 
001600 LOOK-FOR-PRODUCT-RECORD.
001700 
001800     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
001900     MOVE 1 TO W-PRODUCT-SEARCH-IX.
002000 
002100     PERFORM SCAN-ONE-PRODUCT-TABLE-ENTRY
002200         UNTIL FOUND-PRODUCT-RECORD
002300            OR W-PRODUCT-SEARCH-IX GREATER THAN W-PRODUCT-TABLE-COUNT.
002400*_________________________________________________________________________
002500 
002600 SCAN-ONE-PRODUCT-TABLE-ENTRY.
002700 
002800     IF PRODUCT-ID (W-PRODUCT-SEARCH-IX) EQUAL W-LOOK-FOR-PRODUCT-ID
002900        MOVE PRODUCT-TABLE-ENTRY (W-PRODUCT-SEARCH-IX) TO PRODUCT-RECORD
003000        MOVE "Y" TO W-FOUND-PRODUCT-RECORD
003100     ELSE
003200        ADD 1 TO W-PRODUCT-SEARCH-IX.
003300*_________________________________________________________________________
003400 
003500 LOAD-PRODUCT-TABLE.
003600 
003700     MOVE 0 TO W-PRODUCT-TABLE-COUNT.
003800     MOVE "N" TO W-END-OF-FILE.
003900 
004000     OPEN INPUT PRODUCT-FILE.
004100 
004200* force first pass
004300     PERFORM READ-PRODUCT-NEXT-RECORD.
004400     PERFORM LOAD-ONE-PRODUCT-TABLE-ENTRY UNTIL END-OF-FILE.
004500 
004600     CLOSE PRODUCT-FILE.
004700*_________________________________________________________________________
004800 
004900 LOAD-ONE-PRODUCT-TABLE-ENTRY.
005000 
005100     ADD 1 TO W-PRODUCT-TABLE-COUNT.
005200     MOVE PRODUCT-RECORD TO PRODUCT-TABLE-ENTRY (W-PRODUCT-TABLE-COUNT).
005300 
005400     PERFORM READ-PRODUCT-NEXT-RECORD.
005500*_________________________________________________________________________
005600 
005700 READ-PRODUCT-NEXT-RECORD.
005800 
005900     READ PRODUCT-FILE
006000        AT END
006100           MOVE "Y" TO W-END-OF-FILE.
006200*_________________________________________________________________________
