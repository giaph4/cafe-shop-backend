000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. display-recipe-by-product.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 04/09/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 04/09/94 RVL  Original program - read-only companion to
001200*               product-recipe-maintenance.cob, so the counter can
001300*               check what a product uses before touching the recipe.
001400* 06/11/98 RVL  RECIPE-FILE/INGREDIENT-FILE/PRODUCT-FILE all load
001500*               whole into their WORKING-STORAGE tables at OPEN so a
001600*               second product can be looked up without rewinding the
001700*               file by hand (ticket AP-0910).
001800*_________________________________________________________________________
001900 ENVIRONMENT DIVISION.
001970    CONFIGURATION SECTION.
001980       SPECIAL-NAMES.
001990           C01 IS TOP-OF-FORM.
002000    INPUT-OUTPUT SECTION.
002100    FILE-CONTROL.
002200 
002300       COPY "SLPROD.CBL".
002400       COPY "SLINGR.CBL".
002500       COPY "SLRECP.CBL".
002600 
002700 DATA DIVISION.
002800    FILE SECTION.
002900 
003000       COPY "FDPROD.CBL".
003100       COPY "FDINGR.CBL".
003200       COPY "FDRECP.CBL".
003300 
003400    WORKING-STORAGE SECTION.
003500 
003600       COPY "wscase01.cbl".
003700       COPY "WSPRODTB.CBL".
003800       COPY "WSINGRTB.CBL".
003900 
004000       01 ENTRY-PRODUCT-ID                 PIC 9(09).
004100 
004200       01 W-END-OF-FILE                    PIC X.
004300          88 END-OF-FILE                   VALUE "Y".
004400 
004500       77 DUMMY                            PIC X.
004600       77 W-RECIPE-LINES-SHOWN             PIC 9(05) COMP.
004700       77 W-RECIPE-TABLE-COUNT             PIC 9(05) COMP.
004800       77 W-RECIPE-SEARCH-IX               PIC 9(05) COMP.
004900 
005000       01 RECIPE-TABLE.
005100          05 RECIPE-TABLE-ENTRY OCCURS 3000 TIMES
005200                                 INDEXED BY RECIPE-TABLE-IX.
005300             10 RECIPE-TABLE-PRODUCT-ID    PIC 9(09).
005400             10 RECIPE-TABLE-INGREDIENT-ID PIC 9(09).
005500             10 RECIPE-TABLE-QTY-NEEDED    PIC S9(07)V999 COMP-3.
005550          05 FILLER                        PIC X(01).
005600*_________________________________________________________________________
005700 
005800 PROCEDURE DIVISION.
005900 
006000    PERFORM LOAD-PRODUCT-TABLE.
006100    PERFORM LOAD-INGREDIENT-TABLE.
006200    PERFORM LOAD-RECIPE-TABLE.
006300 
006400    PERFORM GET-EXISTANT-PRODUCT-FOR-RECIPE.
006500    PERFORM SHOW-AND-GET-ANOTHER-PRODUCT
006550        UNTIL ENTRY-PRODUCT-ID EQUAL ZERO.
006600 
006700    EXIT PROGRAM.
006800 
006900    STOP RUN.
007000*_________________________________________________________________________
007100 
007200 GET-EXISTANT-PRODUCT-FOR-RECIPE.
007300 
007400* force first pass
007500     PERFORM GET-PRODUCT-ID-TO-DISPLAY.
007600     PERFORM GET-PRODUCT-ID-TO-DISPLAY UNTIL
007700                                        ENTRY-PRODUCT-ID EQUAL ZERO
007800                                     OR FOUND-PRODUCT-RECORD.
007900*_________________________________________________________________________
008000 
008100 GET-PRODUCT-ID-TO-DISPLAY.
008200 
008300    DISPLAY "ENTER PRODUCT ID TO DISPLAY ITS RECIPE (<ENTER> TO EXIT): ".
008400     ACCEPT ENTRY-PRODUCT-ID.
008500 
008600     IF ENTRY-PRODUCT-ID NOT EQUAL ZERO
008700        MOVE ENTRY-PRODUCT-ID TO W-LOOK-FOR-PRODUCT-ID
008800        PERFORM LOOK-FOR-PRODUCT-RECORD
008900        IF NOT FOUND-PRODUCT-RECORD
009000           DISPLAY "*** PRODUCT NOT FOUND ! *** <ENTER> TO CONTINUE"
009100           ACCEPT DUMMY.
009200*_________________________________________________________________________
009300 
009400 SHOW-AND-GET-ANOTHER-PRODUCT.
009500 
009600     PERFORM DISPLAY-RECIPE-FOR-PRODUCT.
009700     DISPLAY "<ENTER> TO CONTINUE".
009800     ACCEPT DUMMY.
009900 
010000     PERFORM GET-EXISTANT-PRODUCT-FOR-RECIPE.
010100*_________________________________________________________________________
010200 
010300 DISPLAY-RECIPE-FOR-PRODUCT.
010400 
010500     PERFORM JUMP-LINE.
010600     DISPLAY "----------------------------------------------------------".
010700     DISPLAY "RECIPE FOR PRODUCT " ENTRY-PRODUCT-ID " - " PRODUCT-NAME.
010800     DISPLAY "PRICE " PRODUCT-PRICE " ...AVAILABLE " PRODUCT-AVAILABLE.
010900     DISPLAY "----------------------------------------------------------".
011000    DISPLAY "INGR-ID    INGREDIENT NAME                 QTY NEEDED  UNIT".
011100    DISPLAY "-------    ------------------------------  ----------  ----".
011200 
011300     MOVE 1 TO W-RECIPE-SEARCH-IX.
011400     MOVE 0 TO W-RECIPE-LINES-SHOWN.
011500 
011600     PERFORM SHOW-ONE-RECIPE-LINE-IF-MATCH
011700         UNTIL W-RECIPE-SEARCH-IX GREATER THAN W-RECIPE-TABLE-COUNT.
011800 
011900     IF W-RECIPE-LINES-SHOWN EQUAL ZERO
012000        DISPLAY "(NO INGREDIENTS ON FILE FOR THIS PRODUCT)".
012100 
012200     PERFORM JUMP-LINE.
012300*_________________________________________________________________________
012400 
012500 SHOW-ONE-RECIPE-LINE-IF-MATCH.
012600 
012700    IF RECIPE-TABLE-PRODUCT-ID (W-RECIPE-SEARCH-IX) EQUAL ENTRY-PRODUCT-ID
012800        MOVE RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-SEARCH-IX)
012900                                              TO W-LOOK-FOR-INGREDIENT-ID
013000        PERFORM LOOK-FOR-INGREDIENT-RECORD
013100        IF FOUND-INGREDIENT-RECORD
013200           DISPLAY INGREDIENT-ID " " INGREDIENT-NAME "  "
013300                         RECIPE-TABLE-QTY-NEEDED (W-RECIPE-SEARCH-IX)
013400                         "  " INGREDIENT-UNIT
013500        ELSE
013600           DISPLAY RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-SEARCH-IX)
013700                         " ** INGREDIENT NOT FOUND **"
013800        ADD 1 TO W-RECIPE-LINES-SHOWN.
013900 
014000     ADD 1 TO W-RECIPE-SEARCH-IX.
014100*_________________________________________________________________________
014200 
014300 LOAD-RECIPE-TABLE.
014400 
014500     MOVE 0 TO W-RECIPE-TABLE-COUNT.
014600     MOVE "N" TO W-END-OF-FILE.
014700 
014800     OPEN INPUT RECIPE-FILE.
014900 
015000* force first pass
015100     PERFORM READ-RECIPE-NEXT-RECORD.
015200     PERFORM LOAD-ONE-RECIPE-TABLE-ENTRY UNTIL END-OF-FILE.
015300 
015400     CLOSE RECIPE-FILE.
015500*_________________________________________________________________________
015600 
015700 LOAD-ONE-RECIPE-TABLE-ENTRY.
015800 
015900     ADD 1 TO W-RECIPE-TABLE-COUNT.
016000     MOVE RECIPE-PRODUCT-ID TO
016100                     RECIPE-TABLE-PRODUCT-ID (W-RECIPE-TABLE-COUNT).
016200     MOVE RECIPE-INGREDIENT-ID TO
016300                     RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-TABLE-COUNT).
016400     MOVE RECIPE-QTY-NEEDED TO
016500                     RECIPE-TABLE-QTY-NEEDED (W-RECIPE-TABLE-COUNT).
016600 
016700     PERFORM READ-RECIPE-NEXT-RECORD.
016800*_________________________________________________________________________
016900 
017000 READ-RECIPE-NEXT-RECORD.
017100 
017200     READ RECIPE-FILE
017300        AT END
017400           MOVE "Y" TO W-END-OF-FILE.
017500*_________________________________________________________________________
017600 
017700 COPY "PLGENERAL.CBL".
017800 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
017900 COPY "PL-LOOK-FOR-INGREDIENT-RECORD.CBL".
018000*_________________________________________________________________________
