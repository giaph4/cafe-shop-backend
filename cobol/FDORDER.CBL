000100*--------------------------------------------------------------
000200* FDORDER.CBL
000300* Record layout for the cafe order header file.
000400*
000500* 03/14/94 RVL  Original layout, one record per rung-up order.
000600* 09/02/97 RVL  Added ORDER-PAID-DATE so the settlement step
000700*               has somewhere to stamp the payment date without
000800*               re-reading the till tape.
000900* 01/11/99 KTM  Y2K - ORDER-CREATED-DATE/ORDER-PAID-DATE widened
001000*               to CCYYMMDD, was YYMMDD.  Ticket AP-1041.
001100*--------------------------------------------------------------
001200       FD  ORDER-FILE
001300           LABEL RECORDS ARE STANDARD.
001400 
001500       01  ORDER-RECORD.
001600           05  ORDER-ID                    PIC 9(09).
001700           05  ORDER-TABLE-ID              PIC 9(09).
001800           05  ORDER-USER-ID               PIC 9(09).
001900           05  ORDER-TYPE                  PIC X(20).
002000               88  ORDER-IS-AT-TABLE       VALUE "AT_TABLE            ".
002100               88  ORDER-IS-TAKE-AWAY      VALUE "TAKE_AWAY           ".
002200               88  ORDER-IS-DELIVERY       VALUE "DELIVERY            ".
002300           05  ORDER-STATUS                PIC X(20).
002400               88  ORDER-STATUS-PENDING    VALUE "PENDING             ".
002500               88  ORDER-STATUS-PAID       VALUE "PAID                ".
002600               88  ORDER-STATUS-CANCELLED  VALUE "CANCELLED           ".
002700           05  ORDER-SUB-TOTAL             PIC S9(09)V99 COMP-3.
002800           05  ORDER-DISCOUNT-AMT          PIC S9(09)V99 COMP-3.
002900           05  ORDER-TOTAL-AMT             PIC S9(09)V99 COMP-3.
003000           05  ORDER-PAYMENT-METHOD        PIC X(20).
003100               88  ORDER-PAID-CASH         VALUE "CASH                ".
003200               88  ORDER-PAID-TRANSFER     VALUE "TRANSFER            ".
003300               88  ORDER-PAID-CARD         VALUE "CARD                ".
003400           05  ORDER-CREATED-DATE          PIC 9(08).
003500           05  ORDER-CREATED-DATE-R REDEFINES
003600               ORDER-CREATED-DATE.
003700               10  ORDER-CREATED-CCYY      PIC 9(04).
003800               10  ORDER-CREATED-MM        PIC 9(02).
003900               10  ORDER-CREATED-DD        PIC 9(02).
004000           05  ORDER-PAID-DATE             PIC 9(08).
004100           05  ORDER-PAID-DATE-R REDEFINES
004200               ORDER-PAID-DATE.
004300               10  ORDER-PAID-CCYY         PIC 9(04).
004400               10  ORDER-PAID-MM           PIC 9(02).
004500               10  ORDER-PAID-DD           PIC 9(02).
004600           05  FILLER                      PIC X(12).
