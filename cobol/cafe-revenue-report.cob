000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-revenue-report.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/09/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/09/98 RVL  Original program, built alongside the reporting menu
001200*               (ticket AP-0774).  One pass covers both the plain
001300*               daily/range total and the day-by-day breakdown -
001400*               management only ever wanted the breakdown with the
001500*               grand total tacked on the bottom, not two programs.
001600* 07/22/98 RVL  Zero-fill day table added so a shift with no paid
001700*               orders still prints a $0.00 line instead of a gap
001800*               (ticket AP-0790) - uses the new ADD-ONE-DAY-TO-GDTV
001900*               -DATE paragraph in PLDATE.CBL.
002000*_________________________________________________________________________
002100 ENVIRONMENT DIVISION.
002170    CONFIGURATION SECTION.
002180       SPECIAL-NAMES.
002190           C01 IS TOP-OF-FORM.
002200    INPUT-OUTPUT SECTION.
002300    FILE-CONTROL.
002400 
002500       COPY "SLORDER.CBL".
002600 
002700       SELECT PRINTER-FILE
002800              ASSIGN TO REVNPRN
002900              ORGANIZATION IS LINE SEQUENTIAL.
003000 
003100 DATA DIVISION.
003200    FILE SECTION.
003300 
003400       COPY "FDORDER.CBL".
003500 
003600       FD PRINTER-FILE
003700          LABEL RECORDS ARE OMITTED.
003800       01 PRINTER-RECORD          PIC X(80).
003900 
004000    WORKING-STORAGE SECTION.
004100 
004200       COPY "wsdate.cbl".
004300 
004400       01 TITLE.
004500          05 FILLER               PIC X(26) VALUE SPACES.
004600     05 FILLER               PIC X(28) VALUE "CORNER CAFE REVENUE REPORT".
004700          05 FILLER               PIC X(22) VALUE SPACES.
004800          05 FILLER               PIC X(04) VALUE "PAG:".
004900          05 PAGE-NUMBER          PIC 9(03) VALUE 0.
005000 
005100       01 HEADING-1.
005200          05 FILLER               PIC X(12) VALUE "DATE".
005300          05 FILLER               PIC X(20) VALUE "TOTAL REVENUE".
005400 
005500       01 HEADING-2.
005600          05 FILLER               PIC X(12) VALUE "==========".
005700          05 FILLER               PIC X(20) VALUE "===============".
005800 
005900       01 DETAIL-1.
006000          05 D-DAY-DATE            PIC 9(08).
006100          05 FILLER                PIC X(08) VALUE SPACES.
006200          05 D-DAY-TOTAL           PIC ZZZ,ZZZ,ZZ9.99-.
006300 
006400       01 GRAND-TOTAL-LINE.
006500          05 FILLER                PIC X(12) VALUE "GRAND TOTAL:".
006600          05 FILLER                PIC X(04) VALUE SPACES.
006700          05 D-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.
006800 
006900       01 W-END-OF-FILE           PIC X.
007000          88 END-OF-FILE          VALUE "Y".
007100 
007200       01 W-PRINTED-LINES         PIC 99 COMP.
007300          88 PAGE-FULL            VALUE 30 THROUGH 99.
007400 
007500       01 W-START-DATE            PIC 9(08).
007600       01 W-END-DATE              PIC 9(08).
007700 
007800       01 W-LOOK-FOR-DAY-DATE     PIC 9(08).
007900       01 W-FOUND-DAY-IX          PIC 9(05) COMP.
008000       01 W-DAY-SEARCH-IX         PIC 9(05) COMP.
008100       01 W-DAY-TABLE-COUNT       PIC 9(05) COMP.
008200 
008300       01 W-DAY-TABLE.
008400          05 W-DAY-ENTRY OCCURS 400 TIMES INDEXED BY W-DAY-IX.
008500             10 W-DAY-DATE        PIC 9(08).
008600             10 W-DAY-TOTAL       PIC S9(09)V99 COMP-3.
008650          05 FILLER                        PIC X(01).
008700 
008800       77 W-GRAND-TOTAL           PIC S9(09)V99 COMP-3.
008900       77 DUMMY                   PIC X.
009000*_________________________________________________________________________
009100 
009200 PROCEDURE DIVISION.
009300 
009400      PERFORM GET-REPORT-DATE-RANGE.
009500      PERFORM BUILD-ZERO-DAYS-TABLE.
009600      PERFORM POST-ORDERS-TO-DAY-TABLE.
009700 
009800      OPEN OUTPUT PRINTER-FILE.
009900      MOVE 0 TO PAGE-NUMBER.
010000      PERFORM PRINT-HEADINGS.
010100 
010200      MOVE 0 TO W-GRAND-TOTAL.
010300      MOVE 1 TO W-DAY-SEARCH-IX.
010400      PERFORM PRINT-ONE-DAY-LINE
010500          UNTIL W-DAY-SEARCH-IX GREATER THAN W-DAY-TABLE-COUNT.
010600 
010700      MOVE SPACES TO PRINTER-RECORD.
010800      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
010900      MOVE W-GRAND-TOTAL TO D-GRAND-TOTAL.
011000      MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
011100      WRITE PRINTER-RECORD.
011200 
011300      PERFORM FINALIZE-PAGE.
011400 
011500      CLOSE PRINTER-FILE.
011600 
011700      EXIT PROGRAM.
011800 
011900      STOP RUN.
012000*_________________________________________________________________________
012100 
012200 GET-REPORT-DATE-RANGE.
012300 
012400      MOVE "START DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
012500      MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
012600      MOVE 2079 TO GDTV-LAST-YEAR-VALID.
012700      MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
012800 
012900      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
013000      MOVE GDTV-DATE TO W-START-DATE.
013100 
013200      MOVE "END DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
013300      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
013400      MOVE GDTV-DATE TO W-END-DATE.
013500*_________________________________________________________________________
013600 
013700 BUILD-ZERO-DAYS-TABLE.
013800 
013900      MOVE 0 TO W-DAY-TABLE-COUNT.
014000      MOVE W-START-DATE TO GDTV-DATE.
014100 
014200      PERFORM ADD-ONE-ZERO-DAY UNTIL GDTV-DATE GREATER THAN W-END-DATE.
014300*_________________________________________________________________________
014400 
014500 ADD-ONE-ZERO-DAY.
014600 
014700      ADD 1 TO W-DAY-TABLE-COUNT.
014800      MOVE GDTV-DATE TO W-DAY-DATE (W-DAY-TABLE-COUNT).
014900      MOVE ZERO TO W-DAY-TOTAL (W-DAY-TABLE-COUNT).
015000 
015100      PERFORM ADD-ONE-DAY-TO-GDTV-DATE.
015200*_________________________________________________________________________
015300 
015400 POST-ORDERS-TO-DAY-TABLE.
015500 
015600      MOVE "N" TO W-END-OF-FILE.
015700 
015800      OPEN INPUT ORDER-FILE.
015900 
016000* force first pass
016100      PERFORM READ-ORDER-NEXT-RECORD.
016200      PERFORM POST-ONE-ORDER-TO-DAY-TABLE UNTIL END-OF-FILE.
016300 
016400      CLOSE ORDER-FILE.
016500*_________________________________________________________________________
016600 
016700 POST-ONE-ORDER-TO-DAY-TABLE.
016800 
016900      IF ORDER-STATUS-PAID
017000         AND ORDER-PAID-DATE NOT LESS THAN W-START-DATE
017100         AND ORDER-PAID-DATE NOT GREATER THAN W-END-DATE
017200         MOVE ORDER-PAID-DATE TO W-LOOK-FOR-DAY-DATE
017300         PERFORM FIND-DAY-TABLE-ENTRY
017400         IF W-FOUND-DAY-IX GREATER THAN ZERO
017500            ADD ORDER-TOTAL-AMT TO W-DAY-TOTAL (W-FOUND-DAY-IX).
017600 
017700      PERFORM READ-ORDER-NEXT-RECORD.
017800*_________________________________________________________________________
017900 
018000 FIND-DAY-TABLE-ENTRY.
018100 
018200      MOVE 0 TO W-FOUND-DAY-IX.
018300      MOVE 1 TO W-DAY-SEARCH-IX.
018400 
018500      PERFORM SCAN-ONE-DAY-TABLE-ENTRY
018600          UNTIL W-FOUND-DAY-IX GREATER THAN ZERO
018700             OR W-DAY-SEARCH-IX GREATER THAN W-DAY-TABLE-COUNT.
018800*_________________________________________________________________________
018900 
019000 SCAN-ONE-DAY-TABLE-ENTRY.
019100 
019200      IF W-DAY-DATE (W-DAY-SEARCH-IX) EQUAL W-LOOK-FOR-DAY-DATE
019300         MOVE W-DAY-SEARCH-IX TO W-FOUND-DAY-IX
019400      ELSE
019500         ADD 1 TO W-DAY-SEARCH-IX.
019600*_________________________________________________________________________
019700 
019800 READ-ORDER-NEXT-RECORD.
019900 
020000      READ ORDER-FILE
020100         AT END
020200            MOVE "Y" TO W-END-OF-FILE.
020300*_________________________________________________________________________
020400 
020500 PRINT-ONE-DAY-LINE.
020600 
020700      IF PAGE-FULL
020800         PERFORM FINALIZE-PAGE
020900         PERFORM PRINT-HEADINGS.
021000 
021100      MOVE W-DAY-DATE (W-DAY-SEARCH-IX) TO D-DAY-DATE.
021200      MOVE W-DAY-TOTAL (W-DAY-SEARCH-IX) TO D-DAY-TOTAL.
021300      ADD W-DAY-TOTAL (W-DAY-SEARCH-IX) TO W-GRAND-TOTAL.
021400 
021500      MOVE DETAIL-1 TO PRINTER-RECORD.
021600      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
021700      ADD 1 TO W-PRINTED-LINES.
021800 
021900      ADD 1 TO W-DAY-SEARCH-IX.
022000*_________________________________________________________________________
022100 
022200 COPY "PLGENERAL.CBL".
022300 COPY "PLDATE.CBL".
022400*_________________________________________________________________________
