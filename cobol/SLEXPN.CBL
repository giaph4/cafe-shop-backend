000100*--------------------------------------------------------------
000200* SLEXPN.CBL
000300* FILE-CONTROL entry for the shop-expense file (utilities,
000400* payroll, rent, marketing, ingredient purchases, other).
000500*--------------------------------------------------------------
000600       SELECT EXPENSE-FILE
000700           ASSIGN TO EXPNFIL
000800           ORGANIZATION IS LINE SEQUENTIAL.
