000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. product-recipe-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 04/09/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 04/09/94 RVL  Original program.  A recipe is REPLACEd whole, never
001200*               patched line by line - the menu editor sends down the
001300*               complete ingredient list for a product every time, so
001400*               there is no CHANGE or DELETE-one-line option here, only
001500*               look-up-and-replace-the-lot.
001600* 06/11/98 RVL  PRODUCT-FILE and INGREDIENT-FILE both switched to the
001700*               load-into-table lookup used everywhere else on this box
001800*               (ticket AP-0910); RECIPE-FILE itself was never ISAM, it
001900*               has always loaded whole and rewritten whole.
002000* 09/02/98 RVL  Added a proper menu in front of the replace logic and
002100*               split the look-up-and-show side out to its own program,
002200*               display-recipe-by-product, called from option 1 here -
002300*               same shape vendor-maintenance.cob uses to hand its
002400*               DISPLAY option off to display-vendor-by-number (ticket
002500*               AP-0963).  Counter staff were replacing a recipe just
002600*               to see what was in it.
002700*_________________________________________________________________________
002800 ENVIRONMENT DIVISION.
002870    CONFIGURATION SECTION.
002880       SPECIAL-NAMES.
002890           C01 IS TOP-OF-FORM.
002900    INPUT-OUTPUT SECTION.
003000    FILE-CONTROL.
003100 
003200       COPY "SLPROD.CBL".
003300       COPY "SLINGR.CBL".
003400       COPY "SLRECP.CBL".
003500 
003600 DATA DIVISION.
003700    FILE SECTION.
003800 
003900       COPY "FDPROD.CBL".
004000       COPY "FDINGR.CBL".
004100       COPY "FDRECP.CBL".
004200 
004300    WORKING-STORAGE SECTION.
004400 
004500       COPY "wscase01.cbl".
004600       COPY "WSPRODTB.CBL".
004700       COPY "WSINGRTB.CBL".
004800 
004900       01 W-RECIPE-MENU-OPTION             PIC 9.
005000          88 VALID-RECIPE-MENU-OPTION      VALUE 0 THROUGH 2.
005100 
005200       01 ENTRY-PRODUCT-ID                 PIC 9(09).
005300       01 ENTRY-INGREDIENT-ID              PIC 9(09).
005400 
005500       01 W-VALID-ANSWER                   PIC X.
005600          88 VALID-ANSWER                  VALUE "Y", "N".
005700          88 QUIT-IS-CONFIRMED             VALUE "Y".
005800 
005900       01 W-END-OF-FILE                    PIC X.
006000          88 END-OF-FILE                   VALUE "Y".
006100 
006200       77 DUMMY                            PIC X.
006300       77 W-NEW-QTY-NEEDED                 PIC S9(07)V999.
006400       77 W-RECIPE-LINES-SHOWN             PIC 9(05) COMP.
006500       77 W-RECIPE-TABLE-COUNT             PIC 9(05) COMP.
006600       77 W-RECIPE-SEARCH-IX               PIC 9(05) COMP.
006700       77 W-RECIPE-OLD-COUNT               PIC 9(05) COMP.
006800 
006900       01 RECIPE-TABLE.
007000          05 RECIPE-TABLE-ENTRY OCCURS 3000 TIMES
007100                                 INDEXED BY RECIPE-TABLE-IX.
007200             10 RECIPE-TABLE-PRODUCT-ID    PIC 9(09).
007300             10 RECIPE-TABLE-INGREDIENT-ID PIC 9(09).
007400             10 RECIPE-TABLE-QTY-NEEDED    PIC S9(07)V999 COMP-3.
007450          05 FILLER                        PIC X(01).
007500*_________________________________________________________________________
007600 
007700 PROCEDURE DIVISION.
007800 
007900    PERFORM LOAD-PRODUCT-TABLE.
008000    PERFORM LOAD-INGREDIENT-TABLE.
008100    PERFORM LOAD-RECIPE-TABLE.
008200 
008300* force first pass
008400    PERFORM GET-MENU-OPTION.
008500    PERFORM GET-MENU-OPTION UNTIL
008600                                W-RECIPE-MENU-OPTION EQUAL ZERO
008700                             OR VALID-RECIPE-MENU-OPTION.
008800 
008900    PERFORM DO-OPTIONS UNTIL W-RECIPE-MENU-OPTION EQUAL ZERO.
009000 
009100    PERFORM REWRITE-RECIPE-FILE-FROM-TABLE.
009200 
009300    EXIT PROGRAM.
009400 
009500    STOP RUN.
009600*_________________________________________________________________________
009700 
009800 GET-MENU-OPTION.
009900 
010000          PERFORM CLEAR-SCREEN.
010100       DISPLAY "                      PRODUCT RECIPE MAINTENANCE PROGRAM".
010200          DISPLAY " "
010300    DISPLAY "                       ------------------------------------".
010400    DISPLAY "                       | 1 - DISPLAY RECIPE FOR A PRODUCT |".
010500    DISPLAY "                       | 2 - REPLACE RECIPE FOR A PRODUCT |".
010600    DISPLAY "                       |                                  |".
010700    DISPLAY "                       | 0 - EXIT                         |".
010800    DISPLAY "                       ------------------------------------".
010900          DISPLAY " "
011000      DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
011100          PERFORM JUMP-LINE 9 TIMES.
011200          ACCEPT W-RECIPE-MENU-OPTION.
011300 
011400         IF W-RECIPE-MENU-OPTION EQUAL ZERO
011500            DISPLAY "PROGRAM TERMINATED !"
011600         ELSE
011700            IF NOT VALID-RECIPE-MENU-OPTION
011800               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011900               ACCEPT DUMMY.
012000*_________________________________________________________________________
012100 
012200 DO-OPTIONS.
012300 
012400    PERFORM CLEAR-SCREEN.
012500 
012600    IF W-RECIPE-MENU-OPTION = 1
012700       CALL "display-recipe-by-product".
012800 
012900    IF W-RECIPE-MENU-OPTION = 2
013000* force first pass
013100       PERFORM REPLACE-ONE-PRODUCT-RECIPE
013200     PERFORM REPLACE-ONE-PRODUCT-RECIPE UNTIL ENTRY-PRODUCT-ID EQUAL ZERO.
013300 
013400* force first pass
013500    PERFORM GET-MENU-OPTION.
013600    PERFORM GET-MENU-OPTION UNTIL
013700                                W-RECIPE-MENU-OPTION EQUAL ZERO
013800                             OR VALID-RECIPE-MENU-OPTION.
013900*_________________________________________________________________________
014000 
014100 REPLACE-ONE-PRODUCT-RECIPE.
014200 
014300* force first pass
014400     PERFORM GET-PRODUCT-ID-TO-REPLACE.
014500     PERFORM GET-PRODUCT-ID-TO-REPLACE UNTIL
014600                                        ENTRY-PRODUCT-ID EQUAL ZERO
014700                                     OR FOUND-PRODUCT-RECORD.
014800 
014900     IF ENTRY-PRODUCT-ID NOT EQUAL ZERO
015000        PERFORM DISPLAY-CURRENT-RECIPE-LINES
015100        PERFORM DELETE-RECIPE-LINES-FOR-PRODUCT
015200        PERFORM ADD-RECIPE-LINES-LOOP
015300        DISPLAY "----- RECIPE REPLACED ! -----"
015400        PERFORM DISPLAY-CURRENT-RECIPE-LINES
015500        PERFORM JUMP-LINE 3 TIMES.
015600*_________________________________________________________________________
015700 
015800 GET-PRODUCT-ID-TO-REPLACE.
015900 
016000    DISPLAY "ENTER PRODUCT ID TO REPLACE ITS RECIPE (<ENTER> TO EXIT): ".
016100     ACCEPT ENTRY-PRODUCT-ID.
016200 
016300     IF ENTRY-PRODUCT-ID NOT EQUAL ZERO
016400        MOVE ENTRY-PRODUCT-ID TO W-LOOK-FOR-PRODUCT-ID
016500        PERFORM LOOK-FOR-PRODUCT-RECORD
016600        IF NOT FOUND-PRODUCT-RECORD
016700           DISPLAY "*** PRODUCT NOT FOUND ! *** <ENTER> TO CONTINUE"
016800           ACCEPT DUMMY.
016900*_________________________________________________________________________
017000 
017100 DISPLAY-CURRENT-RECIPE-LINES.
017200 
017300     PERFORM JUMP-LINE.
017400     DISPLAY "----------------------------------------------------------".
017500     DISPLAY "RECIPE FOR PRODUCT " ENTRY-PRODUCT-ID " - " PRODUCT-NAME.
017600     DISPLAY "----------------------------------------------------------".
017700 
017800     MOVE 1 TO W-RECIPE-SEARCH-IX.
017900     MOVE 0 TO W-RECIPE-LINES-SHOWN.
018000 
018100     PERFORM SHOW-ONE-RECIPE-LINE-IF-MATCH
018200         UNTIL W-RECIPE-SEARCH-IX GREATER THAN W-RECIPE-TABLE-COUNT.
018300 
018400     IF W-RECIPE-LINES-SHOWN EQUAL ZERO
018500        DISPLAY "(NO INGREDIENTS ON FILE FOR THIS PRODUCT)".
018600 
018700     PERFORM JUMP-LINE.
018800*_________________________________________________________________________
018900 
019000 SHOW-ONE-RECIPE-LINE-IF-MATCH.
019100 
019200    IF RECIPE-TABLE-PRODUCT-ID (W-RECIPE-SEARCH-IX) EQUAL ENTRY-PRODUCT-ID
019300        MOVE RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-SEARCH-IX)
019400                                              TO W-LOOK-FOR-INGREDIENT-ID
019500        PERFORM LOOK-FOR-INGREDIENT-RECORD
019600        DISPLAY "  " INGREDIENT-ID " " INGREDIENT-NAME " ...QTY NEEDED "
019700                           RECIPE-TABLE-QTY-NEEDED (W-RECIPE-SEARCH-IX)
019800                           " " INGREDIENT-UNIT
019900        ADD 1 TO W-RECIPE-LINES-SHOWN.
020000 
020100     ADD 1 TO W-RECIPE-SEARCH-IX.
020200*_________________________________________________________________________
020300 
020400 DELETE-RECIPE-LINES-FOR-PRODUCT.
020500 
020600     MOVE W-RECIPE-TABLE-COUNT TO W-RECIPE-OLD-COUNT.
020700     MOVE 0 TO W-RECIPE-TABLE-COUNT.
020800     MOVE 1 TO W-RECIPE-SEARCH-IX.
020900 
021000     PERFORM KEEP-ONE-RECIPE-LINE-IF-OTHER-PRODUCT
021100         UNTIL W-RECIPE-SEARCH-IX GREATER THAN W-RECIPE-OLD-COUNT.
021200*_________________________________________________________________________
021300 
021400 KEEP-ONE-RECIPE-LINE-IF-OTHER-PRODUCT.
021500 
021600     IF RECIPE-TABLE-PRODUCT-ID (W-RECIPE-SEARCH-IX) NOT EQUAL
021700                                                         ENTRY-PRODUCT-ID
021800        ADD 1 TO W-RECIPE-TABLE-COUNT
021900        MOVE RECIPE-TABLE-ENTRY (W-RECIPE-SEARCH-IX)
022000                         TO RECIPE-TABLE-ENTRY (W-RECIPE-TABLE-COUNT).
022100 
022200     ADD 1 TO W-RECIPE-SEARCH-IX.
022300*_________________________________________________________________________
022400 
022500 ADD-RECIPE-LINES-LOOP.
022600 
022700     MOVE "N" TO W-VALID-ANSWER.
022800 
022900* force first pass
023000     PERFORM ADD-ONE-RECIPE-LINE.
023100     PERFORM ADD-ONE-RECIPE-LINE UNTIL QUIT-IS-CONFIRMED.
023200*_________________________________________________________________________
023300 
023400 ADD-ONE-RECIPE-LINE.
023500 
023600     MOVE "N" TO W-VALID-ANSWER.
023700 
023800* force first pass
023900     PERFORM GET-RECIPE-LINE-INGREDIENT.
024000     PERFORM GET-RECIPE-LINE-INGREDIENT
024100                     UNTIL (ENTRY-INGREDIENT-ID NOT EQUAL ZERO
024200                                          AND
024300                             FOUND-INGREDIENT-RECORD)
024400                        OR QUIT-IS-CONFIRMED.
024500 
024600     IF NOT QUIT-IS-CONFIRMED
024700        PERFORM GET-RECIPE-LINE-QTY-NEEDED
024800        PERFORM GET-RECIPE-LINE-QTY-NEEDED
024900                        UNTIL W-NEW-QTY-NEEDED GREATER THAN ZERO
025000                           OR QUIT-IS-CONFIRMED.
025100 
025200     IF NOT QUIT-IS-CONFIRMED
025300        ADD 1 TO W-RECIPE-TABLE-COUNT
025400        MOVE ENTRY-PRODUCT-ID TO
025500                      RECIPE-TABLE-PRODUCT-ID (W-RECIPE-TABLE-COUNT)
025600        MOVE ENTRY-INGREDIENT-ID TO
025700                      RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-TABLE-COUNT)
025800        MOVE W-NEW-QTY-NEEDED TO
025900                      RECIPE-TABLE-QTY-NEEDED (W-RECIPE-TABLE-COUNT).
026000*_________________________________________________________________________
026100 
026200 GET-RECIPE-LINE-INGREDIENT.
026300 
026400     DISPLAY "ENTER INGREDIENT ID FOR THIS LINE (<ENTER> TO FINISH): ".
026500     ACCEPT ENTRY-INGREDIENT-ID.
026600 
026700     IF ENTRY-INGREDIENT-ID EQUAL ZERO
026800        MOVE "Y" TO W-VALID-ANSWER
026900     ELSE
027000        MOVE ENTRY-INGREDIENT-ID TO W-LOOK-FOR-INGREDIENT-ID
027100        PERFORM LOOK-FOR-INGREDIENT-RECORD
027200        IF NOT FOUND-INGREDIENT-RECORD
027300           DISPLAY "*** INGREDIENT NOT FOUND ! *** <ENTER> TO CONTINUE"
027400           ACCEPT DUMMY.
027500*_________________________________________________________________________
027600 
027700 GET-RECIPE-LINE-QTY-NEEDED.
027800 
027900    DISPLAY "ENTER QUANTITY OF " INGREDIENT-UNIT
027950        " NEEDED PER UNIT SOLD: ".
028000     ACCEPT W-NEW-QTY-NEEDED.
028100 
028200     IF W-NEW-QTY-NEEDED NOT GREATER THAN ZERO
028300        DISPLAY "QUANTITY MUST BE GREATER THAN ZERO !"
028400        PERFORM CONFIRM-IF-WANT-TO-QUIT.
028500*_________________________________________________________________________
028600 
028700 LOAD-RECIPE-TABLE.
028800 
028900     MOVE 0 TO W-RECIPE-TABLE-COUNT.
029000     MOVE "N" TO W-END-OF-FILE.
029100 
029200     OPEN INPUT RECIPE-FILE.
029300 
029400* force first pass
029500     PERFORM READ-RECIPE-NEXT-RECORD.
029600     PERFORM LOAD-ONE-RECIPE-TABLE-ENTRY UNTIL END-OF-FILE.
029700 
029800     CLOSE RECIPE-FILE.
029900*_________________________________________________________________________
030000 
030100 LOAD-ONE-RECIPE-TABLE-ENTRY.
030200 
030300     ADD 1 TO W-RECIPE-TABLE-COUNT.
030400     MOVE RECIPE-PRODUCT-ID TO
030500                     RECIPE-TABLE-PRODUCT-ID (W-RECIPE-TABLE-COUNT).
030600     MOVE RECIPE-INGREDIENT-ID TO
030700                     RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-TABLE-COUNT).
030800     MOVE RECIPE-QTY-NEEDED TO
030900                     RECIPE-TABLE-QTY-NEEDED (W-RECIPE-TABLE-COUNT).
031000 
031100     PERFORM READ-RECIPE-NEXT-RECORD.
031200*_________________________________________________________________________
031300 
031400 READ-RECIPE-NEXT-RECORD.
031500 
031600     READ RECIPE-FILE
031700        AT END
031800           MOVE "Y" TO W-END-OF-FILE.
031900*_________________________________________________________________________
032000 
032100 REWRITE-RECIPE-FILE-FROM-TABLE.
032200 
032300     MOVE 1 TO W-RECIPE-SEARCH-IX.
032400 
032500     OPEN OUTPUT RECIPE-FILE.
032600 
032700     PERFORM WRITE-ONE-RECIPE-FILE-RECORD
032800         UNTIL W-RECIPE-SEARCH-IX GREATER THAN W-RECIPE-TABLE-COUNT.
032900 
033000     CLOSE RECIPE-FILE.
033100*_________________________________________________________________________
033200 
033300 WRITE-ONE-RECIPE-FILE-RECORD.
033400 
033500    MOVE RECIPE-TABLE-PRODUCT-ID (W-RECIPE-SEARCH-IX)
033550        TO RECIPE-PRODUCT-ID.
033600     MOVE RECIPE-TABLE-INGREDIENT-ID (W-RECIPE-SEARCH-IX)
033700                                                  TO RECIPE-INGREDIENT-ID.
033800    MOVE RECIPE-TABLE-QTY-NEEDED (W-RECIPE-SEARCH-IX)
033850        TO RECIPE-QTY-NEEDED.
033900     WRITE RECIPE-RECORD.
034000 
034100     ADD 1 TO W-RECIPE-SEARCH-IX.
034200*_________________________________________________________________________
034300 
034400 COPY "PLGENERAL.CBL".
034500 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
034600 COPY "PL-LOOK-FOR-INGREDIENT-RECORD.CBL".
034700*_________________________________________________________________________
