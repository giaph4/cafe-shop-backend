000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. voucher-code-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 02/18/97.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 02/18/97 RVL  Original program - ADD/CHANGE/INQUIRY/DEACTIVATE, built
001200*               alongside the new discount voucher master (ticket
001300*               AP-0511).  Voucher master has no ISAM driver on this
001400*               box, so the whole file loads into VOUCHER-TABLE at
001500*               OPEN time and gets rewritten in full at CLOSE.
001600* 03/09/98 RVL  MIN ORDER AMOUNT and MAX DISCOUNT AMOUNT added to the
001700*               ADD/CHANGE screens (ticket AP-0701).
001800* 01/11/99 KTM  Y2K - VALID FROM/VALID TO screens now take a 4-digit
001900*               year through PLDATE.CBL (ticket AP-1041) - see
002000*               FDVCHR.CBL/wsdate.cbl change logs.
002100* 05/19/99 RVL  DELETE dropped from this menu in favor of DEACTIVATE -
002200*               a used-up voucher is kept on file for the audit trail,
002300*               never removed (ticket AP-1102).
002400*_________________________________________________________________________
002500 ENVIRONMENT DIVISION.
002570    CONFIGURATION SECTION.
002580       SPECIAL-NAMES.
002590           C01 IS TOP-OF-FORM.
002600    INPUT-OUTPUT SECTION.
002700    FILE-CONTROL.
002800 
002900       COPY "SLVCHR.CBL".
003000 
003100 DATA DIVISION.
003200    FILE SECTION.
003300 
003400       COPY "FDVCHR.CBL".
003500 
003600    WORKING-STORAGE SECTION.
003700 
003800       COPY "wscase01.cbl".
003900       COPY "wsdate.cbl".
004000       COPY "WSVCHRTB.CBL".
004100 
004200       01 W-OPTION                         PIC 9.
004300          88 VALID-OPTION                  VALUE  1 THROUGH 4.
004400 
004500       01 ENTRY-VOUCHER-CODE                PIC X(20).
004600 
004700       01 W-VALID-ANSWER                   PIC X.
004800          88 VALID-ANSWER                  VALUE "Y", "N".
004900          88 QUIT-IS-CONFIRMED             VALUE "Y".
005000          88 SAVING-IS-CONFIRMED           VALUE "Y".
005100 
005200       01 W-FOUND-DUPLICATE-CODE           PIC X.
005300          88 FOUND-DUPLICATE-CODE          VALUE "Y".
005400 
005500       01 ENTRY-RECORD-FIELD               PIC 9.
005600          88 VALID-FIELD                   VALUE 1 THROUGH 8.
005700 
005800       77 MSG-OPTION                       PIC X(06).
005900       77 MSG-CONFIRMATION                 PIC X(45).
006000       77 DUMMY                            PIC X.
006100       77 W-NEW-VOUCHER-DESCRIPTION        PIC X(100).
006200       77 W-NEW-VOUCHER-TYPE               PIC X(01).
006300       77 W-NEW-DISCOUNT-VALUE             PIC S9(07)V99.
006400       77 W-NEW-MIN-ORDER-AMT              PIC S9(09)V99.
006500       77 W-NEW-MAX-DISCOUNT-AMT           PIC S9(09)V99.
006600       77 W-NEW-USAGE-LIMIT                PIC 9(05).
006700*_________________________________________________________________________
006800 
006900 PROCEDURE DIVISION.
007000 
007100    PERFORM LOAD-VOUCHER-TABLE.
007200 
007300* force first pass
007400    PERFORM GET-MENU-OPTION.
007500    PERFORM GET-MENU-OPTION UNTIL
007600                                W-OPTION EQUAL ZERO
007700                             OR VALID-OPTION.
007800 
007900    PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
008000 
008100    PERFORM REWRITE-VOUCHER-FILE-FROM-TABLE.
008200 
008300    EXIT PROGRAM.
008400 
008500    STOP RUN.
008600*_________________________________________________________________________
008700 
008800 GET-MENU-OPTION.
008900 
009000         PERFORM CLEAR-SCREEN.
009100         DISPLAY "                      VOUCHER-FILE MAINTENANCE PROGRAM".
009200         DISPLAY " "
009300       DISPLAY "                            ----------------------------".
009400       DISPLAY "                            | 1 - LOOK UP VOUCHER      |".
009500       DISPLAY "                            | 2 - ADD VOUCHER          |".
009600       DISPLAY "                            | 3 - CHANGE VOUCHER       |".
009700       DISPLAY "                            | 4 - DEACTIVATE VOUCHER   |".
009800       DISPLAY "                            |                          |".
009900       DISPLAY "                            | 0 - EXIT                 |".
010000       DISPLAY "                            ----------------------------".
010100         DISPLAY " "
010200        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:".
010300         PERFORM JUMP-LINE 8 TIMES.
010400         ACCEPT W-OPTION.
010500 
010600         IF W-OPTION EQUAL ZERO
010700            DISPLAY "PROGRAM TERMINATED !"
010800         ELSE
010900            IF NOT VALID-OPTION
011000               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011100               ACCEPT DUMMY.
011200*_________________________________________________________________________
011300 
011400 DO-OPTIONS.
011500 
011600    PERFORM CLEAR-SCREEN.
011700 
011800    IF W-OPTION = 1
011900       MOVE "SEARCH" TO MSG-OPTION
012000       PERFORM INQUIRY-MODULE.
012100 
012200    IF W-OPTION = 2
012300       MOVE "ADD   " TO MSG-OPTION
012400       PERFORM ADD-MODULE.
012500 
012600    IF W-OPTION = 3
012700       MOVE "CHANGE" TO MSG-OPTION
012800       PERFORM CHANGE-MODULE.
012900 
013000    IF W-OPTION = 4
013100       MOVE "DEACT " TO MSG-OPTION
013200       PERFORM DEACTIVATE-MODULE.
013300 
013400* force first pass
013500    PERFORM GET-MENU-OPTION.
013600    PERFORM GET-MENU-OPTION UNTIL
013700                                W-OPTION EQUAL ZERO
013800                             OR VALID-OPTION.
013900*_________________________________________________________________________
014000 
014100 GET-EXISTANT-VOUCHER-FROM-USER.
014200 
014300* force first pass
014400        PERFORM GET-VOUCHER-CODE-TO-SEARCH.
014500        PERFORM GET-VOUCHER-CODE-TO-SEARCH UNTIL
014600                                          ENTRY-VOUCHER-CODE EQUAL SPACES
014700                                       OR FOUND-VOUCHER-RECORD.
014800*_________________________________________________________________________
014900 
015000 GET-VOUCHER-CODE-TO-SEARCH.
015100 
015200    DISPLAY "INFORM THE VOUCHER CODE TO " MSG-OPTION
015250        " (<ENTER> FOR MENU)".
015300      ACCEPT ENTRY-VOUCHER-CODE.
015400 
015500      IF ENTRY-VOUCHER-CODE NOT EQUAL SPACES
015600         INSPECT ENTRY-VOUCHER-CODE
015700                         CONVERTING LOWER-ALPHA TO UPPER-ALPHA
015800         MOVE ENTRY-VOUCHER-CODE TO W-LOOK-FOR-VOUCHER-CODE
015900         PERFORM LOOK-FOR-VOUCHER-RECORD
016000         PERFORM JUMP-LINE
016100         IF NOT FOUND-VOUCHER-RECORD
016200            DISPLAY "VOUCHER NOT FOUND ! <ENTER> TO CONTINUE"
016300            ACCEPT DUMMY
016400         ELSE
016500            DISPLAY "------- RECORD FOUND ! ----------".
016600*_________________________________________________________________________
016700 
016800 DISPLAY-VOUCHER-RECORD.
016900 
017000      PERFORM JUMP-LINE.
017100     DISPLAY "----------------------------------------------------------".
017200      DISPLAY "   VOUCHER CODE.........: " VOUCHER-CODE.
017300      DISPLAY "1) DESCRIPTION..........: " VOUCHER-DESCRIPTION.
017400      DISPLAY "2) TYPE.................: " VOUCHER-TYPE.
017500      DISPLAY "3) DISCOUNT VALUE.......: " VOUCHER-DISCOUNT-VALUE.
017600      DISPLAY "4) MIN ORDER AMOUNT.....: " VOUCHER-MIN-ORDER-AMT.
017700      DISPLAY "5) MAX DISCOUNT AMOUNT..: " VOUCHER-MAX-DISCOUNT-AMT.
017800      DISPLAY "6) VALID FROM...........: " VOUCHER-VALID-FROM.
017900      DISPLAY "7) VALID TO.............: " VOUCHER-VALID-TO.
018000      DISPLAY "8) USAGE LIMIT..........: " VOUCHER-USAGE-LIMIT.
018100      DISPLAY "   TIMES USED...........: " VOUCHER-TIMES-USED.
018200      DISPLAY "   ACTIVE...............: " VOUCHER-ACTIVE.
018300     DISPLAY "----------------------------------------------------------".
018400      PERFORM JUMP-LINE.
018500*_________________________________________________________________________
018600 
018700 CHECK-DUPLICATE-CODE.
018800 
018900      MOVE "N" TO W-FOUND-DUPLICATE-CODE.
019000      MOVE 1 TO W-VOUCHER-SEARCH-IX.
019100 
019200      PERFORM SCAN-FOR-DUPLICATE-CODE
019300          UNTIL FOUND-DUPLICATE-CODE
019400             OR W-VOUCHER-SEARCH-IX GREATER THAN W-VOUCHER-TABLE-COUNT.
019500*_________________________________________________________________________
019600 
019700 SCAN-FOR-DUPLICATE-CODE.
019800 
019900     IF VOUCHER-CODE (W-VOUCHER-SEARCH-IX) EQUAL ENTRY-VOUCHER-CODE
020000        MOVE "Y" TO W-FOUND-DUPLICATE-CODE
020100     ELSE
020200        ADD 1 TO W-VOUCHER-SEARCH-IX.
020300*_________________________________________________________________________
020400 
020500 INQUIRY-MODULE.
020600 
020700        PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
020800        PERFORM GET-REC-SHOW-GET-ANOTHER-CODE UNTIL
020900                                          ENTRY-VOUCHER-CODE EQUAL SPACES.
021000*_________________________________________________________________________
021100 
021200 GET-REC-SHOW-GET-ANOTHER-CODE.
021300 
021400      PERFORM DISPLAY-VOUCHER-RECORD.
021500      DISPLAY "<ENTER> TO CONTINUE".
021600      ACCEPT DUMMY.
021700 
021800      PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
021900*_________________________________________________________________________
022000 
022100 ADD-MODULE.
022200 
022300* force first loop
022400    PERFORM ADD-REC-GET-ANOTHER-CODE.
022500    PERFORM ADD-REC-GET-ANOTHER-CODE UNTIL QUIT-IS-CONFIRMED.
022600*_________________________________________________________________________
022700 
022800 ADD-REC-GET-ANOTHER-CODE.
022900 
023000     MOVE SPACES TO ENTRY-VOUCHER-CODE.
023100     MOVE "N" TO W-VALID-ANSWER.
023200 
023300     PERFORM GET-NEW-VOUCHER-CODE.
023400     PERFORM GET-NEW-VOUCHER-CODE
023500                     UNTIL ENTRY-VOUCHER-CODE NOT EQUAL SPACES
023600                        OR QUIT-IS-CONFIRMED.
023700 
023800     IF NOT QUIT-IS-CONFIRMED
023900        MOVE SPACES TO W-NEW-VOUCHER-DESCRIPTION
024000        PERFORM GET-NEW-VOUCHER-DESCRIPTION
024100        PERFORM GET-NEW-VOUCHER-DESCRIPTION
024200                        UNTIL W-NEW-VOUCHER-DESCRIPTION NOT EQUAL SPACES
024300                           OR QUIT-IS-CONFIRMED.
024400 
024500     IF NOT QUIT-IS-CONFIRMED
024600        MOVE SPACE TO W-NEW-VOUCHER-TYPE
024700        PERFORM GET-NEW-VOUCHER-TYPE
024800        PERFORM GET-NEW-VOUCHER-TYPE
024900                        UNTIL W-NEW-VOUCHER-TYPE NOT EQUAL SPACE
025000                           OR QUIT-IS-CONFIRMED.
025100 
025200     IF NOT QUIT-IS-CONFIRMED
025300        MOVE ZERO TO VOUCHER-DISCOUNT-VALUE
025400        PERFORM GET-NEW-DISCOUNT-VALUE
025500        PERFORM GET-NEW-DISCOUNT-VALUE
025600                        UNTIL VOUCHER-DISCOUNT-VALUE GREATER THAN ZERO
025700                           OR QUIT-IS-CONFIRMED.
025800 
025900     IF NOT QUIT-IS-CONFIRMED
026000        PERFORM GET-NEW-MIN-ORDER-AMT
026100        PERFORM GET-NEW-MAX-DISCOUNT-AMT
026200        PERFORM GET-NEW-VALID-FROM-DATE
026300        PERFORM GET-NEW-VALID-TO-DATE
026400        MOVE ZERO TO VOUCHER-USAGE-LIMIT
026500        PERFORM GET-NEW-USAGE-LIMIT
026600        PERFORM GET-NEW-USAGE-LIMIT
026700                        UNTIL VOUCHER-USAGE-LIMIT GREATER THAN ZERO
026800                           OR QUIT-IS-CONFIRMED.
026900 
027000     IF NOT QUIT-IS-CONFIRMED
027100        MOVE ZERO TO VOUCHER-TIMES-USED
027200        MOVE "Y" TO VOUCHER-ACTIVE
027300        ADD 1 TO W-VOUCHER-TABLE-COUNT
027400        MOVE VOUCHER-RECORD TO
027500                     VOUCHER-TABLE-ENTRY (W-VOUCHER-TABLE-COUNT)
027600        DISPLAY "----- RECORD ADDED! -----"
027700        PERFORM DISPLAY-VOUCHER-RECORD
027800        PERFORM JUMP-LINE 3 TIMES.
027900*_________________________________________________________________________
028000 
028100 GET-NEW-VOUCHER-CODE.
028200 
028300     DISPLAY "  ) VOUCHER CODE (<ENTER> TO RETURN): ".
028400     ACCEPT ENTRY-VOUCHER-CODE.
028500 
028600     IF ENTRY-VOUCHER-CODE EQUAL SPACES
028700        MOVE "Y" TO W-VALID-ANSWER
028800     ELSE
028900        INSPECT ENTRY-VOUCHER-CODE
029000                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA
029100        MOVE ENTRY-VOUCHER-CODE TO VOUCHER-CODE
029200        PERFORM CHECK-DUPLICATE-CODE
029300        IF FOUND-DUPLICATE-CODE
029400           DISPLAY "*** CODE ALREADY IN USE ! *** <ENTER> TO CONTINUE"
029500           MOVE SPACES TO ENTRY-VOUCHER-CODE
029600           ACCEPT DUMMY.
029700*_________________________________________________________________________
029800 
029900 GET-NEW-VOUCHER-DESCRIPTION.
030000 
030100     DISPLAY "1) DESCRIPTION (<ENTER> TO RETURN): ".
030200     ACCEPT W-NEW-VOUCHER-DESCRIPTION.
030300 
030400     IF W-NEW-VOUCHER-DESCRIPTION EQUAL SPACES
030500        MOVE "Y" TO W-VALID-ANSWER
030600     ELSE
030700        MOVE W-NEW-VOUCHER-DESCRIPTION TO VOUCHER-DESCRIPTION.
030800*_________________________________________________________________________
030900 
031000 GET-NEW-VOUCHER-TYPE.
031100 
031200     DISPLAY "2) TYPE - F FIXED AMOUNT, P PERCENT (<ENTER> TO RETURN): ".
031300     ACCEPT W-NEW-VOUCHER-TYPE.
031400 
031500     IF W-NEW-VOUCHER-TYPE EQUAL SPACE
031600        MOVE "Y" TO W-VALID-ANSWER
031700     ELSE
031800        INSPECT W-NEW-VOUCHER-TYPE
031900                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA
032000        IF W-NEW-VOUCHER-TYPE NOT EQUAL "F"
032100              AND W-NEW-VOUCHER-TYPE NOT EQUAL "P"
032200           DISPLAY "*** TYPE MUST BE F OR P ! *** <ENTER> TO CONTINUE"
032300           MOVE SPACE TO W-NEW-VOUCHER-TYPE
032400           ACCEPT DUMMY
032500        ELSE
032600           MOVE W-NEW-VOUCHER-TYPE TO VOUCHER-TYPE.
032700*_________________________________________________________________________
032800 
032900 GET-NEW-DISCOUNT-VALUE.
033000 
033100     DISPLAY "3) DISCOUNT VALUE (MUST BE GREATER THAN ZERO): ".
033200     ACCEPT W-NEW-DISCOUNT-VALUE.
033300 
033400     IF W-NEW-DISCOUNT-VALUE NOT GREATER THAN ZERO
033500        DISPLAY "DISCOUNT VALUE MUST BE INFORMED !"
033600        PERFORM CONFIRM-IF-WANT-TO-QUIT
033700     ELSE
033800        MOVE W-NEW-DISCOUNT-VALUE TO VOUCHER-DISCOUNT-VALUE.
033900*_________________________________________________________________________
034000 
034100 GET-NEW-MIN-ORDER-AMT.
034200 
034300     DISPLAY "4) MINIMUM ORDER AMOUNT (<ENTER> FOR NONE): ".
034400     ACCEPT W-NEW-MIN-ORDER-AMT.
034500     MOVE W-NEW-MIN-ORDER-AMT TO VOUCHER-MIN-ORDER-AMT.
034600*_________________________________________________________________________
034700 
034800 GET-NEW-MAX-DISCOUNT-AMT.
034900 
035000     DISPLAY "5) MAXIMUM DISCOUNT AMOUNT (<ENTER> FOR NO CAP): ".
035100     ACCEPT W-NEW-MAX-DISCOUNT-AMT.
035200     MOVE W-NEW-MAX-DISCOUNT-AMT TO VOUCHER-MAX-DISCOUNT-AMT.
035300*_________________________________________________________________________
035400 
035500 GET-NEW-VALID-FROM-DATE.
035600 
035700     MOVE "6) VALID FROM DATE - FORMAT MMDDCCYY: " TO GDTV-DATE-HEADING.
035800     MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
035900     MOVE 2079 TO GDTV-LAST-YEAR-VALID.
036000     MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
036100 
036200     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
036300 
036400     MOVE GDTV-DATE TO VOUCHER-VALID-FROM.
036500*_________________________________________________________________________
036600 
036700 GET-NEW-VALID-TO-DATE.
036800 
036900     MOVE "7) VALID TO DATE - FORMAT MMDDCCYY: " TO GDTV-DATE-HEADING.
037000     MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
037100     MOVE 2079 TO GDTV-LAST-YEAR-VALID.
037200     MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
037300 
037400     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
037500 
037600     MOVE GDTV-DATE TO VOUCHER-VALID-TO.
037700*_________________________________________________________________________
037800 
037900 GET-NEW-USAGE-LIMIT.
038000 
038100     DISPLAY "8) USAGE LIMIT (MUST BE GREATER THAN ZERO): ".
038200     ACCEPT W-NEW-USAGE-LIMIT.
038300 
038400     IF W-NEW-USAGE-LIMIT NOT GREATER THAN ZERO
038500        DISPLAY "USAGE LIMIT MUST BE INFORMED !"
038600        PERFORM CONFIRM-IF-WANT-TO-QUIT
038700     ELSE
038800        MOVE W-NEW-USAGE-LIMIT TO VOUCHER-USAGE-LIMIT.
038900*_________________________________________________________________________
039000 
039100 CHANGE-MODULE.
039200 
039300    PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
039400    PERFORM GET-RECORD-AND-CHANGE UNTIL
039500                                       ENTRY-VOUCHER-CODE EQUAL SPACES.
039600*_________________________________________________________________________
039700 
039800 GET-RECORD-AND-CHANGE.
039900 
040000        PERFORM DISPLAY-VOUCHER-RECORD.
040100        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
040200        PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
040300                                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
040400 
040500        PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
040600*_________________________________________________________________________
040700 
040800 GET-A-FIELD-TO-CHANGE.
040900 
041000      DISPLAY "INFORM A FIELD TO CHANGE 1 TO 8 (<ENTER> TO RETURN)".
041100      ACCEPT ENTRY-RECORD-FIELD.
041200 
041300      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
041400         IF NOT VALID-FIELD
041500            DISPLAY "INVALID FIELD !".
041600*_________________________________________________________________________
041700 
041800 CHANGE-SAVE-GET-ANOTHER-FIELD.
041900 
042000      MOVE "N" TO W-VALID-ANSWER.
042100 
042200      IF ENTRY-RECORD-FIELD = 1
042300         MOVE SPACES TO W-NEW-VOUCHER-DESCRIPTION
042400         MOVE VOUCHER-DESCRIPTION TO W-NEW-VOUCHER-DESCRIPTION
042500         PERFORM GET-NEW-VOUCHER-DESCRIPTION
042600         PERFORM GET-NEW-VOUCHER-DESCRIPTION
042700                         UNTIL W-NEW-VOUCHER-DESCRIPTION NOT EQUAL SPACES
042800                            OR QUIT-IS-CONFIRMED.
042900 
043000      IF ENTRY-RECORD-FIELD = 2
043100         MOVE SPACE TO W-NEW-VOUCHER-TYPE
043200         PERFORM GET-NEW-VOUCHER-TYPE
043300         PERFORM GET-NEW-VOUCHER-TYPE
043400                         UNTIL W-NEW-VOUCHER-TYPE NOT EQUAL SPACE
043500                            OR QUIT-IS-CONFIRMED.
043600 
043700      IF ENTRY-RECORD-FIELD = 3
043800         PERFORM GET-NEW-DISCOUNT-VALUE
043900         PERFORM GET-NEW-DISCOUNT-VALUE
044000                         UNTIL VOUCHER-DISCOUNT-VALUE GREATER THAN ZERO
044100                            OR QUIT-IS-CONFIRMED.
044200 
044300      IF ENTRY-RECORD-FIELD = 4
044400         PERFORM GET-NEW-MIN-ORDER-AMT.
044500 
044600      IF ENTRY-RECORD-FIELD = 5
044700         PERFORM GET-NEW-MAX-DISCOUNT-AMT.
044800 
044900      IF ENTRY-RECORD-FIELD = 6
045000         PERFORM GET-NEW-VALID-FROM-DATE.
045100 
045200      IF ENTRY-RECORD-FIELD = 7
045300         PERFORM GET-NEW-VALID-TO-DATE.
045400 
045500      IF ENTRY-RECORD-FIELD = 8
045600         PERFORM GET-NEW-USAGE-LIMIT
045700         PERFORM GET-NEW-USAGE-LIMIT
045800                         UNTIL VOUCHER-USAGE-LIMIT GREATER THAN ZERO
045900                            OR QUIT-IS-CONFIRMED.
046000 
046100      IF QUIT-IS-CONFIRMED
046200         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
046300         ACCEPT DUMMY
046400         MOVE 0 TO ENTRY-RECORD-FIELD
046500      ELSE
046600         PERFORM UPDATE-VOUCHER-TABLE-ENTRY
046700         DISPLAY "THE CHANGES HAVE BEEN SAVED ! <ENTER> TO CONTINUE"
046800         ACCEPT DUMMY
046900         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
047000*_________________________________________________________________________
047100 
047200 DEACTIVATE-MODULE.
047300 
047400    PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
047500    PERFORM GET-RECORD-AND-DEACTIVATE UNTIL
047600                                       ENTRY-VOUCHER-CODE EQUAL SPACES.
047700*_________________________________________________________________________
047800 
047900 GET-RECORD-AND-DEACTIVATE.
048000 
048100      PERFORM DISPLAY-VOUCHER-RECORD.
048200 
048300      IF VOUCHER-NOT-ACTIVE
048400       DISPLAY "*** VOUCHER IS ALREADY INACTIVE ! *** <ENTER> TO CONTINUE"
048500         ACCEPT DUMMY
048600      ELSE
048700         MOVE "DO YOU WANT TO DEACTIVATE THIS VOUCHER ? <Y/N>"
048800                                                     TO MSG-CONFIRMATION
048900         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
049000         IF SAVING-IS-CONFIRMED
049100            MOVE "N" TO VOUCHER-ACTIVE
049200            PERFORM UPDATE-VOUCHER-TABLE-ENTRY
049300            DISPLAY "----- VOUCHER DEACTIVATED ! -----"
049400            PERFORM DISPLAY-VOUCHER-RECORD.
049500 
049600      PERFORM GET-EXISTANT-VOUCHER-FROM-USER.
049700*_________________________________________________________________________
049800 
049900 COPY "PLGENERAL.CBL".
050000 COPY "PL-LOOK-FOR-VOUCHER-RECORD.CBL".
050100 COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".
050200 COPY "PLDATE.CBL".
050300*_________________________________________________________________________
