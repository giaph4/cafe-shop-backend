000100*--------------------------------------------------------------
000200* SLVCHR.CBL
000300* FILE-CONTROL entry for the discount-voucher master.
000400*--------------------------------------------------------------
000500       SELECT VOUCHER-FILE
000600           ASSIGN TO VCHRFIL
000700           ORGANIZATION IS LINE SEQUENTIAL.
