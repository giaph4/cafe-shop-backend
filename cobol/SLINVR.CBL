000100*--------------------------------------------------------------
000200* SLINVR.CBL
000300* FILE-CONTROL entry for the inventory-listing extract - the
000400* machine-readable twin of the printed low-stock/inventory report,
000500* one INVENTORY-RECORD per ingredient printed, for anything
000600* downstream that wants the listing without re-running the report.
000700*--------------------------------------------------------------
000800       SELECT INVENTORY-FILE
000900           ASSIGN TO INVRFIL
001000           ORGANIZATION IS LINE SEQUENTIAL.
