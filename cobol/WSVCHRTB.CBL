000100*-------------------------------------------------------------------------
000200* WSVCHRTB.CBL
000300* WORKING-STORAGE table the voucher master is loaded into once at the
000400* start of a run, since VOUCHER-FILE is line-sequential and cannot be
000500* read by a keyed READ against VOUCHER-CODE.  Shared by
000600* voucher-code-maintenance.cob (full CRUD) and order-maintenance.cob's
000700* SETTLE option (lookup + times-used bump only).
000800*-------------------------------------------------------------------------
000900 
001000       01 W-VOUCHER-TABLE-COUNT        PIC 9(05) COMP.
001100       01 W-VOUCHER-SEARCH-IX          PIC 9(05) COMP.
001200       01 W-FOUND-VOUCHER-IX           PIC 9(05) COMP.
001300       01 W-LOOK-FOR-VOUCHER-CODE      PIC X(20).
001400 
001500       01 W-FOUND-VOUCHER-RECORD       PIC X.
001600          88 FOUND-VOUCHER-RECORD      VALUE "Y".
001700 
001800       01 VOUCHER-TABLE.
001900          05 VOUCHER-TABLE-ENTRY OCCURS 200 TIMES
002000                                  INDEXED BY VOUCHER-TABLE-IX.
002100             10 VOUCHER-CODE                PIC X(20).
002200             10 VOUCHER-DESCRIPTION         PIC X(100).
002300             10 VOUCHER-TYPE                PIC X(01).
002400                88 VOUCHER-IS-FIXED         VALUE "F".
002500                88 VOUCHER-IS-PERCENT       VALUE "P".
002600             10 VOUCHER-DISCOUNT-VALUE      PIC S9(07)V99 COMP-3.
002700             10 VOUCHER-MIN-ORDER-AMT       PIC S9(09)V99 COMP-3.
002800             10 VOUCHER-MAX-DISCOUNT-AMT    PIC S9(09)V99 COMP-3.
002900             10 VOUCHER-VALID-FROM          PIC 9(08).
003000             10 VOUCHER-VALID-TO            PIC 9(08).
003100             10 VOUCHER-USAGE-LIMIT         PIC 9(05).
003200             10 VOUCHER-TIMES-USED          PIC 9(05).
003300             10 VOUCHER-ACTIVE              PIC X(01).
003400                88 VOUCHER-IS-ACTIVE        VALUE "Y".
003500                88 VOUCHER-NOT-ACTIVE       VALUE "N".
003510          05 FILLER                      PIC X(01).
