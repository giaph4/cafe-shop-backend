000100*-------------------------------------------------------------------------
000200* WSINGRTB.CBL
000300* WORKING-STORAGE table the ingredient master is loaded into once at
000400* the start of a run, for the same reason as WSPRODTB.CBL.  Programs
000500* that post a receipt or a consumption against stock-on-hand update
000600* the table entry in place and rewrite INGREDIENT-FILE from the table
000700* when they are done (see REWRITE-INGREDIENT-FILE-FROM-TABLE in
000800* PL-LOOK-FOR-INGREDIENT-RECORD.CBL).
000850* 09/18/98 RVL  W-LOOK-FOR-INGREDIENT-ID-R added so the lookup key
000860*               can be built one piece at a time from the entry
000870*               screen (ticket AP-0774).
000900*-------------------------------------------------------------------------
001000 
001100       01 W-INGREDIENT-TABLE-COUNT     PIC 9(05) COMP.
001200       01 W-INGREDIENT-SEARCH-IX       PIC 9(05) COMP.
001300       01 W-FOUND-INGREDIENT-IX        PIC 9(05) COMP.
001400       01 W-LOOK-FOR-INGREDIENT-ID     PIC 9(09).
001450 
001460       01 W-LOOK-FOR-INGREDIENT-ID-R
001470                       REDEFINES W-LOOK-FOR-INGREDIENT-ID.
001480          05 W-LOOK-FOR-INGR-STORE-CODE    PIC 9(03).
001490          05 W-LOOK-FOR-INGR-SEQUENCE      PIC 9(06).
001500 
001600       01 W-FOUND-INGREDIENT-RECORD    PIC X.
001700          88 FOUND-INGREDIENT-RECORD   VALUE "Y".
001800 
001900       01 INGREDIENT-TABLE.
002000          05 INGREDIENT-TABLE-ENTRY OCCURS 500 TIMES
002100                                     INDEXED BY INGREDIENT-TABLE-IX.
002200             10 INGREDIENT-ID                PIC 9(09).
002300             10 INGREDIENT-NAME              PIC X(100).
002400             10 INGREDIENT-UNIT              PIC X(20).
002500             10 INGREDIENT-QTY-ON-HAND       PIC S9(07)V999 COMP-3.
002600             10 INGREDIENT-REORDER-LEVEL     PIC S9(07)V999 COMP-3.
002610          05 FILLER                      PIC X(01).
