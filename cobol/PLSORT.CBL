000100*_________________________________________________________________________
000200* PLSORT.CBL
000300* RELEASE/RETURN glue shared by the SORT-driven report programs
000400* (cafe-revenue-report, cafe-bestsellers-report, cafe-expense-report).
000500* Kept as one copybook since all three sort a work copy of a
000600* transaction file into date or quantity order before the
000700* control-break print loop runs.
000800*
000900* 04/23/94 RVL  Original paragraphs, lifted off deductibles-report.
001000*_________________________________________________________________________
001100 
001200 READ-WORK-NEXT-RECORD.
001300 
001400     READ WORK-FILE
001500        AT END
001600           MOVE "Y" TO W-END-OF-FILE.
001700*_________________________________________________________________________
