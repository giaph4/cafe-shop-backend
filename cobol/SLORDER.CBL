000100*--------------------------------------------------------------
000200* SLORDER.CBL
000300* FILE-CONTROL entry for the cafe order header file.
000400* Sequential extract off the counter POS database - see
000500* FDORDER.CBL for the record picture.  Rebuilt in full by
000600* order-maintenance whenever a header is added/changed.
000700*--------------------------------------------------------------
000800       SELECT ORDER-FILE
000900           ASSIGN TO ORDRFIL
001000           ORGANIZATION IS LINE SEQUENTIAL.
