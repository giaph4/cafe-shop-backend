000100*_________________________________________________________________________
000200* PL-VALIDATE-AND-CALCULATE-VOUCHER.CBL
000300* Shared voucher-checking paragraphs, called from order-maintenance's
000400* SETTLE option and from voucher-code-maintenance's INQUIRY option
000500* (to show whether a code would still ring up).  Caller loads
000600* VOUCHER-RECORD (already looked up by code), W-VOUCHER-CHECK-DATE
000700* and ORDER-SUB-TOTAL before performing VALIDATE-VOUCHER-FOR-ORDER;
000800* W-VOUCHER-VALID-FOR-ORDER and W-VOUCHER-REJECT-REASON come back set.
000900* COMPUTE-VOUCHER-DISCOUNT is only safe to call after a validate has
001000* come back "Y".
001100*
001200* 02/18/97 RVL  Original paragraphs, written for the new discount
001300*               voucher master (ticket AP-0511).
001400* 03/09/98 RVL  MIN-ORDER-AMT check added - counter staff were ringing
001500*               up big-ticket vouchers on a cup of coffee (ticket
001600*               AP-0701).
001700*_________________________________________________________________________
001800 
001900 VALIDATE-VOUCHER-FOR-ORDER.
002000 
002100     MOVE "Y" TO W-VOUCHER-VALID-FOR-ORDER.
002200     MOVE SPACES TO W-VOUCHER-REJECT-REASON.
002300 
002400     IF NOT VOUCHER-IS-ACTIVE
002500        MOVE "N" TO W-VOUCHER-VALID-FOR-ORDER
002600        MOVE "VOUCHER IS NOT ACTIVE" TO W-VOUCHER-REJECT-REASON
002700     ELSE
002800        IF VOUCHER-TIMES-USED NOT LESS THAN VOUCHER-USAGE-LIMIT
002900           MOVE "N" TO W-VOUCHER-VALID-FOR-ORDER
003000           MOVE "VOUCHER USAGE LIMIT REACHED" TO W-VOUCHER-REJECT-REASON
003100        ELSE
003200           IF W-VOUCHER-CHECK-DATE LESS THAN VOUCHER-VALID-FROM
003300                 OR W-VOUCHER-CHECK-DATE GREATER THAN VOUCHER-VALID-TO
003400              MOVE "N" TO W-VOUCHER-VALID-FOR-ORDER
003500              MOVE "VOUCHER NOT WITHIN VALID DATE RANGE"
003600                                           TO W-VOUCHER-REJECT-REASON
003700           ELSE
003800              IF ORDER-SUB-TOTAL LESS THAN VOUCHER-MIN-ORDER-AMT
003900                 MOVE "N" TO W-VOUCHER-VALID-FOR-ORDER
004000                 MOVE "ORDER DOES NOT MEET VOUCHER MINIMUM"
004100                                           TO W-VOUCHER-REJECT-REASON.
004200*_________________________________________________________________________
004300 
004400 COMPUTE-VOUCHER-DISCOUNT.
004500 
004600     IF VOUCHER-IS-FIXED
004700        MOVE VOUCHER-DISCOUNT-VALUE TO W-VOUCHER-COMPUTED-DISCOUNT
004800     ELSE
004900        COMPUTE W-VOUCHER-COMPUTED-DISCOUNT ROUNDED =
005000                ORDER-SUB-TOTAL * VOUCHER-DISCOUNT-VALUE / 100.
005100 
005200     IF VOUCHER-MAX-DISCOUNT-AMT GREATER THAN ZERO
005300           AND W-VOUCHER-COMPUTED-DISCOUNT GREATER THAN
005400                                              VOUCHER-MAX-DISCOUNT-AMT
005500        MOVE VOUCHER-MAX-DISCOUNT-AMT TO W-VOUCHER-COMPUTED-DISCOUNT.
005600 
005700     IF W-VOUCHER-COMPUTED-DISCOUNT GREATER THAN ORDER-SUB-TOTAL
005800        MOVE ORDER-SUB-TOTAL TO W-VOUCHER-COMPUTED-DISCOUNT.
005900*_________________________________________________________________________
