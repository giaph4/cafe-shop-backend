000100*--------------------------------------------------------------
000200* SLPORD.CBL
000300* FILE-CONTROL entry for the supplier purchase-order header.
000400*--------------------------------------------------------------
000500       SELECT PURCHASE-ORDER-FILE
000600           ASSIGN TO PORDFIL
000700           ORGANIZATION IS LINE SEQUENTIAL.
