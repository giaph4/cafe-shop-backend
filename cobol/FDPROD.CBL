000100*--------------------------------------------------------------
000200* FDPROD.CBL
000300* Record layout for the product master extract.  Maintained on
000400* the counter side (menu editor) - this suite only reads it, to
000500* price order lines, cost recipes and roll up reports.
000600*
000700* 03/14/94 RVL  Original layout.
000800* 11/02/96 RVL  PRODUCT-COST added for cost-of-goods reporting.
000850* 09/18/97 RVL  PRODUCT-CODE-R added - menu editor now reserves
000860*               the first 4 positions of the code for the
000870*               category prefix printed on the register tape.
000900*--------------------------------------------------------------
001000       FD  PRODUCT-FILE
001100           LABEL RECORDS ARE STANDARD.
001200 
001300       01  PRODUCT-RECORD.
001400           05  PRODUCT-ID                  PIC 9(09).
001500           05  PRODUCT-CODE                PIC X(20).
001600           05  PRODUCT-NAME                PIC X(100).
001700           05  PRODUCT-PRICE               PIC S9(07)V99 COMP-3.
001800           05  PRODUCT-COST                PIC S9(07)V99 COMP-3.
001900           05  PRODUCT-HAS-COST            PIC X(01).
002000               88  PRODUCT-HAS-COST-YES    VALUE "Y".
002100           05  PRODUCT-AVAILABLE           PIC X(01).
002200               88  PRODUCT-IS-AVAILABLE    VALUE "Y".
002300               88  PRODUCT-NOT-AVAILABLE   VALUE "N".
002400           05  PRODUCT-CATEGORY-ID         PIC 9(09).
002500           05  FILLER                      PIC X(10).
002600 
002700       01  PRODUCT-CODE-R REDEFINES PRODUCT-CODE.
002800           05  PRODUCT-CODE-PREFIX         PIC X(04).
002900           05  PRODUCT-CODE-SUFFIX         PIC X(16).
