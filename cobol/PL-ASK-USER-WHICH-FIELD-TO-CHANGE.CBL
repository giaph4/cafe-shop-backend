000100*_________________________________________________________________________
000200* PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL
000300* Generic "pick a field number" loop, same shape as
000400* control-file-maintenance.cob's own copy of this pair but pulled out
000500* to a copybook once a third program (ingredient-maintenance) needed
000600* it too.  Caller declares ENTRY-RECORD-FIELD with 88 VALID-FIELD and
000700* a DISPLAY of its own numbered field list inside GET-A-FIELD-TO-CHANGE.
000800*
000900* 11/02/96 RVL  Pulled out of control-file-maintenance.cob into a
001000*               shared copybook for ingredient-maintenance.cob.
001100*_________________________________________________________________________
001200 
001300 ASK-USER-WHICH-FIELD-TO-CHANGE.
001400 
001500* force first pass
001600     PERFORM GET-A-FIELD-TO-CHANGE.
001700     PERFORM GET-A-FIELD-TO-CHANGE
001800                     UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
001900                        OR VALID-FIELD.
002000*_________________________________________________________________________
