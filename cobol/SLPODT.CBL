000100*--------------------------------------------------------------
000200* SLPODT.CBL
000300* FILE-CONTROL entry for the purchase-order line-item file.
000400*--------------------------------------------------------------
000500       SELECT PURCHASE-ORDER-DETAIL-FILE
000600           ASSIGN TO PODTFIL
000700           ORGANIZATION IS LINE SEQUENTIAL.
