000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. purchase-order-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 04/09/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 04/09/94 RVL  Original program - ADD/INQUIRY/CANCEL only, receiving
001200*               against a purchase order was still done off a paper
001300*               packing slip and posted to INGREDIENT-FILE by hand.
001400* 06/11/98 RVL  MARK COMPLETED option added - receiving now posts
001500*               PURCHASE-ORDER-DETAIL quantities straight into
001600*               INGREDIENT-QTY-ON-HAND instead of the stockroom keying
001700*               a separate adjustment (ticket AP-0910).  PURCHASE-ORDER
001800*               -FILE, PURCHASE-ORDER-DETAIL-FILE and INGREDIENT-FILE
001900*               all switched to the load-into-table pattern this same
002000*               ticket brought to the rest of the suite.
002100* 01/11/99 KTM  Y2K - PO-ORDER-DATE/PO-EXPECTED-DATE widened to
002200*               CCYYMMDD via PLDATE.CBL (ticket AP-1041); expected date
002300*               keeps its 0-means-no-date-given rule from before.
002400*_________________________________________________________________________
002500 ENVIRONMENT DIVISION.
002570    CONFIGURATION SECTION.
002580       SPECIAL-NAMES.
002590           C01 IS TOP-OF-FORM.
002600    INPUT-OUTPUT SECTION.
002700    FILE-CONTROL.
002800 
002900       COPY "SLPORD.CBL".
003000       COPY "SLPODT.CBL".
003100       COPY "SLINGR.CBL".
003200       COPY "SLCTRL.CBL".
003300 
003400 DATA DIVISION.
003500    FILE SECTION.
003600 
003700       COPY "FDPORD.CBL".
003800       COPY "FDPODT.CBL".
003900       COPY "FDINGR.CBL".
004000       COPY "FDCTRL.CBL".
004100 
004200    WORKING-STORAGE SECTION.
004300 
004400       COPY "wscase01.cbl".
004500       COPY "wsdate.cbl".
004600       COPY "WSINGRTB.CBL".
004700 
004800       01 W-OPTION                         PIC 9.
004900          88 VALID-OPTION                  VALUE 1 THROUGH 4.
005000 
005100       01 W-END-OF-FILE                    PIC X.
005200          88 END-OF-FILE                   VALUE "Y".
005300 
005400       01 W-VALID-ANSWER                   PIC X.
005500          88 VALID-ANSWER                  VALUE "Y", "N".
005600          88 QUIT-IS-CONFIRMED             VALUE "Y".
005700          88 SAVING-IS-CONFIRMED           VALUE "Y".
005800 
005900       01 ENTRY-PO-ID                      PIC 9(09).
006000       01 ENTRY-INGREDIENT-ID              PIC 9(09).
006100 
006200       01 W-FOUND-PO-RECORD                PIC X.
006300          88 FOUND-PO-RECORD               VALUE "Y".
006400 
006500       01 W-LOOK-FOR-PO-ID                 PIC 9(09).
006600       01 W-PO-TABLE-COUNT                 PIC 9(05) COMP.
006700       01 W-PO-SEARCH-IX                   PIC 9(05) COMP.
006800       01 W-FOUND-PO-IX                    PIC 9(05) COMP.
006900 
007000       01 W-DETAIL-TABLE-COUNT             PIC 9(05) COMP.
007100       01 W-DETAIL-SEARCH-IX               PIC 9(05) COMP.
007200 
007300       01 PO-TABLE.
007400          05 PO-TABLE-ENTRY OCCURS 2000 TIMES
007500                             INDEXED BY PO-TABLE-IX.
007600             10 PO-ID                      PIC 9(09).
007700             10 PO-SUPPLIER-ID             PIC 9(09).
007800             10 PO-USER-ID                 PIC 9(09).
007900             10 PO-STATUS                  PIC X(20).
008000             10 PO-TOTAL-AMOUNT            PIC S9(09)V99 COMP-3.
008100             10 PO-ORDER-DATE              PIC 9(08).
008200             10 PO-EXPECTED-DATE           PIC 9(08).
008210          05 FILLER                      PIC X(01).
008300 
008400       01 PODT-TABLE.
008500          05 PODT-TABLE-ENTRY OCCURS 6000 TIMES
008600                               INDEXED BY PODT-TABLE-IX.
008700             10 POD-PO-ID                  PIC 9(09).
008800             10 POD-INGREDIENT-ID          PIC 9(09).
008900             10 POD-QUANTITY               PIC S9(07)V999 COMP-3.
009000             10 POD-UNIT-PRICE             PIC S9(07)V99 COMP-3.
009050          05 FILLER                        PIC X(01).
009100 
009200       77 MSG-CONFIRMATION                 PIC X(45).
009300       77 DUMMY                            PIC X.
009400       77 W-PO-COUNTER                     PIC 9(09) COMP.
009500       77 W-NEW-QUANTITY                   PIC S9(07)V999.
009600       77 W-NEW-UNIT-PRICE                 PIC S9(07)V99.
009700*_________________________________________________________________________
009800 
009900 PROCEDURE DIVISION.
010000 
010100    PERFORM LOAD-INGREDIENT-TABLE.
010200    PERFORM LOAD-PO-TABLE.
010300    PERFORM LOAD-PO-DETAIL-TABLE.
010400    PERFORM OPEN-CONTROL-COUNTER.
010500 
010600* force first pass
010700    PERFORM GET-MENU-OPTION.
010800    PERFORM GET-MENU-OPTION UNTIL
010900                                W-OPTION EQUAL ZERO
011000                             OR VALID-OPTION.
011100 
011200    PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
011300 
011400    PERFORM REWRITE-PO-FILE-FROM-TABLE.
011500    PERFORM REWRITE-PO-DETAIL-FILE-FROM-TABLE.
011600    PERFORM REWRITE-INGREDIENT-FILE-FROM-TABLE.
011700    PERFORM CLOSE-CONTROL-COUNTER.
011800 
011900    EXIT PROGRAM.
012000 
012100    STOP RUN.
012200*_________________________________________________________________________
012300 
012400 GET-MENU-OPTION.
012500 
012600         PERFORM CLEAR-SCREEN.
012700         DISPLAY "                  PURCHASE ORDER MAINTENANCE PROGRAM".
012800         DISPLAY " "
012900    DISPLAY "                       ------------------------------------".
013000     DISPLAY "                       | 1 - INQUIRY PURCHASE ORDER      |".
013100     DISPLAY "                       | 2 - ADD PURCHASE ORDER          |".
013200     DISPLAY "                       | 3 - MARK PURCHASE ORDER COMPLETE|".
013300     DISPLAY "                       | 4 - CANCEL PURCHASE ORDER       |".
013400    DISPLAY "                       |                                  |".
013500    DISPLAY "                       | 0 - EXIT                         |".
013600    DISPLAY "                       ------------------------------------".
013700         DISPLAY " "
013800        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:".
013900         PERFORM JUMP-LINE 8 TIMES.
014000         ACCEPT W-OPTION.
014100 
014200         IF W-OPTION EQUAL ZERO
014300            DISPLAY "PROGRAM TERMINATED !"
014400         ELSE
014500            IF NOT VALID-OPTION
014600               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014700               ACCEPT DUMMY.
014800*_________________________________________________________________________
014900 
015000 DO-OPTIONS.
015100 
015200    PERFORM CLEAR-SCREEN.
015300 
015400    IF W-OPTION = 1
015500       PERFORM INQUIRY-MODULE.
015600 
015700    IF W-OPTION = 2
015800       PERFORM ADD-MODULE.
015900 
016000    IF W-OPTION = 3
016100       PERFORM MARK-COMPLETED-MODULE.
016200 
016300    IF W-OPTION = 4
016400       PERFORM CANCEL-MODULE.
016500 
016600* force first pass
016700    PERFORM GET-MENU-OPTION.
016800    PERFORM GET-MENU-OPTION UNTIL
016900                                W-OPTION EQUAL ZERO
017000                             OR VALID-OPTION.
017100*_________________________________________________________________________
017200 
017300 GET-EXISTANT-PO-FROM-USER.
017400 
017500* force first pass
017600      PERFORM GET-PO-ID-TO-SEARCH.
017700      PERFORM GET-PO-ID-TO-SEARCH UNTIL
017800                                     ENTRY-PO-ID EQUAL ZEROS
017900                                  OR FOUND-PO-RECORD.
018000*_________________________________________________________________________
018100 
018200 GET-PO-ID-TO-SEARCH.
018300 
018400      DISPLAY "INFORM THE PURCHASE ORDER ID (<ENTER> FOR MENU)".
018500      ACCEPT ENTRY-PO-ID.
018600 
018700      IF ENTRY-PO-ID NOT EQUAL ZEROS
018800         MOVE ENTRY-PO-ID TO W-LOOK-FOR-PO-ID
018900         PERFORM LOOK-FOR-PO-RECORD
019000         PERFORM JUMP-LINE
019100         IF NOT FOUND-PO-RECORD
019200            DISPLAY "PURCHASE ORDER NOT FOUND ! <ENTER> TO CONTINUE"
019300            ACCEPT DUMMY
019400         ELSE
019500            DISPLAY "------- RECORD FOUND ! ----------".
019600*_________________________________________________________________________
019700 
019800 DISPLAY-PO-RECORD.
019900 
020000      PERFORM JUMP-LINE.
020100     DISPLAY "----------------------------------------------------------".
020200      DISPLAY "PURCHASE ORDER ID.: " PO-ID.
020300      DISPLAY "SUPPLIER ID.......: " PO-SUPPLIER-ID.
020400      DISPLAY "USER ID...........: " PO-USER-ID.
020500      DISPLAY "STATUS............: " PO-STATUS.
020600      DISPLAY "TOTAL AMOUNT......: " PO-TOTAL-AMOUNT.
020700      DISPLAY "ORDER DATE........: " PO-ORDER-DATE.
020800      DISPLAY "EXPECTED DATE.....: " PO-EXPECTED-DATE.
020900     DISPLAY "----------------------------------------------------------".
021000      PERFORM JUMP-LINE.
021100*_________________________________________________________________________
021200 
021300 DISPLAY-PO-DETAIL-LINES.
021400 
021500      DISPLAY "LINE ITEMS:".
021600      MOVE 1 TO W-DETAIL-SEARCH-IX.
021700      PERFORM DISPLAY-ONE-DETAIL-LINE
021800          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
021900      PERFORM JUMP-LINE.
022000*_________________________________________________________________________
022100 
022200 DISPLAY-ONE-DETAIL-LINE.
022300 
022400      IF POD-PO-ID (W-DETAIL-SEARCH-IX) EQUAL PO-ID
022500         DISPLAY "  INGREDIENT " POD-INGREDIENT-ID (W-DETAIL-SEARCH-IX)
022600                 " QTY " POD-QUANTITY (W-DETAIL-SEARCH-IX)
022700                 " UNIT PRICE " POD-UNIT-PRICE (W-DETAIL-SEARCH-IX).
022800 
022900      ADD 1 TO W-DETAIL-SEARCH-IX.
023000*_________________________________________________________________________
023100 
023200 INQUIRY-MODULE.
023300 
023400      PERFORM GET-EXISTANT-PO-FROM-USER.
023500      PERFORM GET-REC-SHOW-GET-ANOTHER-ID UNTIL
023600                                        ENTRY-PO-ID EQUAL ZEROS.
023700*_________________________________________________________________________
023800 
023900 GET-REC-SHOW-GET-ANOTHER-ID.
024000 
024100      PERFORM DISPLAY-PO-RECORD.
024200      PERFORM DISPLAY-PO-DETAIL-LINES.
024300      DISPLAY "<ENTER> TO CONTINUE".
024400      ACCEPT DUMMY.
024500 
024600      PERFORM GET-EXISTANT-PO-FROM-USER.
024700*_________________________________________________________________________
024800 
024900 ADD-MODULE.
025000 
025100      PERFORM GET-NEW-PO-SUPPLIER-ID.
025200      PERFORM GET-NEW-PO-USER-ID.
025300      PERFORM BUILD-NEW-PO-HEADER.
025400 
025500      MOVE "N" TO W-VALID-ANSWER.
025600      PERFORM GET-NEW-PO-EXPECTED-DATE.
025700 
025800      PERFORM RECEIVE-PO-LINES-LOOP.
025900      PERFORM SAVE-NEW-PO.
026000      DISPLAY "----- PURCHASE ORDER ADDED! -----".
026100      PERFORM DISPLAY-PO-RECORD.
026200      PERFORM JUMP-LINE 3 TIMES.
026300*_________________________________________________________________________
026400 
026500 GET-NEW-PO-SUPPLIER-ID.
026600 
026700      DISPLAY "SUPPLIER ID FOR THIS PURCHASE ORDER: ".
026800      ACCEPT PO-SUPPLIER-ID.
026900*_________________________________________________________________________
027000 
027100 GET-NEW-PO-USER-ID.
027200 
027300      DISPLAY "STAFF USER ID PLACING THIS PURCHASE ORDER: ".
027400      ACCEPT PO-USER-ID.
027500*_________________________________________________________________________
027600 
027700 BUILD-NEW-PO-HEADER.
027800 
027900      ADD 1 TO W-PO-COUNTER.
028000      MOVE W-PO-COUNTER TO PO-ID.
028100      MOVE "PENDING             " TO PO-STATUS.
028200      MOVE ZERO TO PO-TOTAL-AMOUNT.
028300      MOVE ZEROS TO PO-EXPECTED-DATE.
028400 
028500      PERFORM GET-TODAY-CCYYMMDD.
028600      MOVE GDTV-TODAY TO PO-ORDER-DATE.
028700*_________________________________________________________________________
028800 
028900 GET-NEW-PO-EXPECTED-DATE.
029000 
029100      MOVE "EXPECTED DELIVERY DATE MM/DD/CCYY (<ENTER> IF NOT KNOWN): "
029200                                                     TO GDTV-DATE-HEADING.
029300      MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
029400      MOVE 2079 TO GDTV-LAST-YEAR-VALID.
029500      MOVE "Y" TO GDTV-ACCEPT-EMPTY-DATE.
029600 
029700      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
029800 
029900      MOVE GDTV-DATE TO PO-EXPECTED-DATE.
030000*_________________________________________________________________________
030100 
030200 RECEIVE-PO-LINES-LOOP.
030300 
030400      MOVE "N" TO W-VALID-ANSWER.
030500 
030600* force first pass
030700      PERFORM RECEIVE-ONE-PO-LINE.
030800      PERFORM RECEIVE-ONE-PO-LINE UNTIL QUIT-IS-CONFIRMED.
030900*_________________________________________________________________________
031000 
031100 RECEIVE-ONE-PO-LINE.
031200 
031300      MOVE "N" TO W-VALID-ANSWER.
031400 
031500* force first pass
031600      PERFORM GET-PO-LINE-INGREDIENT.
031700      PERFORM GET-PO-LINE-INGREDIENT
031800                      UNTIL (ENTRY-INGREDIENT-ID NOT EQUAL ZERO
031900                                           AND
032000                              FOUND-INGREDIENT-RECORD)
032100                         OR QUIT-IS-CONFIRMED.
032200 
032300      IF NOT QUIT-IS-CONFIRMED
032400         PERFORM GET-PO-LINE-QUANTITY
032500         PERFORM GET-PO-LINE-QUANTITY
032600                         UNTIL W-NEW-QUANTITY GREATER THAN ZERO
032700                            OR QUIT-IS-CONFIRMED.
032800 
032900      IF NOT QUIT-IS-CONFIRMED
033000         PERFORM GET-PO-LINE-UNIT-PRICE
033100         PERFORM GET-PO-LINE-UNIT-PRICE
033200                         UNTIL W-NEW-UNIT-PRICE GREATER THAN ZERO
033300                            OR QUIT-IS-CONFIRMED.
033400 
033500      IF NOT QUIT-IS-CONFIRMED
033600         ADD 1 TO W-DETAIL-TABLE-COUNT
033700         MOVE PO-ID TO
033800                       POD-PO-ID (W-DETAIL-TABLE-COUNT)
033900         MOVE ENTRY-INGREDIENT-ID TO
034000                       POD-INGREDIENT-ID (W-DETAIL-TABLE-COUNT)
034100         MOVE W-NEW-QUANTITY TO
034200                       POD-QUANTITY (W-DETAIL-TABLE-COUNT)
034300         MOVE W-NEW-UNIT-PRICE TO
034400                       POD-UNIT-PRICE (W-DETAIL-TABLE-COUNT).
034500*_________________________________________________________________________
034600 
034700 GET-PO-LINE-INGREDIENT.
034800 
034900      DISPLAY "ENTER INGREDIENT ID BEING RECEIVED (<ENTER> TO FINISH): ".
035000      ACCEPT ENTRY-INGREDIENT-ID.
035100 
035200      IF ENTRY-INGREDIENT-ID EQUAL ZERO
035300         MOVE "Y" TO W-VALID-ANSWER
035400      ELSE
035500         MOVE ENTRY-INGREDIENT-ID TO W-LOOK-FOR-INGREDIENT-ID
035600         PERFORM LOOK-FOR-INGREDIENT-RECORD
035700         IF NOT FOUND-INGREDIENT-RECORD
035800            DISPLAY "*** INGREDIENT NOT FOUND ! *** <ENTER> TO CONTINUE"
035900            ACCEPT DUMMY.
036000*_________________________________________________________________________
036100 
036200 GET-PO-LINE-QUANTITY.
036300 
036400      DISPLAY "ENTER QUANTITY OF " INGREDIENT-UNIT " RECEIVED: ".
036500      ACCEPT W-NEW-QUANTITY.
036600 
036700      IF W-NEW-QUANTITY NOT GREATER THAN ZERO
036800         DISPLAY "QUANTITY MUST BE GREATER THAN ZERO !"
036900         PERFORM CONFIRM-IF-WANT-TO-QUIT.
037000*_________________________________________________________________________
037100 
037200 GET-PO-LINE-UNIT-PRICE.
037300 
037400      DISPLAY "ENTER UNIT PRICE PAID: ".
037500      ACCEPT W-NEW-UNIT-PRICE.
037600 
037700      IF W-NEW-UNIT-PRICE NOT GREATER THAN ZERO
037800         DISPLAY "UNIT PRICE MUST BE GREATER THAN ZERO !"
037900         PERFORM CONFIRM-IF-WANT-TO-QUIT.
038000*_________________________________________________________________________
038100 
038200 SAVE-NEW-PO.
038300 
038400      PERFORM RECOMPUTE-PO-TOTAL.
038500      ADD 1 TO W-PO-TABLE-COUNT.
038600      MOVE PO-ID TO PO-ID (W-PO-TABLE-COUNT).
038700      MOVE PO-SUPPLIER-ID TO PO-SUPPLIER-ID (W-PO-TABLE-COUNT).
038800      MOVE PO-USER-ID TO PO-USER-ID (W-PO-TABLE-COUNT).
038900      MOVE PO-STATUS TO PO-STATUS (W-PO-TABLE-COUNT).
039000      MOVE PO-TOTAL-AMOUNT TO PO-TOTAL-AMOUNT (W-PO-TABLE-COUNT).
039100      MOVE PO-ORDER-DATE TO PO-ORDER-DATE (W-PO-TABLE-COUNT).
039200      MOVE PO-EXPECTED-DATE TO PO-EXPECTED-DATE (W-PO-TABLE-COUNT).
039300*_________________________________________________________________________
039400 
039500 RECOMPUTE-PO-TOTAL.
039600 
039700      MOVE ZERO TO PO-TOTAL-AMOUNT.
039800      MOVE 1 TO W-DETAIL-SEARCH-IX.
039900 
040000      PERFORM ADD-ONE-DETAIL-LINE-TO-TOTAL
040100          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
040200*_________________________________________________________________________
040300 
040400 ADD-ONE-DETAIL-LINE-TO-TOTAL.
040500 
040600      IF POD-PO-ID (W-DETAIL-SEARCH-IX) EQUAL PO-ID
040700         COMPUTE PO-TOTAL-AMOUNT = PO-TOTAL-AMOUNT +
040800                 (POD-QUANTITY (W-DETAIL-SEARCH-IX) *
040900                  POD-UNIT-PRICE (W-DETAIL-SEARCH-IX)).
041000 
041100      ADD 1 TO W-DETAIL-SEARCH-IX.
041200*_________________________________________________________________________
041300 
041400 MARK-COMPLETED-MODULE.
041500 
041600      PERFORM GET-EXISTANT-PO-FROM-USER.
041700      PERFORM GET-PO-AND-COMPLETE UNTIL ENTRY-PO-ID EQUAL ZEROS.
041800*_________________________________________________________________________
041900 
042000 GET-PO-AND-COMPLETE.
042100 
042200      PERFORM DISPLAY-PO-RECORD.
042300      PERFORM DISPLAY-PO-DETAIL-LINES.
042400 
042500      IF NOT PO-STATUS-PENDING
042600    DISPLAY "*** PO NOT PENDING - CANNOT RECEIVE ! <ENTER> TO CONTINUE"
042700         ACCEPT DUMMY
042800      ELSE
042900         MOVE "DO YOU WANT TO POST THIS DELIVERY TO STOCK ? <Y/N>"
043000                                                      TO MSG-CONFIRMATION
043100         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
043200         IF SAVING-IS-CONFIRMED
043300            PERFORM POST-RECEIPTS-TO-STOCK
043400            MOVE "COMPLETED           " TO PO-STATUS
043500            PERFORM UPDATE-PO-TABLE-ENTRY
043600            DISPLAY "----- PURCHASE ORDER MARKED RECEIVED ! -----"
043700            PERFORM DISPLAY-PO-RECORD.
043800 
043900      PERFORM GET-EXISTANT-PO-FROM-USER.
044000*_________________________________________________________________________
044100 
044200 POST-RECEIPTS-TO-STOCK.
044300 
044400      MOVE 1 TO W-DETAIL-SEARCH-IX.
044500 
044600      PERFORM POST-ONE-DETAIL-LINE-TO-STOCK
044700          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
044800*_________________________________________________________________________
044900 
045000 POST-ONE-DETAIL-LINE-TO-STOCK.
045100 
045200      IF POD-PO-ID (W-DETAIL-SEARCH-IX) EQUAL PO-ID
045300         MOVE POD-INGREDIENT-ID (W-DETAIL-SEARCH-IX)
045400                                              TO W-LOOK-FOR-INGREDIENT-ID
045500         PERFORM LOOK-FOR-INGREDIENT-RECORD
045600         IF FOUND-INGREDIENT-RECORD
045700            ADD POD-QUANTITY (W-DETAIL-SEARCH-IX)
045800                                              TO INGREDIENT-QTY-ON-HAND
045900            PERFORM UPDATE-INGREDIENT-TABLE-ENTRY.
046000 
046100      ADD 1 TO W-DETAIL-SEARCH-IX.
046200*_________________________________________________________________________
046300 
046400 CANCEL-MODULE.
046500 
046600      PERFORM GET-EXISTANT-PO-FROM-USER.
046700      PERFORM GET-PO-AND-CANCEL UNTIL ENTRY-PO-ID EQUAL ZEROS.
046800*_________________________________________________________________________
046900 
047000 GET-PO-AND-CANCEL.
047100 
047200      PERFORM DISPLAY-PO-RECORD.
047300 
047400      IF NOT PO-STATUS-PENDING
047500    DISPLAY "*** PO NOT PENDING - CANNOT CANCEL ! <ENTER> TO CONTINUE"
047600         ACCEPT DUMMY
047700      ELSE
047800         MOVE "DO YOU WANT TO CANCEL THIS PURCHASE ORDER ? <Y/N>"
047900                                                      TO MSG-CONFIRMATION
048000         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
048100         IF SAVING-IS-CONFIRMED
048200            MOVE "CANCELLED           " TO PO-STATUS
048300            PERFORM UPDATE-PO-TABLE-ENTRY
048400            DISPLAY "----- PURCHASE ORDER CANCELLED ! -----"
048500            PERFORM DISPLAY-PO-RECORD.
048600 
048700      PERFORM GET-EXISTANT-PO-FROM-USER.
048800*_________________________________________________________________________
048900 
049000 LOAD-PO-TABLE.
049100 
049200      MOVE 0 TO W-PO-TABLE-COUNT.
049300      MOVE "N" TO W-END-OF-FILE.
049400 
049500      OPEN INPUT PURCHASE-ORDER-FILE.
049600 
049700* force first pass
049800      PERFORM READ-PO-NEXT-RECORD.
049900      PERFORM LOAD-ONE-PO-TABLE-ENTRY UNTIL END-OF-FILE.
050000 
050100      CLOSE PURCHASE-ORDER-FILE.
050200*_________________________________________________________________________
050300 
050400 LOAD-ONE-PO-TABLE-ENTRY.
050500 
050600      ADD 1 TO W-PO-TABLE-COUNT.
050700      MOVE PURCHASE-ORDER-RECORD TO PO-TABLE-ENTRY (W-PO-TABLE-COUNT).
050800 
050900      PERFORM READ-PO-NEXT-RECORD.
051000*_________________________________________________________________________
051100 
051200 READ-PO-NEXT-RECORD.
051300 
051400      READ PURCHASE-ORDER-FILE
051500         AT END
051600            MOVE "Y" TO W-END-OF-FILE.
051700*_________________________________________________________________________
051800 
051900 LOOK-FOR-PO-RECORD.
052000 
052100      MOVE "N" TO W-FOUND-PO-RECORD.
052200      MOVE 1 TO W-PO-SEARCH-IX.
052300 
052400      PERFORM SCAN-ONE-PO-TABLE-ENTRY
052500          UNTIL FOUND-PO-RECORD
052600             OR W-PO-SEARCH-IX GREATER THAN W-PO-TABLE-COUNT.
052700*_________________________________________________________________________
052800 
052900 SCAN-ONE-PO-TABLE-ENTRY.
053000 
053100      IF PO-ID (W-PO-SEARCH-IX) EQUAL W-LOOK-FOR-PO-ID
053200         MOVE PO-TABLE-ENTRY (W-PO-SEARCH-IX) TO PURCHASE-ORDER-RECORD
053300         MOVE W-PO-SEARCH-IX TO W-FOUND-PO-IX
053400         MOVE "Y" TO W-FOUND-PO-RECORD
053500      ELSE
053600         ADD 1 TO W-PO-SEARCH-IX.
053700*_________________________________________________________________________
053800 
053900 UPDATE-PO-TABLE-ENTRY.
054000 
054100      MOVE PURCHASE-ORDER-RECORD TO PO-TABLE-ENTRY (W-FOUND-PO-IX).
054200*_________________________________________________________________________
054300 
054400 REWRITE-PO-FILE-FROM-TABLE.
054500 
054600      OPEN OUTPUT PURCHASE-ORDER-FILE.
054700 
054800      MOVE 1 TO W-PO-SEARCH-IX.
054900      PERFORM WRITE-ONE-PO-FILE-RECORD
055000          UNTIL W-PO-SEARCH-IX GREATER THAN W-PO-TABLE-COUNT.
055100 
055200      CLOSE PURCHASE-ORDER-FILE.
055300*_________________________________________________________________________
055400 
055500 WRITE-ONE-PO-FILE-RECORD.
055600 
055700      MOVE PO-TABLE-ENTRY (W-PO-SEARCH-IX) TO PURCHASE-ORDER-RECORD.
055800      WRITE PURCHASE-ORDER-RECORD.
055900      ADD 1 TO W-PO-SEARCH-IX.
056000*_________________________________________________________________________
056100 
056200 LOAD-PO-DETAIL-TABLE.
056300 
056400      MOVE 0 TO W-DETAIL-TABLE-COUNT.
056500      MOVE "N" TO W-END-OF-FILE.
056600 
056700      OPEN INPUT PURCHASE-ORDER-DETAIL-FILE.
056800 
056900* force first pass
057000      PERFORM READ-PO-DETAIL-NEXT-RECORD.
057100      PERFORM LOAD-ONE-PO-DETAIL-TABLE-ENTRY UNTIL END-OF-FILE.
057200 
057300      CLOSE PURCHASE-ORDER-DETAIL-FILE.
057400*_________________________________________________________________________
057500 
057600 LOAD-ONE-PO-DETAIL-TABLE-ENTRY.
057700 
057800      ADD 1 TO W-DETAIL-TABLE-COUNT.
057900      MOVE PURCHASE-ORDER-DETAIL-RECORD TO
058000                             PODT-TABLE-ENTRY (W-DETAIL-TABLE-COUNT).
058100 
058200      PERFORM READ-PO-DETAIL-NEXT-RECORD.
058300*_________________________________________________________________________
058400 
058500 READ-PO-DETAIL-NEXT-RECORD.
058600 
058700      READ PURCHASE-ORDER-DETAIL-FILE
058800         AT END
058900            MOVE "Y" TO W-END-OF-FILE.
059000*_________________________________________________________________________
059100 
059200 REWRITE-PO-DETAIL-FILE-FROM-TABLE.
059300 
059400      OPEN OUTPUT PURCHASE-ORDER-DETAIL-FILE.
059500 
059600      MOVE 1 TO W-DETAIL-SEARCH-IX.
059700      PERFORM WRITE-ONE-PO-DETAIL-FILE-RECORD
059800          UNTIL W-DETAIL-SEARCH-IX GREATER THAN W-DETAIL-TABLE-COUNT.
059900 
060000      CLOSE PURCHASE-ORDER-DETAIL-FILE.
060100*_________________________________________________________________________
060200 
060300 WRITE-ONE-PO-DETAIL-FILE-RECORD.
060400 
060500      MOVE PODT-TABLE-ENTRY (W-DETAIL-SEARCH-IX) TO
060600                                           PURCHASE-ORDER-DETAIL-RECORD.
060700      WRITE PURCHASE-ORDER-DETAIL-RECORD.
060800      ADD 1 TO W-DETAIL-SEARCH-IX.
060900*_________________________________________________________________________
061000 
061100 OPEN-CONTROL-COUNTER.
061200 
061300      OPEN I-O CAFE-CONTROL-FILE.
061400      READ CAFE-CONTROL-FILE.
061500 
061600      MOVE CTRL-LAST-PO-ID TO W-PO-COUNTER.
061700*_________________________________________________________________________
061800 
061900 CLOSE-CONTROL-COUNTER.
062000 
062100      MOVE W-PO-COUNTER TO CTRL-LAST-PO-ID.
062200 
062300      REWRITE CAFE-CONTROL-RECORD.
062400 
062500      CLOSE CAFE-CONTROL-FILE.
062600*_________________________________________________________________________
062700 
062800 COPY "PLGENERAL.CBL".
062900 COPY "PL-LOOK-FOR-INGREDIENT-RECORD.CBL".
063000 COPY "PLDATE.CBL".
063100*_________________________________________________________________________
