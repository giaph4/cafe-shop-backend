000100*--------------------------------------------------------------
000200* FDODTL.CBL
000300* Record layout for the order line-item file.  One record per
000400* product rung up against an order, kept in the sequence the
000500* counter clerk entered them - DETAIL-ID is the entry sequence
000600* number within the order, not a product number.
000700*
000800* 03/14/94 RVL  Original layout.
000900* 06/30/95 RVL  DETAIL-PRICE-AT-ORDER added - price is now
001000*               frozen at ring-up time instead of being looked
001100*               up fresh at settlement (ticket AP-0290).
001200*--------------------------------------------------------------
001300       FD  ORDER-DETAIL-FILE
001400           LABEL RECORDS ARE STANDARD.
001500 
001600       01  ORDER-DETAIL-RECORD.
001700           05  DETAIL-ORDER-ID             PIC 9(09).
001800           05  DETAIL-ID                   PIC 9(09).
001900           05  DETAIL-PRODUCT-ID           PIC 9(09).
002000           05  DETAIL-QUANTITY             PIC 9(05).
002100           05  DETAIL-PRICE-AT-ORDER       PIC S9(07)V99 COMP-3.
002200           05  FILLER                      PIC X(20).
