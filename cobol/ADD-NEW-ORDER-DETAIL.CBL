000100*_________________________________________________________________________
000200* ADD-NEW-ORDER-DETAIL.CBL
000300* Shared "ring up one line item" paragraph used by order-maintenance's
000400* ADD and CHANGE options.  Caller has ORDER-DETAIL-RECORD's
000500* DETAIL-ORDER-ID and DETAIL-ID already set; this paragraph accepts
000600* the product and quantity, looks the product up in PRODUCT-TABLE,
000700* freezes DETAIL-PRICE-AT-ORDER off PRODUCT-PRICE and appends the
000800* line to the in-memory ORDER-DETAIL-TABLE that gets written out at
000900* settlement/save time.
001000*
001100* 03/14/94 RVL  Original paragraph.
001200* 06/30/95 RVL  Price now frozen at ring-up instead of at settlement
001300*               (ticket AP-0290) - see FDODTL.CBL change log.
001400*_________________________________________________________________________
001500 
001600 ADD-NEW-ORDER-DETAIL.
001700 
001800     MOVE "N" TO W-VALID-ANSWER.
001900 
002000* force first pass
002100     PERFORM GET-ORDER-DETAIL-PRODUCT.
002200     PERFORM GET-ORDER-DETAIL-PRODUCT
002300                     UNTIL (DETAIL-PRODUCT-ID NOT EQUAL ZEROS
002400                                         AND
002500                              FOUND-PRODUCT-RECORD
002600                                         AND
002700                              PRODUCT-IS-AVAILABLE)
002800                        OR QUIT-IS-CONFIRMED.
002900 
003000     IF NOT QUIT-IS-CONFIRMED
003100        PERFORM GET-ORDER-DETAIL-QUANTITY
003200        PERFORM GET-ORDER-DETAIL-QUANTITY
003300                        UNTIL DETAIL-QUANTITY GREATER THAN ZERO
003400                           OR QUIT-IS-CONFIRMED.
003500 
003600     IF NOT QUIT-IS-CONFIRMED
003700        MOVE PRODUCT-PRICE TO DETAIL-PRICE-AT-ORDER
003800        ADD 1 TO W-DETAIL-TABLE-COUNT
003900        MOVE ORDER-DETAIL-RECORD TO
004000                        ORDER-DETAIL-TABLE-ENTRY (W-DETAIL-TABLE-COUNT).
004100*_________________________________________________________________________
004200 
004300 GET-ORDER-DETAIL-PRODUCT.
004400 
004500     DISPLAY "ENTER PRODUCT ID FOR THIS LINE (<ENTER> TO RETURN): ".
004600     ACCEPT DETAIL-PRODUCT-ID.
004700 
004800     IF DETAIL-PRODUCT-ID EQUAL ZEROS
004900        MOVE "Y" TO W-VALID-ANSWER
005000     ELSE
005100        MOVE DETAIL-PRODUCT-ID TO W-LOOK-FOR-PRODUCT-ID
005200        PERFORM LOOK-FOR-PRODUCT-RECORD
005300        IF NOT FOUND-PRODUCT-RECORD
005400           DISPLAY "*** PRODUCT NOT FOUND ! *** <ENTER> TO CONTINUE"
005500           ACCEPT DUMMY
005600        ELSE
005700           IF NOT PRODUCT-IS-AVAILABLE
005800             DISPLAY "*** PRODUCT NOT AVAILABLE ! *** <ENTER> TO CONTINUE"
005900              ACCEPT DUMMY.
006000*_________________________________________________________________________
006100 
006200 GET-ORDER-DETAIL-QUANTITY.
006300 
006400     DISPLAY "ENTER QUANTITY: ".
006500     ACCEPT DETAIL-QUANTITY.
006600 
006700     IF DETAIL-QUANTITY EQUAL ZEROS
006800        DISPLAY "QUANTITY MUST BE GREATER THAN ZERO !"
006900        PERFORM CONFIRM-IF-WANT-TO-QUIT.
007000*_________________________________________________________________________
