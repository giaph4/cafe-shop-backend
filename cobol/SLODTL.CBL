000100*--------------------------------------------------------------
000200* SLODTL.CBL
000300* FILE-CONTROL entry for the order line-item extract.
000400* Kept in DETAIL-ORDER-ID/DETAIL-ID entry order - see FDODTL.CBL.
000500*--------------------------------------------------------------
000600       SELECT ORDER-DETAIL-FILE
000700           ASSIGN TO ODTLFIL
000800           ORGANIZATION IS LINE SEQUENTIAL.
