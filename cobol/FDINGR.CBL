000100*--------------------------------------------------------------
000200* FDINGR.CBL
000300* Record layout for the ingredient / stock-on-hand master.
000400*
000500* 03/21/94 RVL  Original layout.
000600* 07/09/98 RVL  INGREDIENT-REORDER-LEVEL added so the low-stock
000700*               report can flag a line without a hard-coded
000800*               threshold (ticket AP-0774).
000850* 09/18/98 RVL  INGREDIENT-UNIT-R added - stock room now keys
000860*               a 4-char unit-family code ahead of the free-text
000870*               unit description (ticket AP-0774).
000900*--------------------------------------------------------------
001000       FD  INGREDIENT-FILE
001100           LABEL RECORDS ARE STANDARD.
001200 
001300       01  INGREDIENT-RECORD.
001400           05  INGREDIENT-ID               PIC 9(09).
001500           05  INGREDIENT-NAME             PIC X(100).
001600           05  INGREDIENT-UNIT             PIC X(20).
001700           05  INGREDIENT-QTY-ON-HAND      PIC S9(07)V999 COMP-3.
001800           05  INGREDIENT-REORDER-LEVEL    PIC S9(07)V999 COMP-3.
001900           05  FILLER                      PIC X(15).
002000 
002100       01  INGREDIENT-UNIT-R REDEFINES INGREDIENT-UNIT.
002200           05  INGREDIENT-UNIT-FAMILY      PIC X(04).
002300           05  INGREDIENT-UNIT-TEXT        PIC X(16).
