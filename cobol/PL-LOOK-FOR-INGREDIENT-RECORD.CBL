000100*_________________________________________________________________________
000200* PL-LOOK-FOR-INGREDIENT-RECORD.CBL
000300* Table-search stand-in for a keyed ingredient lookup, same shape as
000400* PL-LOOK-FOR-PRODUCT-RECORD.CBL.  Shared by recipe costing, purchase
000500* order receiving and the low-stock report.  Caller sets
000600* W-LOOK-FOR-INGREDIENT-ID before calling LOOK-FOR-INGREDIENT-RECORD;
000700* INGREDIENT-RECORD comes back filled in when found.  UPDATE-INGREDIENT
000800* -TABLE-ENTRY lets a caller (purchase-order receiving, ingredient
000900* maintenance) post a changed quantity back into the table before the
001000* whole file is rewritten at end of run.
001100*
001200* 06/11/98 RVL  Original paragraph, written table-search from the start
001300*               (no ISAM copybook existed for this master).
001400*_________________________________________________________________________
001500 
001600 LOOK-FOR-INGREDIENT-RECORD.
001700 
001800     MOVE "N" TO W-FOUND-INGREDIENT-RECORD.
001900     MOVE 1 TO W-INGREDIENT-SEARCH-IX.
002000 
002100     PERFORM SCAN-ONE-INGREDIENT-TABLE-ENTRY
002200         UNTIL FOUND-INGREDIENT-RECORD
002300          OR W-INGREDIENT-SEARCH-IX GREATER THAN W-INGREDIENT-TABLE-COUNT.
002400*_________________________________________________________________________
002500 
002600 SCAN-ONE-INGREDIENT-TABLE-ENTRY.
002700 
002800    IF INGREDIENT-ID (W-INGREDIENT-SEARCH-IX)
002850           EQUAL W-LOOK-FOR-INGREDIENT-ID
002900        MOVE INGREDIENT-TABLE-ENTRY (W-INGREDIENT-SEARCH-IX)
003000                                             TO INGREDIENT-RECORD
003100        MOVE W-INGREDIENT-SEARCH-IX TO W-FOUND-INGREDIENT-IX
003200        MOVE "Y" TO W-FOUND-INGREDIENT-RECORD
003300     ELSE
003400        ADD 1 TO W-INGREDIENT-SEARCH-IX.
003500*_________________________________________________________________________
003600 
003700 LOAD-INGREDIENT-TABLE.
003800 
003900     MOVE 0 TO W-INGREDIENT-TABLE-COUNT.
004000     MOVE "N" TO W-END-OF-FILE.
004100 
004200     OPEN INPUT INGREDIENT-FILE.
004300 
004400* force first pass
004500     PERFORM READ-INGREDIENT-NEXT-RECORD.
004600     PERFORM LOAD-ONE-INGREDIENT-TABLE-ENTRY UNTIL END-OF-FILE.
004700 
004800     CLOSE INGREDIENT-FILE.
004900*_________________________________________________________________________
005000 
005100 LOAD-ONE-INGREDIENT-TABLE-ENTRY.
005200 
005300     ADD 1 TO W-INGREDIENT-TABLE-COUNT.
005400     MOVE INGREDIENT-RECORD
005500                     TO INGREDIENT-TABLE-ENTRY (W-INGREDIENT-TABLE-COUNT).
005600 
005700     PERFORM READ-INGREDIENT-NEXT-RECORD.
005800*_________________________________________________________________________
005900 
006000 READ-INGREDIENT-NEXT-RECORD.
006100 
006200     READ INGREDIENT-FILE
006300        AT END
006400           MOVE "Y" TO W-END-OF-FILE.
006500*_________________________________________________________________________
006600 
006700 UPDATE-INGREDIENT-TABLE-ENTRY.
006800 
006900     MOVE INGREDIENT-RECORD
007000                   TO INGREDIENT-TABLE-ENTRY (W-FOUND-INGREDIENT-IX).
007100*_________________________________________________________________________
007200 
007300 REWRITE-INGREDIENT-FILE-FROM-TABLE.
007400 
007500     MOVE 1 TO W-INGREDIENT-SEARCH-IX.
007600 
007700     OPEN OUTPUT INGREDIENT-FILE.
007800 
007900     PERFORM WRITE-ONE-INGREDIENT-TABLE-ENTRY
008000       UNTIL W-INGREDIENT-SEARCH-IX GREATER THAN W-INGREDIENT-TABLE-COUNT.
008100 
008200     CLOSE INGREDIENT-FILE.
008300*_________________________________________________________________________
008400 
008500 WRITE-ONE-INGREDIENT-TABLE-ENTRY.
008600 
008700    MOVE INGREDIENT-TABLE-ENTRY (W-INGREDIENT-SEARCH-IX)
008750           TO INGREDIENT-RECORD.
008800     WRITE INGREDIENT-RECORD.
008900     ADD 1 TO W-INGREDIENT-SEARCH-IX.
009000*_________________________________________________________________________
