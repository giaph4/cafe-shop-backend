000100*--------------------------------------------------------------
000200* SLRECP.CBL
000300* FILE-CONTROL entry for the product/ingredient recipe file
000400* (bill of materials).  Kept in product-id/ingredient-id order.
000500*--------------------------------------------------------------
000600       SELECT RECIPE-FILE
000700           ASSIGN TO RECPFIL
000800           ORGANIZATION IS LINE SEQUENTIAL.
