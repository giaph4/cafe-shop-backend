000100*--------------------------------------------------------------
000200* FDCTRL.CBL
000300* Record layout for the cafe control file - a single record
000400* holding the last surrogate id handed out for each of the
000500* master files that need one.  Modeled on the shop's old
000600* accounts-payable control record (LAST-VOUCHER-NUMBER) but
000700* widened to carry a counter per file since this suite hands
000800* out ids for orders, order lines, purchase orders and expenses.
000900*
001000* 03/14/94 RVL  Original layout, one counter (orders only).
001100* 04/09/94 RVL  Counters added for order-detail, purchase-order
001200*               and expense so ADD-NEW-xxx paragraphs stop
001300*               sharing the order counter.
001350* 06/02/97 RVL  Split the order, detail and PO counters into a
001360*               leading store-code and trailing sequence per the
001370*               DP standards memo on the multi-location rollout.
001380*               Store code stays zero until a second location
001390*               opens - counter-maintenance still keys the whole
001395*               9-digit id.
001400*--------------------------------------------------------------
001500       FD  CAFE-CONTROL-FILE
001600           LABEL RECORDS ARE STANDARD.
001700
001800       01  CAFE-CONTROL-RECORD.
001900           05  CTRL-LAST-ORDER-ID          PIC 9(09).
002000           05  CTRL-LAST-DETAIL-ID         PIC 9(09).
002100           05  CTRL-LAST-PO-ID             PIC 9(09).
002200           05  CTRL-LAST-EXPENSE-ID        PIC 9(09).
002300           05  FILLER                      PIC X(20).
002400
002500       01  CTRL-LAST-ORDER-ID-R REDEFINES CTRL-LAST-ORDER-ID.
002600           05  CTRL-ORDER-STORE-CODE       PIC 9(03).
002700           05  CTRL-ORDER-SEQUENCE         PIC 9(06).
002800
002900       01  CTRL-LAST-DETAIL-ID-R REDEFINES CTRL-LAST-DETAIL-ID.
003000           05  CTRL-DETAIL-STORE-CODE      PIC 9(03).
003100           05  CTRL-DETAIL-SEQUENCE        PIC 9(06).
003200
003300       01  CTRL-LAST-PO-ID-R REDEFINES CTRL-LAST-PO-ID.
003400           05  CTRL-PO-STORE-CODE          PIC 9(03).
003500           05  CTRL-PO-SEQUENCE            PIC 9(06).
