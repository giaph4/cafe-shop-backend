000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. print-ingredient-listing.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/09/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/09/98 RVL  Original program, built alongside the reorder-level
001200*               field on FDINGR.CBL (ticket AP-0774).  UPSI-0 off the
001300*               ENVIRONMENT DIVISION switch selects the low-stock
001400*               variant so the same load runs full or filtered.
001500* 08/14/98 RVL  Every line printed is now also written to
001600*               INVENTORY-FILE, so the purchasing clerk's spreadsheet
001700*               macro has a flat extract to read instead of re-keying
001800*               the printed listing (ticket AP-0801).
001850* 09/18/98 RVL  DETAIL-1-NAME-R added so the extract macro can
001860*               key on a short-name prefix (ticket AP-0801).
001900*_________________________________________________________________________
002000 ENVIRONMENT DIVISION.
002100    CONFIGURATION SECTION.
002200       SPECIAL-NAMES.
002300           C01 IS TOP-OF-FORM
002400           UPSI-0 ON STATUS IS LOW-STOCK-ONLY-REQUESTED
002500                  OFF STATUS IS FULL-LISTING-REQUESTED.
002600    INPUT-OUTPUT SECTION.
002700       FILE-CONTROL.
002800 
002900          SELECT PRINTER-FILE
003000                 ASSIGN TO INVRPRN
003100                 ORGANIZATION IS LINE SEQUENTIAL.
003200 
003300          COPY "SLINGR.CBL".
003400          COPY "SLINVR.CBL".
003500 
003600 DATA DIVISION.
003700    FILE SECTION.
003800 
003900          FD PRINTER-FILE
004000             LABEL RECORDS ARE OMITTED.
004100 
004200          01 PRINTER-RECORD         PIC X(80).
004300 
004400          COPY "FDINGR.CBL".
004500          COPY "FDINVR.CBL".
004600 
004700    WORKING-STORAGE SECTION.
004800 
004900          01 TITLE.
005000             05 FILLER              PIC X(28) VALUE SPACES.
005100    05 FILLER              PIC X(28) VALUE "INVENTORY / LOW STOCK REPORT".
005200             05 FILLER              PIC X(10) VALUE SPACES.
005300             05 FILLER              PIC X(04) VALUE "PAG:".
005400             05 PAGE-NUMBER         PIC 9(03) VALUE 0.
005500 
005600          01 HEADING-1.
005700             05 FILLER              PIC X(08) VALUE "INGR-ID".
005800             05 FILLER              PIC X(02) VALUE SPACES.
005900             05 FILLER              PIC X(30) VALUE "INGREDIENT NAME".
006000             05 FILLER              PIC X(08) VALUE "UNIT".
006100             05 FILLER              PIC X(14) VALUE "QTY ON HAND".
006200             05 FILLER              PIC X(14) VALUE "REORDER LEVEL".
006300 
006400          01 HEADING-2.
006500             05 FILLER              PIC X(08) VALUE "========".
006600             05 FILLER              PIC X(02) VALUE SPACES.
006700             05 FILLER              PIC X(19) VALUE "===================".
006800             05 FILLER              PIC X(08) VALUE "========".
006900             05 FILLER              PIC X(14) VALUE "=============".
007000             05 FILLER              PIC X(14) VALUE "=============".
007100 
007200          01 DETAIL-1.
007300             05 D-INGREDIENT-ID     PIC ZZZZZZZZ9.
007400             05 FILLER              PIC X(02) VALUE SPACES.
007500             05 D-INGREDIENT-NAME   PIC X(30).
007550 
007560          01 DETAIL-1-NAME-R REDEFINES DETAIL-1.
007570             05 FILLER              PIC X(11).
007580             05 D-INGREDIENT-SHORT-NAME PIC X(12).
007590             05 FILLER              PIC X(51).
007600             05 D-INGREDIENT-UNIT   PIC X(08).
007700             05 D-QTY-ON-HAND       PIC ZZZ,ZZ9.999-.
007800             05 FILLER              PIC X(01) VALUE SPACES.
007900             05 D-REORDER-LEVEL     PIC ZZZ,ZZ9.999-.
008000 
008100          01 W-END-OF-FILE          PIC X.
008200             88 END-OF-FILE      VALUE "Y".
008300 
008400          01 W-PRINTED-LINES        PIC 99 COMP.
008500             88 PAGE-FULL        VALUE 30 THROUGH 99.
008600 
008700          01 W-INGREDIENT-QUALIFIES PIC X.
008800             88 INGREDIENT-QUALIFIES  VALUE "Y".
008900 
009000          01 W-VALID-ANSWER         PIC X.
009100             88 VALID-ANSWER     VALUE "Y", "N".
009200 
009300          77 MSG-CONFIRMATION        PIC X(45).
009400          77 DUMMY                   PIC X.
009500          77 W-INGREDIENT-COUNT-PRINTED  PIC 9(05) COMP.
009600*_________________________________________________________________________
009700 
009800 PROCEDURE DIVISION.
009900 
010000      OPEN INPUT INGREDIENT-FILE.
010100      OPEN OUTPUT PRINTER-FILE.
010200      OPEN OUTPUT INVENTORY-FILE.
010300 
010400      MOVE 0 TO PAGE-NUMBER.
010500      MOVE 0 TO W-INGREDIENT-COUNT-PRINTED.
010600      MOVE "N" TO W-END-OF-FILE.
010700 
010800      PERFORM PRINT-HEADINGS.
010900 
011000* force first pass
011100      PERFORM READ-INGREDIENT-NEXT-RECORD.
011200      PERFORM SET-INGREDIENT-QUALIFIES.
011300      PERFORM SKIP-INGREDIENTS-NOT-WANTED
011400                               UNTIL INGREDIENT-QUALIFIES
011500                                  OR END-OF-FILE.
011600 
011700      PERFORM PRINT-A-RECORD UNTIL END-OF-FILE.
011800 
011900      IF W-INGREDIENT-COUNT-PRINTED EQUAL ZERO
012000         MOVE "NO INGREDIENTS MATCH THIS REPORT !" TO PRINTER-RECORD
012100         WRITE PRINTER-RECORD BEFORE ADVANCING 1.
012200 
012300      PERFORM FINALIZE-PAGE.
012400 
012500      CLOSE INGREDIENT-FILE.
012600      CLOSE PRINTER-FILE.
012700      CLOSE INVENTORY-FILE.
012800 
012900      EXIT PROGRAM.
013000 
013100      STOP RUN.
013200*_________________________________________________________________________
013300 
013400 SET-INGREDIENT-QUALIFIES.
013500 
013600      IF LOW-STOCK-ONLY-REQUESTED
013700         IF INGREDIENT-QTY-ON-HAND LESS THAN INGREDIENT-REORDER-LEVEL
013800            MOVE "Y" TO W-INGREDIENT-QUALIFIES
013900         ELSE
014000            MOVE "N" TO W-INGREDIENT-QUALIFIES
014100      ELSE
014200         MOVE "Y" TO W-INGREDIENT-QUALIFIES.
014300*_________________________________________________________________________
014400 
014500 SKIP-INGREDIENTS-NOT-WANTED.
014600 
014700      PERFORM READ-INGREDIENT-NEXT-RECORD.
014800      PERFORM SET-INGREDIENT-QUALIFIES.
014900*_________________________________________________________________________
015000 
015100 PRINT-A-RECORD.
015200 
015300        MOVE INGREDIENT-ID          TO D-INGREDIENT-ID.
015400        MOVE INGREDIENT-NAME        TO D-INGREDIENT-NAME.
015500        MOVE INGREDIENT-UNIT        TO D-INGREDIENT-UNIT.
015600        MOVE INGREDIENT-QTY-ON-HAND TO D-QTY-ON-HAND.
015700        MOVE INGREDIENT-REORDER-LEVEL TO D-REORDER-LEVEL.
015800 
015900        MOVE DETAIL-1 TO PRINTER-RECORD.
016000        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
016100        ADD 1 TO W-PRINTED-LINES.
016200        ADD 1 TO W-INGREDIENT-COUNT-PRINTED.
016300 
016400        MOVE INGREDIENT-ID            TO INVENTORY-INGREDIENT-ID.
016500        MOVE INGREDIENT-NAME          TO INVENTORY-INGREDIENT-NAME.
016600        MOVE INGREDIENT-UNIT          TO INVENTORY-UNIT.
016700        MOVE INGREDIENT-QTY-ON-HAND   TO INVENTORY-QTY-ON-HAND.
016800        MOVE INGREDIENT-REORDER-LEVEL TO INVENTORY-REORDER-LEVEL.
016900        WRITE INVENTORY-RECORD.
017000 
017100        PERFORM SKIP-INGREDIENTS-NOT-WANTED
017200                               UNTIL INGREDIENT-QUALIFIES
017300                                  OR END-OF-FILE.
017400 
017500        IF END-OF-FILE
017600           PERFORM FINALIZE-PAGE
017700        ELSE
017800           IF PAGE-FULL
017900              PERFORM FINALIZE-PAGE
018000              PERFORM PRINT-HEADINGS.
018100*_________________________________________________________________________
018200 
018300 READ-INGREDIENT-NEXT-RECORD.
018400 
018500      READ INGREDIENT-FILE
018600           AT END
018700                 MOVE "Y" TO W-END-OF-FILE.
018800*_________________________________________________________________________
018900 
019000 COPY "PLGENERAL.CBL".
019100*_________________________________________________________________________
