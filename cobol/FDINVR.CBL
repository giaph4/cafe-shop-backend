000100*--------------------------------------------------------------
000200* FDINVR.CBL
000300* Record layout for the inventory-listing extract.  Same shape as
000400* INGREDIENT-RECORD (FDINGR.CBL) - one record per line printed by
000500* print-ingredient-listing.cob, full listing or low-stock only
000600* depending on which way the UPSI-0 switch was set for the run.
000700*
000800* 07/09/98 RVL  Original layout, alongside FDINGR.CBL's reorder
000900*               level field (ticket AP-0774).
000950* 09/18/98 RVL  INVENTORY-UNIT-R added, same split as the
000960*               ingredient master (ticket AP-0774).
001000*--------------------------------------------------------------
001100       FD  INVENTORY-FILE
001200           LABEL RECORDS ARE STANDARD.
001300 
001400       01  INVENTORY-RECORD.
001500           05  INVENTORY-INGREDIENT-ID     PIC 9(09).
001600           05  INVENTORY-INGREDIENT-NAME   PIC X(100).
001700           05  INVENTORY-UNIT              PIC X(20).
001800           05  INVENTORY-QTY-ON-HAND       PIC S9(07)V999 COMP-3.
001900           05  INVENTORY-REORDER-LEVEL     PIC S9(07)V999 COMP-3.
002000           05  FILLER                      PIC X(15).
002100 
002200       01  INVENTORY-UNIT-R REDEFINES INVENTORY-UNIT.
002300           05  INVENTORY-UNIT-FAMILY       PIC X(04).
002400           05  INVENTORY-UNIT-TEXT         PIC X(16).
