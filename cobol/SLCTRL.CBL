000100*--------------------------------------------------------------
000200* SLCTRL.CBL
000300* FILE-CONTROL entry for the cafe control file - one record
000400* holding the last surrogate id issued for every id-bearing
000500* file in the suite.  Same role as the old AP system's
000600* single-record SLCONTRL last-voucher-number file.
000700*--------------------------------------------------------------
000800       SELECT CAFE-CONTROL-FILE
000900           ASSIGN TO CTRLFIL
001000           ORGANIZATION IS LINE SEQUENTIAL.
