000100*_________________________________________________________________________
000200* PLMENU.CBL
000300* Minimal screen paragraphs for a top-level dispatcher program - no
000400* files open here, so only the two paragraphs a bare menu needs.
000500*
000600* 03/14/94 RVL  Original paragraphs.
000700*_________________________________________________________________________
000800 
000900 CLEAR-SCREEN.
001000 
001100     DISPLAY " " LINE 1 ERASE.
001200*_________________________________________________________________________
001300 
001400 JUMP-LINE.
001500 
001600     DISPLAY " ".
001700*_________________________________________________________________________
