000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-bestsellers-report.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 07/09/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 07/09/98 RVL  Original program.  Order lines are rolled up by
001200*               product into WORK-FILE first, same as
001300*               deductibles-report used to roll vouchers up by paid
001400*               date, then SORTed descending on whichever column the
001500*               operator picked and the top N are printed off the
001600*               front of the sorted file (ticket AP-0774).
001700*_________________________________________________________________________
001800 ENVIRONMENT DIVISION.
001870    CONFIGURATION SECTION.
001880       SPECIAL-NAMES.
001890           C01 IS TOP-OF-FORM.
001900    INPUT-OUTPUT SECTION.
002000    FILE-CONTROL.
002100 
002200       COPY "SLORDER.CBL".
002300       COPY "SLODTL.CBL".
002400       COPY "SLPROD.CBL".
002500 
002600       SELECT PRINTER-FILE
002700              ASSIGN TO BSTLPRN
002800              ORGANIZATION IS LINE SEQUENTIAL.
002900 
003000       SELECT BUILD-FILE
003100              ASSIGN TO "build-file"
003200              ORGANIZATION IS SEQUENTIAL.
003300 
003400       SELECT WORK-FILE
003500              ASSIGN TO "work-file"
003600              ORGANIZATION IS SEQUENTIAL.
003700 
003800       SELECT SORT-FILE
003900              ASSIGN TO "sort-file.tmp".
004000 
004100 DATA DIVISION.
004200    FILE SECTION.
004300 
004400       COPY "FDORDER.CBL".
004500       COPY "FDODTL.CBL".
004600       COPY "FDPROD.CBL".
004700 
004800       FD PRINTER-FILE
004900          LABEL RECORDS ARE OMITTED.
005000       01 PRINTER-RECORD          PIC X(80).
005100 
005200       FD BUILD-FILE
005300          LABEL RECORDS ARE STANDARD.
005400       01 BUILD-RECORD.
005500           05 BUILD-PRODUCT-ID       PIC 9(09).
005600           05 BUILD-PRODUCT-NAME     PIC X(100).
005700           05 BUILD-TOTAL-QUANTITY   PIC S9(09) COMP-3.
005800           05 BUILD-TOTAL-REVENUE    PIC S9(09)V99 COMP-3.
005810           05 FILLER                      PIC X(01).
005900 
006000       FD WORK-FILE
006100          LABEL RECORDS ARE STANDARD.
006200       01 WORK-RECORD.
006300           05 WORK-PRODUCT-ID        PIC 9(09).
006400           05 WORK-PRODUCT-NAME      PIC X(100).
006500           05 WORK-TOTAL-QUANTITY    PIC S9(09) COMP-3.
006600           05 WORK-TOTAL-REVENUE     PIC S9(09)V99 COMP-3.
006610           05 FILLER                      PIC X(01).
006700 
006800       SD SORT-FILE.
006900       01 SORT-RECORD.
007000           05 SORT-PRODUCT-ID        PIC 9(09).
007100           05 SORT-PRODUCT-NAME      PIC X(100).
007200           05 SORT-TOTAL-QUANTITY    PIC S9(09) COMP-3.
007300           05 SORT-TOTAL-REVENUE     PIC S9(09)V99 COMP-3.
007350           05 FILLER                      PIC X(01).
007400 
007500    WORKING-STORAGE SECTION.
007600 
007700       COPY "wsdate.cbl".
007800       COPY "WSPRODTB.CBL".
007900 
008000       01 TITLE.
008100          05 FILLER               PIC X(24) VALUE SPACES.
008200    05 FILLER         PIC X(32) VALUE "CORNER CAFE BEST SELLERS REPORT".
008300          05 FILLER               PIC X(16) VALUE SPACES.
008400          05 FILLER               PIC X(04) VALUE "PAG:".
008500          05 PAGE-NUMBER          PIC 9(03) VALUE 0.
008600 
008700       01 HEADING-1.
008800          05 FILLER               PIC X(06) VALUE "RANK".
008900          05 FILLER               PIC X(10) VALUE "PRODUCT-ID".
009000          05 FILLER               PIC X(32) VALUE "PRODUCT NAME".
009100          05 FILLER               PIC X(12) VALUE "QUANTITY".
009200          05 FILLER               PIC X(15) VALUE "REVENUE".
009300 
009400       01 HEADING-2.
009500          05 FILLER               PIC X(06) VALUE "====".
009600          05 FILLER               PIC X(10) VALUE "=========".
009700        05 FILLER               PIC X(23) VALUE "=======================".
009800          05 FILLER               PIC X(12) VALUE "==========".
009900          05 FILLER               PIC X(15) VALUE "=============".
010000 
010100       01 DETAIL-1.
010200          05 D-RANK                PIC ZZ9.
010300          05 FILLER                PIC X(03) VALUE SPACES.
010400          05 D-PRODUCT-ID          PIC ZZZZZZZZ9.
010500          05 FILLER                PIC X(01) VALUE SPACES.
010600          05 D-PRODUCT-NAME        PIC X(30).
010700          05 FILLER                PIC X(02) VALUE SPACES.
010800          05 D-TOTAL-QUANTITY      PIC ZZZ,ZZ9.
010900          05 FILLER                PIC X(01) VALUE SPACES.
011000          05 D-TOTAL-REVENUE       PIC ZZZ,ZZZ,ZZ9.99-.
011100 
011200       01 W-END-OF-FILE           PIC X.
011300          88 END-OF-FILE          VALUE "Y".
011400 
011500       01 W-PRINTED-LINES         PIC 99 COMP.
011600          88 PAGE-FULL            VALUE 30 THROUGH 99.
011700 
011800       01 W-FOUND-PRODUCT-RECORD  PIC X.
011900          88 FOUND-PRODUCT-RECORD VALUE "Y".
012000 
012100       01 W-START-DATE            PIC 9(08).
012200       01 W-END-DATE              PIC 9(08).
012300       01 W-SORT-CHOICE           PIC 9.
012400          88 SORT-BY-QUANTITY     VALUE 1.
012500          88 SORT-BY-REVENUE      VALUE 2.
012600       01 W-TOP-N                 PIC 9(03).
012700 
012800       01 W-LOOK-FOR-QUALIFY-ORDER-ID PIC 9(09).
012900       01 W-FOUND-QUALIFY-IX      PIC 9(05) COMP.
013000       01 W-QUALIFY-SEARCH-IX     PIC 9(05) COMP.
013100       01 W-QUALIFY-TABLE-COUNT   PIC 9(05) COMP.
013200 
013300       01 W-QUALIFY-TABLE.
013400          05 W-QUALIFY-ENTRY OCCURS 5000 TIMES.
013500             10 W-QUALIFY-ORDER-ID     PIC 9(09).
013600             10 W-QUALIFY-IS-PAID      PIC X.
013700                88 QUALIFY-IS-PAID     VALUE "Y".
013800             10 W-QUALIFY-PAID-DATE    PIC 9(08).
013810          05 FILLER                      PIC X(01).
013900 
014000       01 W-LOOK-FOR-BUILD-PRODUCT-ID PIC 9(09).
014100       01 W-FOUND-BUILD-IX        PIC 9(05) COMP.
014200       01 W-BUILD-SEARCH-IX       PIC 9(05) COMP.
014300       01 W-BUILD-TABLE-COUNT     PIC 9(05) COMP.
014400 
014500       01 W-BUILD-TABLE.
014600          05 W-BUILD-ENTRY OCCURS 500 TIMES.
014700             10 W-BUILD-PRODUCT-ID     PIC 9(09).
014800             10 W-BUILD-PRODUCT-NAME   PIC X(100).
014900             10 W-BUILD-TOTAL-QTY      PIC S9(09) COMP-3.
015000             10 W-BUILD-TOTAL-REVENUE  PIC S9(09)V99 COMP-3.
015050          05 FILLER                        PIC X(01).
015100 
015200       77 W-LINE-REVENUE          PIC S9(09)V99 COMP-3.
015300       77 W-PRINTED-COUNT         PIC 9(03) COMP.
015400       77 DUMMY                   PIC X.
015500*_________________________________________________________________________
015600 
015700 PROCEDURE DIVISION.
015800 
015900      PERFORM GET-REPORT-PARAMETERS.
016000      PERFORM LOAD-PRODUCT-TABLE.
016100      PERFORM LOAD-QUALIFY-TABLE.
016200      PERFORM ROLL-UP-DETAIL-LINES-BY-PRODUCT.
016300      PERFORM WRITE-BUILD-FILE-FROM-TABLE.
016400 
016500      IF SORT-BY-QUANTITY
016600         SORT SORT-FILE
016700            ON DESCENDING KEY SORT-TOTAL-QUANTITY
016800            USING BUILD-FILE
016900            GIVING WORK-FILE
017000      ELSE
017100         SORT SORT-FILE
017200            ON DESCENDING KEY SORT-TOTAL-REVENUE
017300            USING BUILD-FILE
017400            GIVING WORK-FILE.
017500 
017600      OPEN INPUT WORK-FILE.
017700      OPEN OUTPUT PRINTER-FILE.
017800 
017900      MOVE 0 TO PAGE-NUMBER.
018000      MOVE "N" TO W-END-OF-FILE.
018100      MOVE 0 TO W-PRINTED-COUNT.
018200 
018300      PERFORM PRINT-HEADINGS.
018400 
018500* force first pass
018600      PERFORM READ-WORK-NEXT-RECORD.
018700      PERFORM PRINT-ONE-RANK-LINE
018800          UNTIL END-OF-FILE
018900             OR W-PRINTED-COUNT NOT LESS THAN W-TOP-N.
019000 
019100      PERFORM FINALIZE-PAGE.
019200 
019300      CLOSE WORK-FILE.
019400      CLOSE PRINTER-FILE.
019500 
019600      EXIT PROGRAM.
019700 
019800      STOP RUN.
019900*_________________________________________________________________________
020000 
020100 GET-REPORT-PARAMETERS.
020200 
020300      MOVE "START DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
020400      MOVE 1994 TO GDTV-FIRST-YEAR-VALID.
020500      MOVE 2079 TO GDTV-LAST-YEAR-VALID.
020600      MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
020700 
020800      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
020900      MOVE GDTV-DATE TO W-START-DATE.
021000 
021100      MOVE "END DATE OF REPORT MM/DD/CCYY: " TO GDTV-DATE-HEADING.
021200      PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
021300      MOVE GDTV-DATE TO W-END-DATE.
021400 
021500      DISPLAY "SORT BY 1-QUANTITY OR 2-REVENUE: ".
021600      ACCEPT W-SORT-CHOICE.
021700 
021800      DISPLAY "HOW MANY TOP PRODUCTS TO PRINT: ".
021900      ACCEPT W-TOP-N.
022000*_________________________________________________________________________
022100 
022200 LOAD-QUALIFY-TABLE.
022300 
022400      MOVE 0 TO W-QUALIFY-TABLE-COUNT.
022500      MOVE "N" TO W-END-OF-FILE.
022600 
022700      OPEN INPUT ORDER-FILE.
022800 
022900* force first pass
023000      PERFORM READ-ORDER-NEXT-RECORD.
023100      PERFORM LOAD-ONE-QUALIFY-TABLE-ENTRY UNTIL END-OF-FILE.
023200 
023300      CLOSE ORDER-FILE.
023400*_________________________________________________________________________
023500 
023600 LOAD-ONE-QUALIFY-TABLE-ENTRY.
023700 
023800      ADD 1 TO W-QUALIFY-TABLE-COUNT.
023900      MOVE ORDER-ID TO W-QUALIFY-ORDER-ID (W-QUALIFY-TABLE-COUNT).
024000      MOVE ORDER-PAID-DATE TO W-QUALIFY-PAID-DATE (W-QUALIFY-TABLE-COUNT).
024100 
024200      IF ORDER-STATUS-PAID
024300         AND ORDER-PAID-DATE NOT LESS THAN W-START-DATE
024400         AND ORDER-PAID-DATE NOT GREATER THAN W-END-DATE
024500         MOVE "Y" TO W-QUALIFY-IS-PAID (W-QUALIFY-TABLE-COUNT)
024600      ELSE
024700         MOVE "N" TO W-QUALIFY-IS-PAID (W-QUALIFY-TABLE-COUNT).
024800 
024900      PERFORM READ-ORDER-NEXT-RECORD.
025000*_________________________________________________________________________
025100 
025200 READ-ORDER-NEXT-RECORD.
025300 
025400      READ ORDER-FILE
025500         AT END
025600            MOVE "Y" TO W-END-OF-FILE.
025700*_________________________________________________________________________
025800 
025900 ROLL-UP-DETAIL-LINES-BY-PRODUCT.
026000 
026100      MOVE 0 TO W-BUILD-TABLE-COUNT.
026200      MOVE "N" TO W-END-OF-FILE.
026300 
026400      OPEN INPUT ORDER-DETAIL-FILE.
026500 
026600* force first pass
026700      PERFORM READ-DETAIL-NEXT-RECORD.
026800      PERFORM ROLL-UP-ONE-DETAIL-LINE UNTIL END-OF-FILE.
026900 
027000      CLOSE ORDER-DETAIL-FILE.
027100*_________________________________________________________________________
027200 
027300 ROLL-UP-ONE-DETAIL-LINE.
027400 
027500      MOVE DETAIL-ORDER-ID TO W-LOOK-FOR-QUALIFY-ORDER-ID.
027600      PERFORM FIND-QUALIFY-TABLE-ENTRY.
027700 
027800      IF W-FOUND-QUALIFY-IX GREATER THAN ZERO
027900         AND QUALIFY-IS-PAID (W-FOUND-QUALIFY-IX)
028000         COMPUTE W-LINE-REVENUE = DETAIL-PRICE-AT-ORDER * DETAIL-QUANTITY
028100         MOVE DETAIL-PRODUCT-ID TO W-LOOK-FOR-BUILD-PRODUCT-ID
028200         PERFORM FIND-BUILD-TABLE-ENTRY
028300         IF W-FOUND-BUILD-IX EQUAL ZERO
028400            PERFORM ADD-NEW-BUILD-TABLE-ENTRY.
028500 
028600         ADD DETAIL-QUANTITY  TO W-BUILD-TOTAL-QTY     (W-FOUND-BUILD-IX)
028700         ADD W-LINE-REVENUE   TO W-BUILD-TOTAL-REVENUE (W-FOUND-BUILD-IX).
028800 
028900      PERFORM READ-DETAIL-NEXT-RECORD.
029000*_________________________________________________________________________
029100 
029200 FIND-QUALIFY-TABLE-ENTRY.
029300 
029400      MOVE 0 TO W-FOUND-QUALIFY-IX.
029500      MOVE 1 TO W-QUALIFY-SEARCH-IX.
029600 
029700      PERFORM SCAN-ONE-QUALIFY-TABLE-ENTRY
029800          UNTIL W-FOUND-QUALIFY-IX GREATER THAN ZERO
029900             OR W-QUALIFY-SEARCH-IX GREATER THAN W-QUALIFY-TABLE-COUNT.
030000*_________________________________________________________________________
030100 
030200 SCAN-ONE-QUALIFY-TABLE-ENTRY.
030300 
030400      IF W-QUALIFY-ORDER-ID (W-QUALIFY-SEARCH-IX)
030500                                         EQUAL W-LOOK-FOR-QUALIFY-ORDER-ID
030600         MOVE W-QUALIFY-SEARCH-IX TO W-FOUND-QUALIFY-IX
030700      ELSE
030800         ADD 1 TO W-QUALIFY-SEARCH-IX.
030900*_________________________________________________________________________
031000 
031100 FIND-BUILD-TABLE-ENTRY.
031200 
031300      MOVE 0 TO W-FOUND-BUILD-IX.
031400      MOVE 1 TO W-BUILD-SEARCH-IX.
031500 
031600      PERFORM SCAN-ONE-BUILD-TABLE-ENTRY
031700          UNTIL W-FOUND-BUILD-IX GREATER THAN ZERO
031800             OR W-BUILD-SEARCH-IX GREATER THAN W-BUILD-TABLE-COUNT.
031900*_________________________________________________________________________
032000 
032100 SCAN-ONE-BUILD-TABLE-ENTRY.
032200 
032300      IF W-BUILD-PRODUCT-ID (W-BUILD-SEARCH-IX)
032400                                         EQUAL W-LOOK-FOR-BUILD-PRODUCT-ID
032500         MOVE W-BUILD-SEARCH-IX TO W-FOUND-BUILD-IX
032600      ELSE
032700         ADD 1 TO W-BUILD-SEARCH-IX.
032800*_________________________________________________________________________
032900 
033000 ADD-NEW-BUILD-TABLE-ENTRY.
033100 
033200      ADD 1 TO W-BUILD-TABLE-COUNT.
033300      MOVE W-BUILD-TABLE-COUNT TO W-FOUND-BUILD-IX.
033400 
033500    MOVE W-LOOK-FOR-BUILD-PRODUCT-ID
033550        TO W-BUILD-PRODUCT-ID (W-FOUND-BUILD-IX).
033600      MOVE ZERO TO W-BUILD-TOTAL-QTY (W-FOUND-BUILD-IX).
033700      MOVE ZERO TO W-BUILD-TOTAL-REVENUE (W-FOUND-BUILD-IX).
033800 
033900      MOVE W-LOOK-FOR-BUILD-PRODUCT-ID TO W-LOOK-FOR-PRODUCT-ID.
034000      PERFORM LOOK-FOR-PRODUCT-RECORD.
034100      IF FOUND-PRODUCT-RECORD
034200         MOVE PRODUCT-NAME TO W-BUILD-PRODUCT-NAME (W-FOUND-BUILD-IX)
034300      ELSE
034400    MOVE "** PRODUCT NOT FOUND **"
034450        TO W-BUILD-PRODUCT-NAME (W-FOUND-BUILD-IX).
034500*_________________________________________________________________________
034600 
034700 READ-DETAIL-NEXT-RECORD.
034800 
034900      READ ORDER-DETAIL-FILE
035000         AT END
035100            MOVE "Y" TO W-END-OF-FILE.
035200*_________________________________________________________________________
035300 
035400 WRITE-BUILD-FILE-FROM-TABLE.
035500 
035600      OPEN OUTPUT BUILD-FILE.
035700 
035800      MOVE 1 TO W-BUILD-SEARCH-IX.
035900      PERFORM WRITE-ONE-BUILD-RECORD
036000          UNTIL W-BUILD-SEARCH-IX GREATER THAN W-BUILD-TABLE-COUNT.
036100 
036200      CLOSE BUILD-FILE.
036300*_________________________________________________________________________
036400 
036500 WRITE-ONE-BUILD-RECORD.
036600 
036700      MOVE W-BUILD-PRODUCT-ID    (W-BUILD-SEARCH-IX) TO BUILD-PRODUCT-ID.
036800     MOVE W-BUILD-PRODUCT-NAME  (W-BUILD-SEARCH-IX) TO BUILD-PRODUCT-NAME.
036900    MOVE W-BUILD-TOTAL-QTY (W-BUILD-SEARCH-IX)
036950        TO BUILD-TOTAL-QUANTITY.
037000    MOVE W-BUILD-TOTAL-REVENUE (W-BUILD-SEARCH-IX) TO BUILD-TOTAL-REVENUE.
037100      WRITE BUILD-RECORD.
037200 
037300      ADD 1 TO W-BUILD-SEARCH-IX.
037400*_________________________________________________________________________
037500 
037600 PRINT-ONE-RANK-LINE.
037700 
037800      IF PAGE-FULL
037900         PERFORM FINALIZE-PAGE
038000         PERFORM PRINT-HEADINGS.
038100 
038200      ADD 1 TO W-PRINTED-COUNT.
038300 
038400      MOVE W-PRINTED-COUNT      TO D-RANK.
038500      MOVE WORK-PRODUCT-ID      TO D-PRODUCT-ID.
038600      MOVE WORK-PRODUCT-NAME    TO D-PRODUCT-NAME.
038700      MOVE WORK-TOTAL-QUANTITY  TO D-TOTAL-QUANTITY.
038800      MOVE WORK-TOTAL-REVENUE   TO D-TOTAL-REVENUE.
038900 
039000      MOVE DETAIL-1 TO PRINTER-RECORD.
039100      WRITE PRINTER-RECORD BEFORE ADVANCING 1.
039200      ADD 1 TO W-PRINTED-LINES.
039300 
039400      PERFORM READ-WORK-NEXT-RECORD.
039500*_________________________________________________________________________
039600 
039700 COPY "PLGENERAL.CBL".
039800 COPY "PLDATE.CBL".
039900 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
040000 COPY "PLSORT.CBL".
040100*_________________________________________________________________________
