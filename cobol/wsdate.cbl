000100 
000200* wsdate.cbl
000300 
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLDATE.CBL
000600 
000700*-------------------------------------------------------------------------
000800*    Variables that will be received from main-program:
000900 
001000*       GDTV-DATE-HEADING      ---  Heading with date prompt
001050*                                   to show the user
001100*       GDTV-FIRST-YEAR-VALID  ---  First year-limit valid
001200*       GDTV-LAST-YEAR-VALID   ---  Last year-limit valid.
001300*       GDTV-ACCEPT-EMPTY-DATE ---  "Y" or "N"
001400 
001500*-------------------------------------------------------------------------
001600*    Variable that will be returned to main-program
001700 
001800*        GDTV-DATE (format CCYY-MM-DD)
001900*-------------------------------------------------------------------------
002000 
002100       01 GDTV-DATE-MM-DD-CCYY          PIC 9(8).
002200       01 FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002300          05 GDTV-DATE-MM               PIC 99.
002400             88 GDTV-MONTH-VALID        VALUE 1 THROUGH 12.
002500          05 GDTV-DATE-DD               PIC 99.
002600          05 GDTV-DATE-CCYY             PIC 9999.
002700 
002800       01 GDTV-MATRIX.
002900          02 GDTV-TABLE-MONTH OCCURS 12 TIMES.
003000             05 GDTV-TABLE-MONTH-NUMBER  PIC 99.
003100             05 GDTV-TABLE-MONTH-NAME    PIC X(09).
003110          05 FILLER                      PIC X(01).
003200 
003300       01 W-GDTV-VALID-DATE-INFORMED    PIC X.
003400          88 GDTV-VALID-DATE-INFORMED   VALUE "Y".
003500 
003600       77 GDTV-DATE-TEMP-FOR-CALC       PIC 9(12).
003700       77 GDTV-LEAP-YEAR-REMAINDER      PIC 999.
003800       77 GDTV-DUMMY                    PIC X.
003900       77 GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999.
004000 
004100*---------- Values received from main program
004200       77 GDTV-ACCEPT-EMPTY-DATE        PIC X.
004300       77 GDTV-DATE-HEADING             PIC X(79).
004400       77 GDTV-FIRST-YEAR-VALID         PIC 9(4).
004500       77 GDTV-LAST-YEAR-VALID          PIC 9(4).
004600 
004700*---------- Value returned to main program
004800* format will be CCYY-MM-DD
004900       77 GDTV-DATE                     PIC 9(8).
005000 
005100*---------- Added 09/02/97 for GET-TODAY-CCYYMMDD - the OS ACCEPT
005200*---------- FROM DATE clause only hands back a 2-digit year, so the
005300*---------- century has to be windowed by hand same as any other
005400*---------- Y2K date on this suite (below 50 is 20xx, else 19xx).
005500       01 W-TODAY-YYMMDD                PIC 9(6).
005550       01 FILLER REDEFINES W-TODAY-YYMMDD.
005600          05 W-TODAY-YY                 PIC 99.
005700          05 W-TODAY-MM                 PIC 99.
005800          05 W-TODAY-DD                 PIC 99.
005900 
006000       77 W-TODAY-CENTURY               PIC 99.
006100       77 GDTV-TODAY                    PIC 9(8).
006200 
006300*---------- Added 07/22/98 for ADD-ONE-DAY-TO-GDTV-DATE, ticket
006400*---------- AP-0790 - the report programs walk a calendar day at a
006500*---------- time to zero-fill days with no activity, so the
006600*---------- leap-year fields that had sat unused in this copybook
006700*---------- since it was first written finally earn their keep.
006800       01 W-DAY-CCYYMMDD                PIC 9(8).
006900       01 W-DAY-CCYYMMDD-R REDEFINES W-DAY-CCYYMMDD.
007000          05 W-DAY-CCYY                 PIC 9(4).
007100          05 W-DAY-MM                   PIC 9(2).
007200          05 W-DAY-DD                   PIC 9(2).
007300 
007400       01 W-DAYS-IN-MONTH-TABLE.
007500* JAN
007600          05 FILLER PIC 9(2) VALUE 31.
007700* FEB - bumped to 29 for a leap year
007800          05 FILLER PIC 9(2) VALUE 28.
007900* MAR
008000          05 FILLER PIC 9(2) VALUE 31.
008100* APR
008200          05 FILLER PIC 9(2) VALUE 30.
008300* MAY
008400          05 FILLER PIC 9(2) VALUE 31.
008500* JUN
008600          05 FILLER PIC 9(2) VALUE 30.
008700* JUL
008800          05 FILLER PIC 9(2) VALUE 31.
008900* AUG
009000          05 FILLER PIC 9(2) VALUE 31.
009100* SEP
009200          05 FILLER PIC 9(2) VALUE 30.
009300* OCT
009400          05 FILLER PIC 9(2) VALUE 31.
009500* NOV
009600          05 FILLER PIC 9(2) VALUE 30.
009700* DEC
009800          05 FILLER PIC 9(2) VALUE 31.
009900       01 FILLER REDEFINES W-DAYS-IN-MONTH-TABLE.
010000          05 W-DAYS-IN-MONTH-ENTRY OCCURS 12 TIMES PIC 9(2).
010100 
010200       77 W-DAY-CURRENT-MONTH-DAYS      PIC 9(2).
010300 
010400 
010500 
010600 
