000100*--------------------------------------------------------------
000200* SLPROD.CBL
000300* FILE-CONTROL entry for the product master extract.  Read-only
000400* to this batch suite - product add/change stays on the counter
000500* side, we only price and report off of it.
000600*--------------------------------------------------------------
000700       SELECT PRODUCT-FILE
000800           ASSIGN TO PRODFIL
000900           ORGANIZATION IS LINE SEQUENTIAL.
