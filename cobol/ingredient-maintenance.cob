000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ingredient-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 06/11/98.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 06/11/98 RVL  Original program.  Ingredient master has no ISAM
001200*               driver on this box, so the whole file loads into
001300*               INGREDIENT-TABLE at OPEN time and gets rewritten in
001400*               full at CLOSE (see PL-LOOK-FOR-INGREDIENT-RECORD.CBL).
001500* 07/09/98 RVL  INGREDIENT-REORDER-LEVEL added to the ADD/CHANGE
001600*               screens alongside FDINGR.CBL (ticket AP-0774).
001700* 02/03/99 KTM  Y2K sweep of this program - no date fields on this
001800*               master, no change required.  Noted per shop standard.
001900* 05/19/99 RVL  DELETE option dropped from this menu - stock records
002000*               are never removed once a purchase order or recipe may
002100*               reference them (ticket AP-1102).
002150* 09/18/98 RVL  ENTRY-INGREDIENT-ID-R added so the lookup screen
002160*               can accept the id in two pieces (ticket AP-0774).
002200*_________________________________________________________________________
002300 ENVIRONMENT DIVISION.
002370    CONFIGURATION SECTION.
002380       SPECIAL-NAMES.
002390           C01 IS TOP-OF-FORM.
002400    INPUT-OUTPUT SECTION.
002500    FILE-CONTROL.
002600 
002700       COPY "SLINGR.CBL".
002800 
002900 DATA DIVISION.
003000    FILE SECTION.
003100 
003200       COPY "FDINGR.CBL".
003300 
003400    WORKING-STORAGE SECTION.
003500 
003600       COPY "wscase01.cbl".
003700       COPY "WSINGRTB.CBL".
003800 
003900       01 W-OPTION                         PIC 9.
004000          88 VALID-OPTION                  VALUE  1 THROUGH 3.
004100 
004200       01 ENTRY-INGREDIENT-ID              PIC 9(09).
004250 
004260       01 ENTRY-INGREDIENT-ID-R REDEFINES ENTRY-INGREDIENT-ID.
004270          05 ENTRY-INGR-STORE-CODE        PIC 9(03).
004280          05 ENTRY-INGR-SEQUENCE          PIC 9(06).
004300 
004400       01 W-VALID-ANSWER                   PIC X.
004500          88 VALID-ANSWER                  VALUE "Y", "N".
004600          88 QUIT-IS-CONFIRMED             VALUE "Y".
004700 
004800       01 W-FOUND-DUPLICATE-NAME           PIC X.
004900          88 FOUND-DUPLICATE-NAME          VALUE "Y".
005000 
005100       01 ENTRY-RECORD-FIELD               PIC 9.
005200          88 VALID-FIELD                   VALUE 1 THROUGH 3.
005300 
005400       77 MSG-OPTION                       PIC X(06).
005500       77 MSG-CONFIRMATION                 PIC X(40).
005600       77 DUMMY                            PIC X.
005700       77 W-NEW-INGREDIENT-NAME            PIC X(100).
005800       77 W-NEW-INGREDIENT-UNIT            PIC X(20).
005900       77 W-NEW-REORDER-LEVEL              PIC S9(07)V999.
006000       77 W-INGREDIENT-COUNTER             PIC 9(09) COMP.
006100*_________________________________________________________________________
006200 
006300 PROCEDURE DIVISION.
006400 
006500    PERFORM LOAD-INGREDIENT-TABLE.
006600    PERFORM FIND-HIGHEST-INGREDIENT-ID.
006700 
006800* force first pass
006900    PERFORM GET-MENU-OPTION.
007000    PERFORM GET-MENU-OPTION UNTIL
007100                                W-OPTION EQUAL ZERO
007200                             OR VALID-OPTION.
007300 
007400    PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
007500 
007600    PERFORM REWRITE-INGREDIENT-FILE-FROM-TABLE.
007700 
007800    EXIT PROGRAM.
007900 
008000    STOP RUN.
008100*_________________________________________________________________________
008200 
008300 FIND-HIGHEST-INGREDIENT-ID.
008400 
008500     MOVE 0 TO W-INGREDIENT-COUNTER.
008600     MOVE 1 TO W-INGREDIENT-SEARCH-IX.
008700 
008800     PERFORM SCAN-FOR-HIGHEST-ID
008900       UNTIL W-INGREDIENT-SEARCH-IX GREATER THAN W-INGREDIENT-TABLE-COUNT.
009000*_________________________________________________________________________
009100 
009200 SCAN-FOR-HIGHEST-ID.
009300 
009400     IF INGREDIENT-ID (W-INGREDIENT-SEARCH-IX) GREATER THAN
009500                                                     W-INGREDIENT-COUNTER
009600      MOVE INGREDIENT-ID (W-INGREDIENT-SEARCH-IX) TO W-INGREDIENT-COUNTER.
009700 
009800     ADD 1 TO W-INGREDIENT-SEARCH-IX.
009900*_________________________________________________________________________
010000 
010100 GET-MENU-OPTION.
010200 
010300         PERFORM CLEAR-SCREEN.
010400      DISPLAY "                      INGREDIENT-FILE MAINTENANCE PROGRAM".
010500         DISPLAY " "
010600       DISPLAY "                            ----------------------------".
010700       DISPLAY "                            | 1 - LOOK UP INGREDIENT   |".
010800       DISPLAY "                            | 2 - ADD INGREDIENT       |".
010900       DISPLAY "                            | 3 - CHANGE INGREDIENT    |".
011000       DISPLAY "                            |                          |".
011100       DISPLAY "                            | 0 - EXIT                 |".
011200       DISPLAY "                            ----------------------------".
011300         DISPLAY " "
011400        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:".
011500         PERFORM JUMP-LINE 10 TIMES.
011600         ACCEPT W-OPTION.
011700 
011800         IF W-OPTION EQUAL ZERO
011900            DISPLAY "PROGRAM TERMINATED !"
012000         ELSE
012100            IF NOT VALID-OPTION
012200               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012300               ACCEPT DUMMY.
012400*_________________________________________________________________________
012500 
012600 DO-OPTIONS.
012700 
012800    PERFORM CLEAR-SCREEN.
012900 
013000    IF W-OPTION = 1
013100       MOVE "SEARCH" TO MSG-OPTION
013200       PERFORM INQUIRY-MODULE.
013300 
013400    IF W-OPTION = 2
013500       MOVE "ADD   " TO MSG-OPTION
013600       PERFORM ADD-MODULE.
013700 
013800    IF W-OPTION = 3
013900       MOVE "CHANGE" TO MSG-OPTION
014000       PERFORM CHANGE-MODULE.
014100 
014200* force first pass
014300    PERFORM GET-MENU-OPTION.
014400    PERFORM GET-MENU-OPTION UNTIL
014500                                W-OPTION EQUAL ZERO
014600                             OR VALID-OPTION.
014700*_________________________________________________________________________
014800 
014900 GET-EXISTANT-INGREDIENT-FROM-USER.
015000 
015100* force first pass
015200        PERFORM GET-INGREDIENT-ID-TO-SEARCH.
015300        PERFORM GET-INGREDIENT-ID-TO-SEARCH UNTIL
015400                                          ENTRY-INGREDIENT-ID EQUAL ZEROS
015500                                       OR FOUND-INGREDIENT-RECORD.
015600*_________________________________________________________________________
015700 
015800 GET-INGREDIENT-ID-TO-SEARCH.
015900 
016000    DISPLAY "INFORM THE INGREDIENT ID TO " MSG-OPTION
016050        " (<ENTER> FOR MENU)".
016100      ACCEPT ENTRY-INGREDIENT-ID.
016200 
016300      IF ENTRY-INGREDIENT-ID NOT EQUAL ZEROS
016400         MOVE ENTRY-INGREDIENT-ID TO W-LOOK-FOR-INGREDIENT-ID
016500         PERFORM LOOK-FOR-INGREDIENT-RECORD
016600         PERFORM JUMP-LINE
016700         IF NOT FOUND-INGREDIENT-RECORD
016800            DISPLAY "INGREDIENT NOT FOUND ! <ENTER> TO CONTINUE"
016900            ACCEPT DUMMY
017000         ELSE
017100            DISPLAY "------- RECORD FOUND ! ----------".
017200*_________________________________________________________________________
017300 
017400 DISPLAY-INGREDIENT-RECORD.
017500 
017600      PERFORM JUMP-LINE.
017700     DISPLAY "----------------------------------------------------------".
017800      DISPLAY "1) INGREDIENT ID.......: " INGREDIENT-ID.
017900      DISPLAY "2) NAME................: " INGREDIENT-NAME.
018000      DISPLAY "3) UNIT OF MEASURE.....: " INGREDIENT-UNIT.
018100      DISPLAY "   QTY ON HAND.........: " INGREDIENT-QTY-ON-HAND.
018200      DISPLAY "   REORDER LEVEL.......: " INGREDIENT-REORDER-LEVEL.
018300     DISPLAY "----------------------------------------------------------".
018400      PERFORM JUMP-LINE.
018500*_________________________________________________________________________
018600 
018700 CHECK-DUPLICATE-NAME.
018800 
018900      MOVE "N" TO W-FOUND-DUPLICATE-NAME.
019000      MOVE 1 TO W-INGREDIENT-SEARCH-IX.
019100 
019200      PERFORM SCAN-FOR-DUPLICATE-NAME
019300          UNTIL FOUND-DUPLICATE-NAME
019400          OR W-INGREDIENT-SEARCH-IX GREATER THAN W-INGREDIENT-TABLE-COUNT.
019500*_________________________________________________________________________
019600 
019700 SCAN-FOR-DUPLICATE-NAME.
019800 
019900    IF INGREDIENT-NAME (W-INGREDIENT-SEARCH-IX)
019950       EQUAL W-NEW-INGREDIENT-NAME
020000           AND INGREDIENT-ID (W-INGREDIENT-SEARCH-IX) NOT EQUAL
020100                                                     INGREDIENT-ID
020200        MOVE "Y" TO W-FOUND-DUPLICATE-NAME
020300     ELSE
020400        ADD 1 TO W-INGREDIENT-SEARCH-IX.
020500*_________________________________________________________________________
020600 
020700 INQUIRY-MODULE.
020800 
020900        PERFORM GET-EXISTANT-INGREDIENT-FROM-USER.
021000        PERFORM GET-REC-SHOW-GET-ANOTHER-ID UNTIL
021100                                          ENTRY-INGREDIENT-ID EQUAL ZEROS.
021200*_________________________________________________________________________
021300 
021400 GET-REC-SHOW-GET-ANOTHER-ID.
021500 
021600      PERFORM DISPLAY-INGREDIENT-RECORD.
021700      DISPLAY "<ENTER> TO CONTINUE".
021800      ACCEPT DUMMY.
021900 
022000      PERFORM GET-EXISTANT-INGREDIENT-FROM-USER.
022100*_________________________________________________________________________
022200 
022300 ADD-MODULE.
022400 
022500* force first loop
022600    PERFORM ADD-REC-GET-ANOTHER-NAME.
022700    PERFORM ADD-REC-GET-ANOTHER-NAME UNTIL QUIT-IS-CONFIRMED.
022800*_________________________________________________________________________
022900 
023000 ADD-REC-GET-ANOTHER-NAME.
023100 
023200     MOVE SPACES TO W-NEW-INGREDIENT-NAME.
023300     MOVE "N" TO W-VALID-ANSWER.
023400 
023500     PERFORM GET-NEW-INGREDIENT-NAME.
023600     PERFORM GET-NEW-INGREDIENT-NAME
023700                     UNTIL W-NEW-INGREDIENT-NAME NOT EQUAL SPACES
023800                        OR QUIT-IS-CONFIRMED.
023900 
024000     IF NOT QUIT-IS-CONFIRMED
024100        PERFORM GET-NEW-INGREDIENT-UNIT
024200        PERFORM GET-NEW-INGREDIENT-UNIT
024300                        UNTIL W-NEW-INGREDIENT-UNIT NOT EQUAL SPACES
024400                           OR QUIT-IS-CONFIRMED.
024500 
024600     IF NOT QUIT-IS-CONFIRMED
024700        ADD 1 TO W-INGREDIENT-COUNTER
024800        MOVE W-INGREDIENT-COUNTER TO INGREDIENT-ID
024900        MOVE W-NEW-INGREDIENT-NAME TO INGREDIENT-NAME
025000        MOVE W-NEW-INGREDIENT-UNIT TO INGREDIENT-UNIT
025100        MOVE ZERO TO INGREDIENT-QTY-ON-HAND
025200        MOVE 0 TO INGREDIENT-REORDER-LEVEL
025300        PERFORM GET-NEW-REORDER-LEVEL
025400        ADD 1 TO W-INGREDIENT-TABLE-COUNT
025500        MOVE INGREDIENT-RECORD TO
025600                     INGREDIENT-TABLE-ENTRY (W-INGREDIENT-TABLE-COUNT)
025700        DISPLAY "----- RECORD ADDED! -----"
025800        PERFORM DISPLAY-INGREDIENT-RECORD
025900        PERFORM JUMP-LINE 3 TIMES.
026000*_________________________________________________________________________
026100 
026200 GET-NEW-INGREDIENT-NAME.
026300 
026400     DISPLAY "1) INGREDIENT NAME (<ENTER> TO RETURN): ".
026500     ACCEPT W-NEW-INGREDIENT-NAME.
026600 
026700     IF W-NEW-INGREDIENT-NAME EQUAL SPACES
026800        MOVE "Y" TO W-VALID-ANSWER
026900     ELSE
027000        INSPECT W-NEW-INGREDIENT-NAME
027100                        CONVERTING LOWER-ALPHA TO UPPER-ALPHA
027200        PERFORM CHECK-DUPLICATE-NAME
027300        IF FOUND-DUPLICATE-NAME
027400           DISPLAY "*** NAME ALREADY IN USE ! *** <ENTER> TO CONTINUE"
027500           MOVE SPACES TO W-NEW-INGREDIENT-NAME
027600           ACCEPT DUMMY.
027700*_________________________________________________________________________
027800 
027900 GET-NEW-INGREDIENT-UNIT.
028000 
028100     DISPLAY "2) UNIT OF MEASURE: ".
028200     ACCEPT W-NEW-INGREDIENT-UNIT.
028300 
028400     IF W-NEW-INGREDIENT-UNIT EQUAL SPACES
028500        DISPLAY "UNIT MUST BE INFORMED !"
028600        PERFORM CONFIRM-IF-WANT-TO-QUIT.
028700*_________________________________________________________________________
028800 
028900 GET-NEW-REORDER-LEVEL.
029000 
029100     DISPLAY "3) REORDER LEVEL (<ENTER> FOR ZERO): ".
029200     ACCEPT W-NEW-REORDER-LEVEL.
029300     MOVE W-NEW-REORDER-LEVEL TO INGREDIENT-REORDER-LEVEL.
029400*_________________________________________________________________________
029500 
029600 CHANGE-MODULE.
029700 
029800    PERFORM GET-EXISTANT-INGREDIENT-FROM-USER.
029900    PERFORM GET-RECORD-AND-CHANGE UNTIL
030000                                       ENTRY-INGREDIENT-ID EQUAL ZEROS.
030100*_________________________________________________________________________
030200 
030300 GET-RECORD-AND-CHANGE.
030400 
030500        PERFORM DISPLAY-INGREDIENT-RECORD.
030600        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
030700        PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
030800                                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
030900 
031000        PERFORM GET-EXISTANT-INGREDIENT-FROM-USER.
031100*_________________________________________________________________________
031200 
031300 GET-A-FIELD-TO-CHANGE.
031400 
031500      DISPLAY "INFORM A FIELD TO CHANGE 1 TO 3 (<ENTER> TO RETURN)".
031600      ACCEPT ENTRY-RECORD-FIELD.
031700 
031800      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
031900         IF NOT VALID-FIELD
032000            DISPLAY "INVALID FIELD !".
032100*_________________________________________________________________________
032200 
032300 CHANGE-SAVE-GET-ANOTHER-FIELD.
032400 
032500      MOVE "N" TO W-VALID-ANSWER.
032600      MOVE SPACES TO W-NEW-INGREDIENT-NAME.
032700      MOVE INGREDIENT-NAME TO W-NEW-INGREDIENT-NAME.
032800 
032900      IF ENTRY-RECORD-FIELD = 1
033000         PERFORM GET-NEW-INGREDIENT-NAME
033100         PERFORM GET-NEW-INGREDIENT-NAME
033200                         UNTIL W-NEW-INGREDIENT-NAME NOT EQUAL SPACES
033300                            OR QUIT-IS-CONFIRMED
033400         IF NOT QUIT-IS-CONFIRMED
033500            MOVE W-NEW-INGREDIENT-NAME TO INGREDIENT-NAME.
033600 
033700      IF ENTRY-RECORD-FIELD = 2
033800         PERFORM GET-NEW-INGREDIENT-UNIT
033900         PERFORM GET-NEW-INGREDIENT-UNIT
034000                         UNTIL W-NEW-INGREDIENT-UNIT NOT EQUAL SPACES
034100                            OR QUIT-IS-CONFIRMED
034200         IF NOT QUIT-IS-CONFIRMED
034300            MOVE W-NEW-INGREDIENT-UNIT TO INGREDIENT-UNIT.
034400 
034500      IF ENTRY-RECORD-FIELD = 3
034600         PERFORM GET-NEW-REORDER-LEVEL.
034700 
034800      IF QUIT-IS-CONFIRMED
034900         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
035000         ACCEPT DUMMY
035100         MOVE 0 TO ENTRY-RECORD-FIELD
035200      ELSE
035300         PERFORM UPDATE-INGREDIENT-TABLE-ENTRY
035400         DISPLAY "THE CHANGES HAVE BEEN SAVED ! <ENTER> TO CONTINUE"
035500         ACCEPT DUMMY
035600         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
035700*_________________________________________________________________________
035800 
035900 COPY "PLGENERAL.CBL".
036000 COPY "PL-LOOK-FOR-INGREDIENT-RECORD.CBL".
036100 COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".
036200*_________________________________________________________________________
