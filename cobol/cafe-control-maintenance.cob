000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-control-maintenance.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 03/14/94 RVL  Original program, one counter (last order id).
001200* 04/09/94 RVL  Counters added for order-detail, purchase-order and
001300*               expense once those ADD-NEW-xxx paragraphs stopped
001400*               sharing the order counter.
001500*_________________________________________________________________________
001600 ENVIRONMENT DIVISION.
001670    CONFIGURATION SECTION.
001680       SPECIAL-NAMES.
001690           C01 IS TOP-OF-FORM.
001700    INPUT-OUTPUT SECTION.
001800       FILE-CONTROL.
001900 
002000          COPY "SLCTRL.CBL".
002100 
002200 DATA DIVISION.
002300    FILE SECTION.
002400 
002500       COPY "FDCTRL.CBL".
002600 
002700    WORKING-STORAGE SECTION.
002800 
002900       COPY "wscase01.cbl".
003000 
003100      01 W-CONTROL-MENU-OPTION          PIC 9.
003200          88 VALID-CONTROL-MENU-OPTION  VALUE  0 THROUGH 2.
003300 
003400      01 W-ERROR-READING-CTRL-FILE      PIC X.
003500         88 ERROR-READING-CTRL-FILE VALUE "Y".
003600 
003700      01 W-ERROR-WRITING-CTRL-FILE      PIC X.
003800         88 ERROR-WRITING-CTRL-FILE VALUE "Y".
003900 
004000      01 W-VALID-ANSWER                 PIC X.
004100         88 VALID-ANSWER            VALUE "Y","N".
004200         88 SAVING-IS-CONFIRMED     VALUE "Y".
004300 
004400      01 ENTRY-RECORD-FIELD         PIC 9.
004500          88 VALID-FIELD             VALUE 0 THROUGH 4.
004600 
004700      77 MSG-CONFIRMATION           PIC X(45).
004800      77 ENTRY-CONTROL-VALUE        PIC 9(9).
004850      77 W-TIMES-SAVED-THIS-RUN      PIC 9(03) COMP.
004900      77 DUMMY                      PIC X.
005000*_________________________________________________________________________
005100 
005200 PROCEDURE DIVISION.
005300 
005350    MOVE 0 TO W-TIMES-SAVED-THIS-RUN.
005400* force first pass
005500    PERFORM GET-MENU-OPTION.
005600    PERFORM GET-MENU-OPTION UNTIL
005700                                W-CONTROL-MENU-OPTION EQUAL ZERO
005800                             OR VALID-CONTROL-MENU-OPTION.
005900 
006000    PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
006100 
006150    IF W-TIMES-SAVED-THIS-RUN GREATER THAN ZERO
006160       DISPLAY W-TIMES-SAVED-THIS-RUN
006170               " FIELD(S) SAVED THIS RUN".
006200    EXIT PROGRAM.
006300 
006400    STOP RUN.
006500*_________________________________________________________________________
006600 
006700 GET-MENU-OPTION.
006800 
006900          PERFORM CLEAR-SCREEN.
007000          DISPLAY "                    CONTROL-FILE MAINTENANCE PROGRAM".
007100          DISPLAY " "
007200          DISPLAY "                     ------------------------------".
007300          DISPLAY "                     | 1 - DISPLAY CONTROL-FILE   |".
007400          DISPLAY "                     | 2 - CHANGE CONTROL-FILE    |".
007500          DISPLAY "                     | 0 - EXIT                   |".
007600          DISPLAY "                     ------------------------------".
007700          DISPLAY " "
007800          DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
007900          PERFORM JUMP-LINE 13 TIMES.
008000          ACCEPT W-CONTROL-MENU-OPTION.
008100 
008200         IF W-CONTROL-MENU-OPTION EQUAL ZERO
008300            DISPLAY "PROGRAM TERMINATED !"
008400         ELSE
008500            IF NOT VALID-CONTROL-MENU-OPTION
008600               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008700               ACCEPT DUMMY.
008800*_________________________________________________________________________
008900 
009000 DO-OPTIONS.
009100 
009200    OPEN I-O CAFE-CONTROL-FILE.
009300    PERFORM READ-CONTROL-FILE-ONLY-RECORD.
009400 
009500    IF ERROR-READING-CTRL-FILE
009600      DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE"
009700       ACCEPT DUMMY
009800    ELSE
009900       IF W-CONTROL-MENU-OPTION = 1
010000          PERFORM DISPLAY-CONTROL-RECORD
010100          DISPLAY "<ENTER> TO RETURN"
010200          ACCEPT DUMMY
010300       ELSE
010400          PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
010500          PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
010600                                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
010700    CLOSE CAFE-CONTROL-FILE.
010800 
010900* force first pass
011000    PERFORM GET-MENU-OPTION.
011100    PERFORM GET-MENU-OPTION UNTIL
011200                                W-CONTROL-MENU-OPTION EQUAL ZERO
011300                             OR VALID-CONTROL-MENU-OPTION.
011400*_________________________________________________________________________
011500 
011600 DISPLAY-CONTROL-RECORD.
011700 
011800    PERFORM CLEAR-SCREEN.
011900    DISPLAY "1) LAST ORDER ID ISSUED.........: " CTRL-LAST-ORDER-ID.
012000    DISPLAY "2) LAST ORDER-DETAIL ID ISSUED..: " CTRL-LAST-DETAIL-ID.
012100    DISPLAY "3) LAST PURCHASE ORDER ID ISSUED: " CTRL-LAST-PO-ID.
012200    DISPLAY "4) LAST EXPENSE ID ISSUED.......: " CTRL-LAST-EXPENSE-ID.
012300    PERFORM JUMP-LINE 12 TIMES.
012400*_________________________________________________________________________
012500 
012600 ASK-USER-WHICH-FIELD-TO-CHANGE.
012700 
012800* force first pass
012900         PERFORM GET-A-FIELD-TO-CHANGE.
013000         PERFORM GET-A-FIELD-TO-CHANGE
013100                                       UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
013200                                          OR VALID-FIELD.
013300*_________________________________________________________________________
013400 
013500 GET-A-FIELD-TO-CHANGE.
013600 
013700    PERFORM READ-CONTROL-FILE-ONLY-RECORD.
013800 
013900    IF ERROR-READING-CTRL-FILE
014000      DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE"
014100       ACCEPT DUMMY
014200       MOVE 0 TO ENTRY-RECORD-FIELD
014300    ELSE
014400       PERFORM DISPLAY-CONTROL-RECORD
014500       DISPLAY "INFORM A FIELD TO CHANGE 1 TO 4 (<ENTER> TO RETURN)"
014600       ACCEPT ENTRY-RECORD-FIELD
014700 
014800       IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
014900          IF NOT VALID-FIELD
015000             DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
015100             ACCEPT DUMMY.
015200*_________________________________________________________________________
015300 
015400 CHANGE-SAVE-GET-ANOTHER-FIELD.
015500 
015600    IF ENTRY-RECORD-FIELD = 1
015700       MOVE CTRL-LAST-ORDER-ID TO ENTRY-CONTROL-VALUE
015800       PERFORM GET-SAVE-CONTROL-VALUE
015900       MOVE ENTRY-CONTROL-VALUE TO CTRL-LAST-ORDER-ID.
016000 
016100    IF ENTRY-RECORD-FIELD = 2
016200       MOVE CTRL-LAST-DETAIL-ID TO ENTRY-CONTROL-VALUE
016300       PERFORM GET-SAVE-CONTROL-VALUE
016400       MOVE ENTRY-CONTROL-VALUE TO CTRL-LAST-DETAIL-ID.
016500 
016600    IF ENTRY-RECORD-FIELD = 3
016700       MOVE CTRL-LAST-PO-ID TO ENTRY-CONTROL-VALUE
016800       PERFORM GET-SAVE-CONTROL-VALUE
016900       MOVE ENTRY-CONTROL-VALUE TO CTRL-LAST-PO-ID.
017000 
017100    IF ENTRY-RECORD-FIELD = 4
017200       MOVE CTRL-LAST-EXPENSE-ID TO ENTRY-CONTROL-VALUE
017300       PERFORM GET-SAVE-CONTROL-VALUE
017400       MOVE ENTRY-CONTROL-VALUE TO CTRL-LAST-EXPENSE-ID.
017500 
017600    PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
017700*_________________________________________________________________________
017800 
017900 GET-SAVE-CONTROL-VALUE.
018000 
018100    DISPLAY "CURRENT VALUE: " ENTRY-CONTROL-VALUE.
018200    DISPLAY "INFORM A NEW VALUE: ".
018300    ACCEPT ENTRY-CONTROL-VALUE.
018400 
018500    MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION.
018600    PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
018700 
018800    IF SAVING-IS-CONFIRMED
018900       PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
019000*_________________________________________________________________________
019100 
019200 SAVE-CHANGES-ON-CONTROL-RECORD.
019300 
019400    PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.
019500 
019600    IF ERROR-WRITING-CTRL-FILE
019700       DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
019800       ACCEPT DUMMY
019900    ELSE
019950       ADD 1 TO W-TIMES-SAVED-THIS-RUN
020000       DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
020100       ACCEPT DUMMY.
020200*_________________________________________________________________________
020300 
020400 READ-CONTROL-FILE-ONLY-RECORD.
020500 
020600    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
020700 
020800    READ CAFE-CONTROL-FILE
020900       AT END
021000          MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
021100*_________________________________________________________________________
021200 
021300 WRITE-CONTROL-FILE-ONLY-RECORD.
021400 
021500    MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
021600 
021700    REWRITE CAFE-CONTROL-RECORD.
021800*_________________________________________________________________________
021900 
022000 COPY "PLGENERAL.CBL".
022100*_________________________________________________________________________
