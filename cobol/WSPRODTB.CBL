000100*-------------------------------------------------------------------------
000200* WSPRODTB.CBL
000300* WORKING-STORAGE table the product master is loaded into once at the
000400* start of a run, since PRODUCT-FILE is line-sequential and cannot be
000500* read by key.  Shared by every program that prices a line item or
000600* costs a recipe against PRODUCT-RECORD.
000700*-------------------------------------------------------------------------
000800 
000900       01 W-PRODUCT-TABLE-COUNT        PIC 9(05) COMP.
001000       01 W-PRODUCT-SEARCH-IX          PIC 9(05) COMP.
001100       01 W-LOOK-FOR-PRODUCT-ID        PIC 9(09).
001200 
001300       01 W-FOUND-PRODUCT-RECORD       PIC X.
001400          88 FOUND-PRODUCT-RECORD      VALUE "Y".
001500 
001600       01 PRODUCT-TABLE.
001700          05 PRODUCT-TABLE-ENTRY OCCURS 500 TIMES
001800                                  INDEXED BY PRODUCT-TABLE-IX.
001900             10 PRODUCT-ID              PIC 9(09).
002000             10 PRODUCT-CODE            PIC X(20).
002100             10 PRODUCT-NAME            PIC X(100).
002200             10 PRODUCT-PRICE           PIC S9(07)V99 COMP-3.
002300             10 PRODUCT-COST            PIC S9(07)V99 COMP-3.
002400             10 PRODUCT-HAS-COST        PIC X(01).
002500                88 PRODUCT-HAS-COST-YES VALUE "Y".
002600             10 PRODUCT-AVAILABLE       PIC X(01).
002700                88 PRODUCT-IS-AVAILABLE VALUE "Y".
002800             10 PRODUCT-CATEGORY-ID     PIC 9(09).
002810          05 FILLER                      PIC X(01).
