000100*--------------------------------------------------------------
000200* FDRECP.CBL
000300* Record layout for the product recipe (bill-of-materials) file.
000400* One record per ingredient line consumed when a product is rung
000500* up - RECIPE-PRODUCT-ID plus RECIPE-INGREDIENT-ID together key
000600* the record, there is no separate recipe-line number.
000700*
000800* 04/02/94 RVL  Original layout.
000850* 09/18/98 RVL  RECIPE-RECORD-KEY-R added so the recipe rebuild
000860*               job can compare the two-part key as one number.
000900*--------------------------------------------------------------
001000       FD  RECIPE-FILE
001100           LABEL RECORDS ARE STANDARD.
001200 
001300       01  RECIPE-RECORD.
001400           05  RECIPE-PRODUCT-ID           PIC 9(09).
001500           05  RECIPE-INGREDIENT-ID        PIC 9(09).
001600           05  RECIPE-QTY-NEEDED           PIC S9(07)V999 COMP-3.
001700           05  FILLER                      PIC X(20).
001800 
001900       01  RECIPE-RECORD-KEY-R REDEFINES RECIPE-RECORD.
002000           05  RECIPE-COMBINED-KEY         PIC 9(18).
002100           05  FILLER                      PIC X(26).
