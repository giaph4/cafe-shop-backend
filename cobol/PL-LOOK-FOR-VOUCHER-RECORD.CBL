000100*_________________________________________________________________________
000200* PL-LOOK-FOR-VOUCHER-RECORD.CBL
000300* Sequential stand-in for a keyed READ against VOUCHER-FILE by
000400* VOUCHER-CODE.  Whole file loads into VOUCHER-TABLE at OPEN time and
000500* this paragraph walks the table.  Caller sets W-LOOK-FOR-VOUCHER-CODE
000600* before calling; VOUCHER-RECORD comes back filled in when found.
000700* WRITE-ONE-VOUCHER-TABLE-ENTRY / UPDATE-VOUCHER-TABLE-ENTRY /
000800* REWRITE-VOUCHER-FILE-FROM-TABLE mirror
000900* PL-LOOK-FOR-INGREDIENT-RECORD.CBL's add/change/save shape.
001000*
001100* 02/18/97 RVL  Original paragraphs, written for the new discount
001200*               voucher master (ticket AP-0511).
001300*_________________________________________________________________________
001400 
001500 LOOK-FOR-VOUCHER-RECORD.
001600 
001700     MOVE "N" TO W-FOUND-VOUCHER-RECORD.
001800     MOVE 1 TO W-VOUCHER-SEARCH-IX.
001900 
002000     PERFORM SCAN-ONE-VOUCHER-TABLE-ENTRY
002100         UNTIL FOUND-VOUCHER-RECORD
002200            OR W-VOUCHER-SEARCH-IX GREATER THAN W-VOUCHER-TABLE-COUNT.
002300*_________________________________________________________________________
002400 
002500 SCAN-ONE-VOUCHER-TABLE-ENTRY.
002600 
002700     IF VOUCHER-CODE (W-VOUCHER-SEARCH-IX) EQUAL W-LOOK-FOR-VOUCHER-CODE
002800        MOVE VOUCHER-TABLE-ENTRY (W-VOUCHER-SEARCH-IX) TO VOUCHER-RECORD
002900        MOVE W-VOUCHER-SEARCH-IX TO W-FOUND-VOUCHER-IX
003000        MOVE "Y" TO W-FOUND-VOUCHER-RECORD
003100     ELSE
003200        ADD 1 TO W-VOUCHER-SEARCH-IX.
003300*_________________________________________________________________________
003400 
003500 LOAD-VOUCHER-TABLE.
003600 
003700     MOVE 0 TO W-VOUCHER-TABLE-COUNT.
003800     MOVE "N" TO W-END-OF-FILE.
003900 
004000     OPEN INPUT VOUCHER-FILE.
004100 
004200* force first pass
004300     PERFORM READ-VOUCHER-NEXT-RECORD.
004400     PERFORM LOAD-ONE-VOUCHER-TABLE-ENTRY UNTIL END-OF-FILE.
004500 
004600     CLOSE VOUCHER-FILE.
004700*_________________________________________________________________________
004800 
004900 LOAD-ONE-VOUCHER-TABLE-ENTRY.
005000 
005100     ADD 1 TO W-VOUCHER-TABLE-COUNT.
005200     MOVE VOUCHER-RECORD TO VOUCHER-TABLE-ENTRY (W-VOUCHER-TABLE-COUNT).
005300 
005400     PERFORM READ-VOUCHER-NEXT-RECORD.
005500*_________________________________________________________________________
005600 
005700 READ-VOUCHER-NEXT-RECORD.
005800 
005900     READ VOUCHER-FILE
006000        AT END
006100           MOVE "Y" TO W-END-OF-FILE.
006200*_________________________________________________________________________
006300 
006400 WRITE-ONE-VOUCHER-TABLE-ENTRY.
006500 
006600     ADD 1 TO W-VOUCHER-TABLE-COUNT.
006700     MOVE VOUCHER-RECORD TO VOUCHER-TABLE-ENTRY (W-VOUCHER-TABLE-COUNT).
006800*_________________________________________________________________________
006900 
007000 UPDATE-VOUCHER-TABLE-ENTRY.
007100 
007200     MOVE VOUCHER-RECORD TO VOUCHER-TABLE-ENTRY (W-FOUND-VOUCHER-IX).
007300*_________________________________________________________________________
007400 
007500 REWRITE-VOUCHER-FILE-FROM-TABLE.
007600 
007700     OPEN OUTPUT VOUCHER-FILE.
007800 
007900     MOVE 1 TO W-VOUCHER-SEARCH-IX.
008000     PERFORM WRITE-ONE-VOUCHER-FILE-RECORD
008100         UNTIL W-VOUCHER-SEARCH-IX GREATER THAN W-VOUCHER-TABLE-COUNT.
008200 
008300     CLOSE VOUCHER-FILE.
008400*_________________________________________________________________________
008500 
008600 WRITE-ONE-VOUCHER-FILE-RECORD.
008700 
008800     MOVE VOUCHER-TABLE-ENTRY (W-VOUCHER-SEARCH-IX) TO VOUCHER-RECORD.
008900     WRITE VOUCHER-RECORD.
009000     ADD 1 TO W-VOUCHER-SEARCH-IX.
009100*_________________________________________________________________________
