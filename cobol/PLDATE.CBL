000100*_________________________________________________________________________
000200* PLDATE.CBL
000300* Glue paragraph between a screen program and wsdate.cbl's date
000400* validator.  Caller loads GDTV-DATE-HEADING/GDTV-FIRST-YEAR-VALID/
000500* GDTV-LAST-YEAR-VALID/GDTV-ACCEPT-EMPTY-DATE and performs this
000600* paragraph; GDTV-DATE comes back in CCYYMMDD or zero if the caller
000700* accepted an empty date.
000800*
000900* 03/14/94 RVL  Original paragraph, wraps wsdate.cbl for the AP screens.
001000* 09/02/97 RVL  GET-TODAY-CCYYMMDD added so ORDER-PAID-DATE and the
001100*               other stamp-fields can pick up today's date off the
001200*               system clock instead of asking the counter to key it.
001300* 07/22/98 RVL  ADD-ONE-DAY-TO-GDTV-DATE added for the new report
001400*               programs' day-at-a-time zero-fill loop (ticket AP-0790).
001500* 01/11/99 KTM  Y2K - GDTV-FIRST-YEAR-VALID/GDTV-LAST-YEAR-VALID now
001600*               passed as 4-digit years by every caller in this suite
001700*               (ticket AP-1041); GET-TODAY-CCYYMMDD's century windowing
001800*               already handled below 50 = 20xx, no change required.
001900*_________________________________________________________________________
002000 
002100 GET-VALI-DATE-RETURN-GDTV-DATE.
002200 
002300     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
002400 
002500* force first pass
002600     PERFORM GET-VALI-DATE-ONE-TRY.
002700     PERFORM GET-VALI-DATE-ONE-TRY UNTIL GDTV-VALID-DATE-INFORMED.
002800*_________________________________________________________________________
002900 
003000 GET-VALI-DATE-ONE-TRY.
003100 
003200     DISPLAY GDTV-DATE-HEADING.
003300     ACCEPT GDTV-DATE-MM-DD-CCYY.
003400 
003500     IF GDTV-DATE-MM-DD-CCYY EQUAL ZEROS
003600        IF GDTV-ACCEPT-EMPTY-DATE EQUAL "Y"
003700           MOVE ZEROS TO GDTV-DATE
003800           MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
003900        ELSE
004000           DISPLAY "A DATE MUST BE INFORMED ! <ENTER> TO CONTINUE"
004100           ACCEPT GDTV-DUMMY
004200     ELSE
004300        IF NOT GDTV-MONTH-VALID
004400           DISPLAY "INVALID MONTH ! <ENTER> TO CONTINUE"
004500           ACCEPT GDTV-DUMMY
004600        ELSE
004700           IF GDTV-DATE-CCYY LESS THAN GDTV-FIRST-YEAR-VALID
004800                 OR GDTV-DATE-CCYY GREATER THAN GDTV-LAST-YEAR-VALID
004900              DISPLAY "YEAR OUT OF RANGE ! <ENTER> TO CONTINUE"
005000              ACCEPT GDTV-DUMMY
005100           ELSE
005200             MOVE GDTV-DATE-CCYY TO GDTV-DATE-CCYY OF GDTV-DATE-MM-DD-CCYY
005300              COMPUTE GDTV-DATE = (GDTV-DATE-CCYY * 10000)
005400                                 + (GDTV-DATE-MM * 100)
005500                                 + GDTV-DATE-DD
005600              MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
005700*_________________________________________________________________________
005800 
005900 GET-TODAY-CCYYMMDD.
006000 
006100     ACCEPT W-TODAY-YYMMDD FROM DATE.
006200 
006300     IF W-TODAY-YY LESS THAN 50
006400        MOVE 20 TO W-TODAY-CENTURY
006500     ELSE
006600        MOVE 19 TO W-TODAY-CENTURY.
006700 
006800     COMPUTE GDTV-TODAY = (W-TODAY-CENTURY * 1000000)
006900                         + (W-TODAY-YY * 10000)
007000                         + (W-TODAY-MM * 100)
007100                         + W-TODAY-DD.
007200*_________________________________________________________________________
007300 
007400 ADD-ONE-DAY-TO-GDTV-DATE.
007500 
007600     MOVE GDTV-DATE TO W-DAY-CCYYMMDD.
007700 
007800     MOVE W-DAYS-IN-MONTH-ENTRY (W-DAY-MM) TO W-DAY-CURRENT-MONTH-DAYS.
007900 
008000     IF W-DAY-MM EQUAL 2
008100        DIVIDE W-DAY-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
008200                               REMAINDER GDTV-LEAP-YEAR-REMAINDER
008300        IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
008400           MOVE 29 TO W-DAY-CURRENT-MONTH-DAYS.
008500 
008600     IF W-DAY-DD GREATER THAN OR EQUAL TO W-DAY-CURRENT-MONTH-DAYS
008700        MOVE 1 TO W-DAY-DD
008800        IF W-DAY-MM EQUAL 12
008900           MOVE 1 TO W-DAY-MM
009000           ADD 1 TO W-DAY-CCYY
009100        ELSE
009200           ADD 1 TO W-DAY-MM
009300     ELSE
009400        ADD 1 TO W-DAY-DD.
009500 
009600     MOVE W-DAY-CCYYMMDD TO GDTV-DATE.
009700*_________________________________________________________________________
