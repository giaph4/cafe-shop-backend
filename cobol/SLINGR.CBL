000100*--------------------------------------------------------------
000200* SLINGR.CBL
000300* FILE-CONTROL entry for the ingredient / stock-on-hand master.
000400*--------------------------------------------------------------
000500       SELECT INGREDIENT-FILE
000600           ASSIGN TO INGRFIL
000700           ORGANIZATION IS LINE SEQUENTIAL.
