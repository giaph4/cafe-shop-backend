000100*--------------------------------------------------------------
000200* FDEXPN.CBL
000300* Record layout for the miscellaneous expense file (rent,
000400* utilities, repairs - anything that is not an ingredient
000500* purchase order).
000600*
000700* 05/17/94 RVL  Original layout.
000800* 01/11/99 KTM  Y2K - EXPENSE-DATE widened to CCYYMMDD, was
000900*               YYMMDD.  Ticket AP-1041.
001000*--------------------------------------------------------------
001100       FD  EXPENSE-FILE
001200           LABEL RECORDS ARE STANDARD.
001300 
001400       01  EXPENSE-RECORD.
001500           05  EXPENSE-ID                  PIC 9(09).
001600           05  EXPENSE-USER-ID             PIC 9(09).
001700           05  EXPENSE-CATEGORY            PIC X(50).
001800           05  EXPENSE-AMOUNT              PIC S9(09)V99 COMP-3.
001900           05  EXPENSE-DATE                PIC 9(08).
002000           05  EXPENSE-DATE-R REDEFINES
002100               EXPENSE-DATE.
002200               10  EXPENSE-CCYY            PIC 9(04).
002300               10  EXPENSE-MM              PIC 9(02).
002400               10  EXPENSE-DD              PIC 9(02).
002500           05  FILLER                      PIC X(15).
