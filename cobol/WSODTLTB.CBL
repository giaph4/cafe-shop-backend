000100*-------------------------------------------------------------------------
000200* WSODTLTB.CBL
000300* WORKING-STORAGE table an order's line items are built up in while
000400* the counter clerk is ringing up an order, before the whole set is
000500* written to ORDER-DETAIL-FILE at save/settle time.  Shared by
000600* order-maintenance.cob's ADD and CHANGE options.
000700*
000800* 06/11/98 RVL  OCCURS raised 200 -> 3000 - order-detail also has no
000900*               ISAM driver on this box, so the whole ORDER-DETAIL-FILE
001000*               loads into this same table at OPEN and gets rewritten
001100*               in full at CLOSE, same as
001150*               PL-LOOK-FOR-INGREDIENT-RECORD.CBL
001200*               does for stock (ticket AP-0910).
001300*-------------------------------------------------------------------------
001400 
001500       01 W-DETAIL-TABLE-COUNT         PIC 9(05) COMP.
001600       01 W-DETAIL-SEARCH-IX           PIC 9(05) COMP.
001700 
001800       01 ORDER-DETAIL-TABLE.
001900          05 ORDER-DETAIL-TABLE-ENTRY OCCURS 3000 TIMES
002000                                      INDEXED BY ORDER-DETAIL-TABLE-IX.
002100             10 DETAIL-ORDER-ID           PIC 9(09).
002200             10 DETAIL-ID                 PIC 9(09).
002300             10 DETAIL-PRODUCT-ID         PIC 9(09).
002400             10 DETAIL-QUANTITY           PIC 9(05).
002500             10 DETAIL-PRICE-AT-ORDER     PIC S9(07)V99 COMP-3.
002510          05 FILLER                      PIC X(01).
