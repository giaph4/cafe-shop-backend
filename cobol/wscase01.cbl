000100* wscase01.cbl
000200 
000300*-------------------------------------------------------------------------
000400*   WORKING-STORAGE case-conversion table, shared by every screen program
000500*   that upper-cases free-text entry (product/ingredient names, voucher
000600*   codes, expense categories) with INSPECT ... CONVERTING.
000700*-------------------------------------------------------------------------
000800 
000900       01 LOWER-ALPHA           PIC X(26) VALUE
001000              "abcdefghijklmnopqrstuvwxyz".
001100       01 UPPER-ALPHA           PIC X(26) VALUE
001200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
