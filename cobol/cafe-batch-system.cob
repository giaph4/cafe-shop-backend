000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. cafe-batch-system.
000300 AUTHOR. R VELASQUEZ.
000400 INSTALLATION. CORNER CAFE DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - COUNTER OPERATIONS USE ONLY.
000800*_________________________________________________________________________
000900* CHANGE LOG
001000*
001100* 03/14/94 RVL  Original program - order taking and voucher redeeming
001200*               only, options 1 and 4.
001300* 04/09/94 RVL  Purchase order and recipe options added once the
001400*               stockroom asked for a way to receive ingredient
001500*               deliveries against the register.
001600* 05/17/94 RVL  Dropped the separate expense-entry menu slot that was
001700*               here at first - the bookkeeper posts EXPENSE-FILE from
001800*               the office ledger system, not the counter register, so
001900*               there is nothing here for counter staff to key in.
002000* 07/09/98 RVL  Report option (7) added - management wanted end-of-
002100*               shift totals without walking over to the office PC.
002200*_________________________________________________________________________
002300 ENVIRONMENT DIVISION.
002310    CONFIGURATION SECTION.
002320       SPECIAL-NAMES.
002330           C01 IS TOP-OF-FORM.
002400 DATA DIVISION.
002500 
002600    WORKING-STORAGE SECTION.
002700 
002800      01 W-MAIN-MENU-OPTION          PIC 9.
002900          88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 7.
003000 
003100      77 DUMMY                      PIC X.
003200*_________________________________________________________________________
003300 
003400 PROCEDURE DIVISION.
003500 
003600* force first pass
003700    PERFORM GET-MENU-OPTION.
003800    PERFORM GET-MENU-OPTION UNTIL
003900                                W-MAIN-MENU-OPTION EQUAL ZERO
004000                             OR VALID-MAIN-MENU-OPTION.
004100 
004200    PERFORM DO-OPTIONS UNTIL
004300                                W-MAIN-MENU-OPTION EQUAL ZERO.
004400 
004500    STOP RUN.
004600*_________________________________________________________________________
004700 
004800 GET-MENU-OPTION.
004900 
005000          PERFORM CLEAR-SCREEN.
005100          DISPLAY "                            CORNER CAFE BATCH SYSTEM".
005200          DISPLAY " "
005300    DISPLAY "                       ------------------------------------".
005400    DISPLAY "                       | 1 - CONTROL-FILE MAINTENANCE     |".
005500    DISPLAY "                       | 2 - INGREDIENT MAINTENANCE       |".
005600    DISPLAY "                       | 3 - PRODUCT RECIPE MAINTENANCE   |".
005700    DISPLAY "                       | 4 - ORDER PROCESSING             |".
005800    DISPLAY "                       | 5 - VOUCHER MAINTENANCE          |".
005900    DISPLAY "                       | 6 - PURCHASE ORDER MAINTENANCE   |".
006000    DISPLAY "                       | 7 - MANAGEMENT REPORTS           |".
006100    DISPLAY "                       | 0 - EXIT                         |".
006200    DISPLAY "                       ------------------------------------".
006300          DISPLAY " "
006400      DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
006500          PERFORM JUMP-LINE 9 TIMES.
006600          ACCEPT W-MAIN-MENU-OPTION.
006700 
006800         IF W-MAIN-MENU-OPTION EQUAL ZERO
006900            DISPLAY "PROGRAM TERMINATED !"
007000         ELSE
007100            IF NOT VALID-MAIN-MENU-OPTION
007200               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
007300               ACCEPT DUMMY.
007400*_________________________________________________________________________
007500 
007600 DO-OPTIONS.
007700 
007800    PERFORM CLEAR-SCREEN.
007900 
008000    IF W-MAIN-MENU-OPTION = 1
008100       CALL "cafe-control-maintenance".
008200 
008300    IF W-MAIN-MENU-OPTION = 2
008400       CALL "ingredient-maintenance".
008500 
008600    IF W-MAIN-MENU-OPTION = 3
008700       CALL "product-recipe-maintenance".
008800 
008900    IF W-MAIN-MENU-OPTION = 4
009000       CALL "order-maintenance".
009100 
009200    IF W-MAIN-MENU-OPTION = 5
009300       CALL "voucher-code-maintenance".
009400 
009500    IF W-MAIN-MENU-OPTION = 6
009600       CALL "purchase-order-maintenance".
009700 
009800    IF W-MAIN-MENU-OPTION = 7
009900       CALL "cafe-reports-menu".
010000 
010100* force first pass
010200    PERFORM GET-MENU-OPTION.
010300    PERFORM GET-MENU-OPTION UNTIL
010400                                W-MAIN-MENU-OPTION EQUAL ZERO
010500                             OR VALID-MAIN-MENU-OPTION.
010600*_________________________________________________________________________
010700 
010800 COPY "PLMENU.CBL".
010900*_________________________________________________________________________
