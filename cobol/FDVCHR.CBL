000100*--------------------------------------------------------------
000200* FDVCHR.CBL
000300* Record layout for the discount voucher master.  Keyed by the
000400* voucher code the customer reads off the coupon - there is no
000500* surrogate voucher number.
000600*
000700* 04/02/94 RVL  Original layout.
000800* 02/18/97 RVL  VOUCHER-MAX-DISCOUNT-AMT added to cap percent-off
000900*               vouchers (ticket AP-0511).
001000* 01/11/99 KTM  Y2K - VOUCHER-VALID-FROM/VOUCHER-VALID-TO widened
001100*               to CCYYMMDD, was YYMMDD.  Ticket AP-1041.
001200*--------------------------------------------------------------
001300       FD  VOUCHER-FILE
001400           LABEL RECORDS ARE STANDARD.
001500 
001600       01  VOUCHER-RECORD.
001700           05  VOUCHER-CODE                PIC X(20).
001800           05  VOUCHER-DESCRIPTION         PIC X(100).
001900           05  VOUCHER-TYPE                PIC X(01).
002000               88  VOUCHER-IS-FIXED        VALUE "F".
002100               88  VOUCHER-IS-PERCENT      VALUE "P".
002200           05  VOUCHER-DISCOUNT-VALUE      PIC S9(07)V99 COMP-3.
002300           05  VOUCHER-MIN-ORDER-AMT       PIC S9(09)V99 COMP-3.
002400           05  VOUCHER-MAX-DISCOUNT-AMT    PIC S9(09)V99 COMP-3.
002500           05  VOUCHER-VALID-FROM          PIC 9(08).
002600           05  VOUCHER-VALID-FROM-R REDEFINES
002700               VOUCHER-VALID-FROM.
002800               10  VOUCHER-FROM-CCYY       PIC 9(04).
002900               10  VOUCHER-FROM-MM         PIC 9(02).
003000               10  VOUCHER-FROM-DD         PIC 9(02).
003100           05  VOUCHER-VALID-TO            PIC 9(08).
003200           05  VOUCHER-VALID-TO-R REDEFINES
003300               VOUCHER-VALID-TO.
003400               10  VOUCHER-TO-CCYY         PIC 9(04).
003500               10  VOUCHER-TO-MM           PIC 9(02).
003600               10  VOUCHER-TO-DD           PIC 9(02).
003700           05  VOUCHER-USAGE-LIMIT         PIC 9(05).
003800           05  VOUCHER-TIMES-USED          PIC 9(05).
003900           05  VOUCHER-ACTIVE              PIC X(01).
004000               88  VOUCHER-IS-ACTIVE       VALUE "Y".
004100               88  VOUCHER-NOT-ACTIVE      VALUE "N".
004200           05  FILLER                      PIC X(15).
